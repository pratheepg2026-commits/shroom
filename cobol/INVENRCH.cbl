000100******************************************************************
000110* This program is to print the inventory enrichment listing -
000120* one line per ledger entry with the product name and the
000130* warehouse name resolved from their masters.
000140*
000150* Used File
000160*    - Product Master (Sequential): PRODMSTR
000170*    - Warehouse Master (Sequential): WHSEMSTR
000180*    - Inventory Ledger (Sequential): INVLEDIN
000190*    - Enrichment Report (Sequential): ENRCHRPT
000200*
000210******************************************************************
000220*    DATE       BY    CHANGE
000230*    11/30/88   RFH   ORIGINAL PROGRAM - PRINTED LEDGER QUANTITY  RFH1188 
000240*                     ONLY, NO NAME LOOKUP                        RFH1188 
000250*    04/12/91   TLW   ADDED PRODUCT-NAME LOOKUP AGAINST THE       TLW0491 
000260*                     PRODUCE MASTER                              TLW0491 
000270*    03/02/93   TLW   ADDED WAREHOUSE-NAME LOOKUP WHEN THE SECOND TLW0393 
000280*                     COLD-STORE OPENED                           TLW0393 
000290*    06/19/94   RFH   PRINT 'Unknown' INSTEAD OF SPACES WHEN A    RFH0694 
000300*                     KEY CANNOT BE RESOLVED                      RFH0694 
000310*    09/03/99   KAD   Y2K - REPORT TITLE DATE WIDENED TO CCYY-MM-DKAD0999 
000320******************************************************************
000330 IDENTIFICATION              DIVISION.
000340*-----------------------------------------------------------------
000350 PROGRAM-ID.                 INVENRCH.
000360 AUTHOR.                     R F HOLLAND.
000370 INSTALLATION.               FARM PRODUCE ACCOUNTING - IS DEPT.
000380 DATE-WRITTEN.               11/30/88.
000390 DATE-COMPILED.
000400 SECURITY.                   NONE.
000410
000420******************************************************************
000430 ENVIRONMENT                 DIVISION.
000440*-----------------------------------------------------------------
000450 CONFIGURATION               SECTION.
000460 SOURCE-COMPUTER.            IBM-370.
000470 OBJECT-COMPUTER.            IBM-370.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM
000500     UPSI-0 IS RERUN-SWITCH.
000510*-----------------------------------------------------------------
000520 INPUT-OUTPUT                SECTION.
000530 FILE-CONTROL.
000540     SELECT  PRODUCT-FILE-IN
000550             ASSIGN TO PRODMSTR
000560             ORGANIZATION IS SEQUENTIAL
000570             FILE STATUS IS FS-PRODUCT.
000580
000590     SELECT  WAREHOUSE-FILE-IN
000600             ASSIGN TO WHSEMSTR
000610             ORGANIZATION IS SEQUENTIAL
000620             FILE STATUS IS FS-WAREHOUSE.
000630
000640     SELECT  INVENT-LEDGER-IN
000650             ASSIGN TO INVLEDIN
000660             ORGANIZATION IS SEQUENTIAL
000670             FILE STATUS IS FS-LEDGER.
000680
000690     SELECT  ENRICH-RPT-OUT
000700             ASSIGN TO ENRCHRPT
000710             ORGANIZATION IS SEQUENTIAL
000720             FILE STATUS IS FS-REPORT.
000730
000740******************************************************************
000750 DATA                        DIVISION.
000760*-----------------------------------------------------------------
000770 FILE                        SECTION.
000780 FD  PRODUCT-FILE-IN
000790     RECORD CONTAINS 99 CHARACTERS
000800     DATA RECORD IS PROD-MASTER-RECORD.
000810     COPY PRODCPY.
000820
000830 FD  WAREHOUSE-FILE-IN
000840     RECORD CONTAINS 80 CHARACTERS
000850     DATA RECORD IS WH-MASTER-RECORD.
000860     COPY WHCOPY.
000870
000880 FD  INVENT-LEDGER-IN
000890     RECORD CONTAINS 80 CHARACTERS
000900     DATA RECORD IS INV-LEDGER-RECORD.
000910     COPY INVLCPY.
000920
000930 FD  ENRICH-RPT-OUT
000940     RECORD CONTAINS 100 CHARACTERS
000950     DATA RECORD IS ENRICH-OUT.
000960 01  ENRICH-OUT                   PIC X(100).
000970
000980*-----------------------------------------------------------------
000990 WORKING-STORAGE             SECTION.
001000*-----------------------------------------------------------------
001010*    This record is for printing the title of the enrichment
001020*    listing.
001030 01  ENRICH-TITLE.
001040     05  FILLER                  PIC X(08) VALUE SPACES.
001050     05  FILLER                  PIC X(38)
001060                         VALUE "PRODUCE INVENTORY ENRICHMENT REPORT (".
001070     05  TITLE-DATE              PIC X(10).
001080     05  FILLER                  PIC X(01) VALUE ")".
001090     05  FILLER                  PIC X(43) VALUE SPACES.
001100
001110*    This record is for printing the column header.
001120 01  ENRICH-HEADER.
001130     05  FILLER                  PIC X(01) VALUE SPACES.
001140     05  FILLER                  PIC X(21) VALUE "LEDGER ID".
001150     05  FILLER                  PIC X(31) VALUE "PRODUCT NAME".
001160     05  FILLER                  PIC X(31) VALUE "WAREHOUSE NAME".
001170     05  FILLER                  PIC X(16) VALUE "QUANTITY".
001180
001190*    This record is for printing one ledger entry.
001200 01  ENRICH-DETAIL.
001210     05  FILLER                  PIC X(01) VALUE SPACES.
001220     05  ED-LEDGER-ID-O          PIC X(20).
001230     05  FILLER                  PIC X(01) VALUE SPACES.
001240     05  ED-PROD-NAME-O          PIC X(30).
001250     05  FILLER                  PIC X(01) VALUE SPACES.
001260     05  ED-WH-NAME-O            PIC X(30).
001270     05  FILLER                  PIC X(01) VALUE SPACES.
001280     05  ED-QTY-O                PIC ---,---9.
001290     05  FILLER                  PIC X(05) VALUE SPACES.
001300
001310*    This record is for printing the footer.
001320 01  ENRICH-FOOTER.
001330     05  FILLER                  PIC X(02) VALUE SPACES.
001340     05  FOOTER-NAME             PIC X(20).
001350     05  FOOTER-COUNTER          PIC ZZZZ9.
001360     05  FILLER                  PIC X(73) VALUE SPACES.
001370
001380 01  SWITCHES-AND-COUNTERS.
001390     05  LEDGER-EOF-SW           PIC X(01) VALUE "N".
001400         88  LEDGER-EOF                  VALUE "Y".
001410     05  WS-LOAD-EOF-SW          PIC X(01) VALUE "N".
001420         88  WS-LOAD-EOF                 VALUE "Y".
001430     05  FS-PRODUCT              PIC X(02).
001440     05  FS-WAREHOUSE            PIC X(02).
001450     05  FS-LEDGER               PIC X(02).
001460     05  FS-REPORT               PIC X(02).
001470     05  WS-READ-CNT             PIC 9(05) COMP-3 VALUE ZERO.
001480     05  WS-WRITE-CNT            PIC 9(05) COMP-3 VALUE ZERO.
001490
001500 01  WS-RUN-DATE-AREAS.
001510     05  WS-SYS-DATE             PIC 9(08).
001520     05  WS-SYS-DATE-R REDEFINES WS-SYS-DATE.
001530         10  WS-SYS-CCYY         PIC 9(04).
001540         10  WS-SYS-MM           PIC 9(02).
001550         10  WS-SYS-DD           PIC 9(02).
001560*    OLD ABEND-TRACE FIELD - DUMPS THE ON-HAND QUANTITY AS
001570*    DISPLAYABLE TEXT WHEN INVENRCH IS RUN UNDER THE DEBUGGER.
001580 01  WS-TRACE-QTY                PIC S9(7).
001590 01  WS-TRACE-QTY-R REDEFINES WS-TRACE-QTY
001600                             PIC X(07).
001610*    OLD ABEND-TRACE FIELD - DUMPS THE DETAIL-LINE COUNT AS
001620*    DISPLAYABLE TEXT WHEN INVENRCH IS RUN UNDER THE DEBUGGER.
001630 01  WS-TRACE-WRITE-CNT          PIC 9(05).
001640 01  WS-TRACE-WRITE-CNT-R REDEFINES WS-TRACE-WRITE-CNT
001650                             PIC X(05).
001660
001670*    IN-MEMORY LOOKUP TABLES LOADED AT START-OF-RUN - SAME SHAPE
001680*    AS TXNPOST'S.
001690 01  WS-PROD-TABLE-AREA.
001700     05  WS-PROD-COUNT           PIC S9(4) COMP VALUE ZERO.
001710     05  WS-PROD-TABLE.
001720         10  WS-PROD-ENTRY OCCURS 1 TO 500 TIMES
001730                           DEPENDING ON WS-PROD-COUNT
001740                           INDEXED BY WS-PROD-NDX.
001750             15  WS-PT-ID            PIC X(20).
001760             15  WS-PT-NAME          PIC X(30).
001770
001780 01  WS-WH-TABLE-AREA.
001790     05  WS-WH-COUNT             PIC S9(4) COMP VALUE ZERO.
001800     05  WS-WH-TABLE.
001810         10  WS-WH-ENTRY OCCURS 1 TO 100 TIMES
001820                         DEPENDING ON WS-WH-COUNT
001830                         INDEXED BY WS-WH-NDX.
001840             15  WS-WT-ID            PIC X(20).
001850             15  WS-WT-NAME          PIC X(30).
001860
001870******************************************************************
001880 PROCEDURE    DIVISION.
001890*-----------------------------------------------------------------
001900* Main procedure
001910*-----------------------------------------------------------------
001920 100-PRINT-ENRICHMENT-LISTING.
001930     PERFORM 200-INITIATE-ENRICHMENT-RUN.
001940     PERFORM 200-PRINT-ENRICHMENT-LISTING UNTIL LEDGER-EOF.
001950     PERFORM 200-TERMINATE-ENRICHMENT-RUN.
001960
001970     STOP RUN.
001980
001990*-----------------------------------------------------------------
002000* Open files, load the product and warehouse tables, print the
002010* title and column header, and read the first ledger entry.
002020*-----------------------------------------------------------------
002030 200-INITIATE-ENRICHMENT-RUN.
002040     PERFORM 300-OPEN-ENRICHMENT-FILES.
002050     PERFORM 300-LOAD-PRODUCT-TABLE.
002060     PERFORM 300-LOAD-WAREHOUSE-TABLE.
002070     PERFORM 300-PRINT-REPORT-TITLE.
002080     PERFORM 300-PRINT-REPORT-HEADER.
002090     PERFORM 300-READ-LEDGER-FILE.
002100
002110*-----------------------------------------------------------------
002120* Resolve the names for one ledger entry, print the detail line,
002130* and read the next entry.
002140*-----------------------------------------------------------------
002150 200-PRINT-ENRICHMENT-LISTING.
002160     PERFORM 300-LOOKUP-PRODUCT-NAME.
002170     PERFORM 300-LOOKUP-WAREHOUSE-NAME.
002180     PERFORM 300-PRINT-ENRICHMENT-DETAIL.
002190     PERFORM 300-READ-LEDGER-FILE.
002200
002210 200-TERMINATE-ENRICHMENT-RUN.
002220     PERFORM 300-PRINT-ENRICHMENT-FOOTER.
002230     PERFORM 300-CLOSE-ENRICHMENT-FILES.
002240
002250******************************************************************
002260 300-OPEN-ENRICHMENT-FILES.
002270     OPEN INPUT  PRODUCT-FILE-IN
002280                 WAREHOUSE-FILE-IN
002290                 INVENT-LEDGER-IN.
002300     OPEN OUTPUT ENRICH-RPT-OUT.
002310
002320 300-CLOSE-ENRICHMENT-FILES.
002330     CLOSE       PRODUCT-FILE-IN
002340                 WAREHOUSE-FILE-IN
002350                 INVENT-LEDGER-IN
002360                 ENRICH-RPT-OUT.
002370
002380 300-LOAD-PRODUCT-TABLE.
002390     MOVE "N" TO WS-LOAD-EOF-SW.
002400     READ PRODUCT-FILE-IN
002410         AT END SET WS-LOAD-EOF TO TRUE
002420     END-READ.
002430     PERFORM 400-ADD-PRODUCT-ENTRY UNTIL WS-LOAD-EOF.
002440
002450 400-ADD-PRODUCT-ENTRY.
002460     ADD  1                      TO WS-PROD-COUNT.
002470     MOVE PROD-ID                TO WS-PT-ID (WS-PROD-COUNT).
002480     MOVE PROD-NAME              TO WS-PT-NAME (WS-PROD-COUNT).
002490     READ PRODUCT-FILE-IN
002500         AT END SET WS-LOAD-EOF TO TRUE
002510     END-READ.
002520
002530 300-LOAD-WAREHOUSE-TABLE.
002540     MOVE "N" TO WS-LOAD-EOF-SW.
002550     READ WAREHOUSE-FILE-IN
002560         AT END SET WS-LOAD-EOF TO TRUE
002570     END-READ.
002580     PERFORM 400-ADD-WAREHOUSE-ENTRY UNTIL WS-LOAD-EOF.
002590
002600 400-ADD-WAREHOUSE-ENTRY.
002610     ADD  1                      TO WS-WH-COUNT.
002620     MOVE WH-ID                  TO WS-WT-ID (WS-WH-COUNT).
002630     MOVE WH-NAME                TO WS-WT-NAME (WS-WH-COUNT).
002640     READ WAREHOUSE-FILE-IN
002650         AT END SET WS-LOAD-EOF TO TRUE
002660     END-READ.
002670
002680 300-READ-LEDGER-FILE.
002690     READ INVENT-LEDGER-IN
002700         AT END SET LEDGER-EOF TO TRUE
002710         NOT AT END ADD 1 TO WS-READ-CNT
002720     END-READ.
002730
002740*-----------------------------------------------------------------
002750* Linear search of the in-memory product table - see STKCHK for
002760* why a linear search is good enough here.
002770*-----------------------------------------------------------------
002780 300-LOOKUP-PRODUCT-NAME.
002790     MOVE "Unknown"               TO ED-PROD-NAME-O.
002800     SET  WS-PROD-NDX            TO 1.
002810     SEARCH WS-PROD-ENTRY
002820         AT END
002830             MOVE "Unknown"           TO ED-PROD-NAME-O
002840         WHEN WS-PT-ID (WS-PROD-NDX) = INV-PROD-ID
002850             MOVE WS-PT-NAME (WS-PROD-NDX) TO ED-PROD-NAME-O
002860     END-SEARCH.
002870
002880 300-LOOKUP-WAREHOUSE-NAME.
002890     MOVE "Unknown"               TO ED-WH-NAME-O.
002900     SET  WS-WH-NDX              TO 1.
002910     SEARCH WS-WH-ENTRY
002920         AT END
002930             MOVE "Unknown"           TO ED-WH-NAME-O
002940         WHEN WS-WT-ID (WS-WH-NDX) = INV-WH-ID
002950             MOVE WS-WT-NAME (WS-WH-NDX) TO ED-WH-NAME-O
002960     END-SEARCH.
002970
002980 300-PRINT-ENRICHMENT-DETAIL.
002990     MOVE INV-ID                 TO ED-LEDGER-ID-O.
003000     MOVE INV-QTY                TO ED-QTY-O.
003010     WRITE ENRICH-OUT            FROM ENRICH-DETAIL.
003020     ADD  1                      TO WS-WRITE-CNT.
003030
003040 300-PRINT-REPORT-TITLE.
003050     ACCEPT WS-SYS-DATE          FROM DATE YYYYMMDD.
003060     STRING WS-SYS-CCYY DELIMITED BY SIZE
003070            "-"         DELIMITED BY SIZE
003080            WS-SYS-MM   DELIMITED BY SIZE
003090            "-"         DELIMITED BY SIZE
003100            WS-SYS-DD   DELIMITED BY SIZE
003110            INTO TITLE-DATE.
003120     WRITE ENRICH-OUT            FROM ENRICH-TITLE
003130           AFTER ADVANCING 1 LINES.
003140
003150 300-PRINT-REPORT-HEADER.
003160     WRITE ENRICH-OUT            FROM ENRICH-HEADER
003170           AFTER ADVANCING 2 LINES.
003180
003190 300-PRINT-ENRICHMENT-FOOTER.
003200     MOVE "LEDGER ENTRIES READ"  TO FOOTER-NAME.
003210     MOVE WS-READ-CNT            TO FOOTER-COUNTER.
003220     WRITE ENRICH-OUT            FROM ENRICH-FOOTER
003230           AFTER ADVANCING 2 LINES.
003240     MOVE "DETAIL LINES WRITTEN" TO FOOTER-NAME.
003250     MOVE WS-WRITE-CNT           TO FOOTER-COUNTER.
003260     WRITE ENRICH-OUT            FROM ENRICH-FOOTER.
