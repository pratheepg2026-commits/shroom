000100******************************************************************
000110* This program is the sub program to pre-check a multi-line
000120* sale or return against the current inventory ledger table
000130* held by the caller and to hand back a pass/fail verdict plus
000140* a diagnostic message.  CALLed by TXNPOST before any inventory
000150* is decremented for a retail or wholesale sale.
000160*
000170* Used File
000180*    - NONE.  Works entirely against the caller's in-memory
000190*      inventory ledger table (LK-LEDGER-TABLE).
000200*
000210******************************************************************
000220*    DATE       BY    CHANGE
000230*    08/22/95   RFH   ORIGINAL PROGRAM - SPLIT OUT OF TXNPOST SO  RFH0895 
000240*                     THE SAME CHECK COULD BE SHARED BY THE       RFH0895 
000250*                     WHOLESALE POSTING PARAGRAPHS                RFH0895 
000260*    09/03/99   KAD   Y2K REVIEW - NO DATE FIELDS, NO CHANGE      KAD0999 
000270*    11/02/01   JBH   REQ 4103 - STOP AT FIRST FAILING LINE       JBH1101 
000280*                     INSTEAD OF CHECKING ALL LINES, MATCHES      JBH1101 
000290*                     WHAT THE REJECT REPORT NOW EXPECTS          JBH1101 
000300******************************************************************
000310 IDENTIFICATION              DIVISION.
000320*-----------------------------------------------------------------
000330 PROGRAM-ID.                 STKCHK.
000340 AUTHOR.                     R F HOLLAND.
000350 INSTALLATION.               FARM PRODUCE ACCOUNTING - IS DEPT.
000360 DATE-WRITTEN.               08/22/95.
000370 DATE-COMPILED.
000380 SECURITY.                   NONE.
000390
000400******************************************************************
000410 ENVIRONMENT                 DIVISION.
000420*-----------------------------------------------------------------
000430 CONFIGURATION               SECTION.
000440 SOURCE-COMPUTER.            IBM-370.
000450 OBJECT-COMPUTER.            IBM-370.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM.
000480
000490******************************************************************
000500 DATA                        DIVISION.
000510*-----------------------------------------------------------------
000520 WORKING-STORAGE             SECTION.
000530*-----------------------------------------------------------------
000540 01  WS-WORK-COUNTERS.
000550     05  WS-LINE-SUB             PIC S9(4) COMP VALUE 1.
000560     05  WS-AVAILABLE            PIC S9(7)  VALUE ZERO.
000570*    OLD ABEND-TRACE FIELD - DUMPS THE RAW BALANCE AS
000580*    DISPLAYABLE TEXT WHEN STKCHK IS RUN UNDER THE DEBUGGER.
000590 01  WS-TRACE-AVAILABLE          PIC S9(7).
000600 01  WS-TRACE-AVAILABLE-R REDEFINES WS-TRACE-AVAILABLE
000610                             PIC X(07).
000620
000630*-----------------------------------------------------------------
000640 LINKAGE                     SECTION.
000650*-----------------------------------------------------------------
000660 01  LK-WAREHOUSE                PIC X(20).
000670 01  LK-LINE-COUNT                PIC 9(02) COMP-3.
000680 01  LK-SALE-LINES.
000690     05  LK-SALE-LINE OCCURS 10 TIMES.
000700         10  LK-LINE-PROD-ID      PIC X(20).
000710         10  LK-LINE-QTY          PIC S9(5).
000720         10  LK-LINE-QTY-X REDEFINES LK-LINE-QTY
000730                             PIC X(05).
000740 01  LK-LEDGER-COUNT              PIC S9(4) COMP.
000750 01  LK-LEDGER-TABLE.
000760     05  LK-LEDGER-ENTRY OCCURS 1 TO 500 TIMES
000770                             DEPENDING ON LK-LEDGER-COUNT
000780                             INDEXED BY LK-LEDGER-NDX.
000790         10  LK-LED-ID            PIC X(20).
000800         10  LK-LED-PROD-ID       PIC X(20).
000810         10  LK-LED-WH-ID         PIC X(20).
000820         10  LK-LED-QTY           PIC S9(7).
000830         10  LK-LED-QTY-X REDEFINES LK-LED-QTY
000840                             PIC X(07).
000850 01  LK-RESULT-FLAG               PIC X(01).
000860     88  LK-STOCK-OK                      VALUE "Y".
000870     88  LK-STOCK-SHORT                   VALUE "N".
000880 01  LK-RESULT-PROD-ID            PIC X(20).
000890 01  LK-RESULT-REQUIRED           PIC S9(7).
000900 01  LK-RESULT-AVAILABLE          PIC S9(7).
000910
000920******************************************************************
000930 PROCEDURE    DIVISION    USING LK-WAREHOUSE
000940                                 LK-LINE-COUNT
000950                                 LK-SALE-LINES
000960                                 LK-LEDGER-COUNT
000970                                 LK-LEDGER-TABLE
000980                                 LK-RESULT-FLAG
000990                                 LK-RESULT-PROD-ID
001000                                 LK-RESULT-REQUIRED
001010                                 LK-RESULT-AVAILABLE.
001020*-----------------------------------------------------------------
001030* Main procedure.  Walk the sale lines in order; stop at the
001040* first line whose required quantity exceeds the warehouse
001050* balance.  Every line must pass for the sale to be postable.
001060*-----------------------------------------------------------------
001070 100-CHECK-STOCK-AVAILABILITY.
001080     SET  LK-STOCK-OK            TO TRUE.
001090     MOVE SPACES                 TO LK-RESULT-PROD-ID.
001100     MOVE ZERO                   TO LK-RESULT-REQUIRED
001110                                     LK-RESULT-AVAILABLE.
001120     PERFORM 200-CHECK-ONE-LINE
001130             VARYING WS-LINE-SUB FROM 1 BY 1
001140             UNTIL WS-LINE-SUB > LK-LINE-COUNT
001150                OR LK-STOCK-SHORT.
001160
001170     EXIT    PROGRAM.
001180
001190*-----------------------------------------------------------------
001200* Look up the warehouse balance for this line's product and
001210* compare it to the quantity required.  Available is zero when
001220* no ledger entry exists for the (product, warehouse) pair.
001230*-----------------------------------------------------------------
001240 200-CHECK-ONE-LINE.
001250     PERFORM 300-FIND-LEDGER-BALANCE.
001260     IF  LK-LINE-QTY (WS-LINE-SUB) > WS-AVAILABLE
001270         SET  LK-STOCK-SHORT          TO TRUE
001280         MOVE LK-LINE-PROD-ID (WS-LINE-SUB)
001290                                      TO LK-RESULT-PROD-ID
001300         MOVE LK-LINE-QTY (WS-LINE-SUB)
001310                                      TO LK-RESULT-REQUIRED
001320         MOVE WS-AVAILABLE            TO LK-RESULT-AVAILABLE
001330     END-IF.
001340
001350*-----------------------------------------------------------------
001360* Linear search of the caller's ledger table - the table is
001370* small enough (one shop, a handful of warehouses) that an
001380* indexed or hashed lookup was never worth the trouble.
001390*-----------------------------------------------------------------
001400 300-FIND-LEDGER-BALANCE.
001410     MOVE ZERO                   TO WS-AVAILABLE.
001420     SET  LK-LEDGER-NDX          TO 1.
001430     SEARCH LK-LEDGER-ENTRY
001440         AT END
001450             MOVE ZERO            TO WS-AVAILABLE
001460         WHEN LK-LED-PROD-ID (LK-LEDGER-NDX) =
001470                 LK-LINE-PROD-ID (WS-LINE-SUB)
001480           AND LK-LED-WH-ID (LK-LEDGER-NDX) = LK-WAREHOUSE
001490             MOVE LK-LED-QTY (LK-LEDGER-NDX) TO WS-AVAILABLE
001500     END-SEARCH.
