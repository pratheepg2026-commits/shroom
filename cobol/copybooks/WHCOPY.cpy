000100******************************************************************
000110* WHCOPY      -  WAREHOUSE MASTER RECORD LAYOUT
000120*               ONE ENTRY PER STORAGE LOCATION.  USED WHEREVER
000130*               A WAREHOUSE KEY MUST BE VALIDATED OR A WAREHOUSE
000140*               NAME RESOLVED FOR PRINTING.
000150******************************************************************
000160*    DATE       BY    CHANGE
000170*    11/30/88   RFH   ORIGINAL LAYOUT
000180*    09/03/99   KAD   Y2K REVIEW - NO DATE FIELDS, NO CHANGE
000190*    02/09/09   CJP   REQ 6224 - DROPPED WH-DELETE-FLAG.  IT WAS
000200*                     CARRIED ON THE MASTER RECORD BUT NEVER ONCE
000210*                     TESTED ON READ-BACK, SO A "DELETED"
000220*                     WAREHOUSE NEVER ACTUALLY LEFT WHSEMSTR.  THE
000230*                     DELETE GUARD NOW LIVES ENTIRELY IN MAINTRUN'S
000240*                     IN-MEMORY WAREHOUSE TABLE - SEE MAINTRUN
000250*                     300-PROCESS-WHDEL-REQ / 400-WRITE-ONE-
000260*                     WAREHOUSE-ENTRY.
000270******************************************************************
000280*    FIELD DESCRIPTIONS
000290*    -------------------------------------------------------------
000300*    WH-ID             UNIQUE WAREHOUSE KEY.  'default' IS USED
000310*                      WHEN A SALE OR RETURN DOES NOT NAME ONE.
000320*    WH-NAME           PRINTING NAME FOR THE ENRICHMENT LISTING.
000330*    -------------------------------------------------------------
000340 01  WH-MASTER-RECORD.
000350     05  WH-ID                   PIC X(20).
000360     05  WH-NAME                 PIC X(30).
000370     05  FILLER                  PIC X(30).
