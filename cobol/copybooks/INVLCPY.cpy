000100******************************************************************
000110* INVLCPY     -  INVENTORY LEDGER ENTRY LAYOUT
000120*               ONE ENTRY PER (PRODUCT, WAREHOUSE) PAIR.  THE
000130*               ON-HAND QUANTITY IS NEVER ALLOWED TO GO NEGATIVE -
000140*               SEE INVPOST FOR THE POSTING RULES AND STKCHK FOR
000150*               THE PRE-POSTING AVAILABILITY CHECK.
000160******************************************************************
000170*    DATE       BY    CHANGE
000180*    11/30/88   RFH   ORIGINAL LAYOUT (SINGLE-WAREHOUSE SHOP)
000190*    03/02/93   TLW   ADDED INV-WH-ID WHEN SECOND COLD-STORE OPENED
000200*    09/03/99   KAD   Y2K REVIEW - NO DATE FIELDS, NO CHANGE
000210******************************************************************
000220*    FIELD DESCRIPTIONS
000230*    -------------------------------------------------------------
000240*    INV-ID            UNIQUE LEDGER-ENTRY KEY.
000250*    INV-PROD-ID       PRODUCE KEY, MUST MATCH PROD-ID ON THE
000260*                      PRODUCT MASTER (NOT VALIDATED HERE).
000270*    INV-WH-ID         WAREHOUSE KEY, MUST MATCH WH-ID ON THE
000280*                      WAREHOUSE MASTER (NOT VALIDATED HERE).
000290*    INV-QTY           WHOLE-UNIT ON-HAND QUANTITY.  NO ROUNDING
000300*                      IS EVER APPLIED TO THIS FIELD.
000310*    -------------------------------------------------------------
000320 01  INV-LEDGER-RECORD.
000330     05  INV-ID                  PIC X(20).
000340     05  INV-PROD-ID             PIC X(20).
000350     05  INV-WH-ID               PIC X(20).
000360     05  INV-QTY                 PIC S9(7).
000370     05  FILLER                  PIC X(13).
