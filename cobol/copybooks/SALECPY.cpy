000100******************************************************************
000110* SALECPY     -  RETAIL SALE REGISTER RECORD LAYOUT
000120*               HEADER PLUS UP TO 10 PRODUCT LINES.  WRITTEN BY
000130*               TXNPOST WHEN A RETAIL SALE POSTS, READ BY CUSTAGG
000140*               WHEN BUILDING THE CUSTOMER MASTER.  ON A SALE
000150*               REVERSAL MAINTRUN DROPS THE ENTRY FROM THE
000160*               REGISTER OUTRIGHT (REQ 5561) - IT IS NOT REWRITTEN
000170*               WITH A CHANGED STATUS.
000180******************************************************************
000190*    DATE       BY    CHANGE
000200*    04/12/91   TLW   ORIGINAL LAYOUT, 5 PRODUCT LINES
000210*    08/22/95   RFH   WIDENED TO 10 PRODUCT LINES PER INVOICE,
000220*                     THE SATURDAY MARKET STAND WAS SPLITTING
000230*                     ORDERS ACROSS TWO INVOICE NUMBERS
000240*    09/03/99   KAD   Y2K - SALE-DATE WIDENED TO CCYY-MM-DD,
000250*                     ADDED SALE-DATE-R REDEFINES BELOW
000260*    02/09/09   CJP   REQ 5561 CHANGED MAINTRUN TO DROP A REVERSED
000270*                     SALE FROM THE REGISTER INSTEAD OF FLIPPING
000280*                     SALE-STATUS TO 'Reversed' - SALE-STATUS IS
000290*                     ALWAYS 'Posted' NOW.  LEFT SALE-REVERSED
000300*                     DECLARED BELOW SINCE CUSTAGG AND STATDASH
000310*                     STILL TEST IT; IT WILL NEVER GO TRUE.
000320******************************************************************
000330*    FIELD DESCRIPTIONS
000340*    -------------------------------------------------------------
000350*    SALE-ID           UNIQUE RETAIL-SALE KEY.
000360*    SALE-INV-NO       INVOICE NUMBER ASSIGNED BY INVNUM, FORMAT
000370*                      'INV-n', NO ZERO PADDING.
000380*    SALE-CUST-NAME    WALK-IN/RETAIL CUSTOMER NAME AS GIVEN.
000390*    SALE-WAREHOUSE    SOURCE WAREHOUSE, DEFAULTS TO 'default'.
000400*    SALE-TOTAL-AMT    TOTAL SALE AMOUNT, TAKEN FROM THE INPUT
000410*                      TRANSACTION - NEVER RECOMPUTED FROM LINES.
000420*    SALE-DATE         SALE DATE, CCYY-MM-DD.
000430*    SALE-STATUS       ALWAYS 'Posted' - A REVERSED SALE IS
000440*                      REMOVED FROM THE REGISTER BY MAINTRUN
000450*                      RATHER THAN REWRITTEN WITH A NEW STATUS.
000460*    SALE-LINE-COUNT   NUMBER OF PRODUCT LINES ACTUALLY USED.
000470*    SALE-LINE         ONE PER PRODUCT SOLD ON THE INVOICE.
000480*    -------------------------------------------------------------
000490 01  SALE-REGISTER-RECORD.
000500     05  SALE-ID                 PIC X(20).
000510     05  SALE-INV-NO             PIC X(12).
000520     05  SALE-CUST-NAME          PIC X(30).
000530     05  SALE-WAREHOUSE          PIC X(20)
000540                                 VALUE "default             ".
000550     05  SALE-TOTAL-AMT          PIC S9(7)V99.
000560     05  SALE-DATE               PIC X(10).
000570*    Y2K CCYY-MM-DD BROKEN OUT FOR THE DAY-OF-MONTH CONTROL BREAK
000580*    IN THE DASHBOARD STATISTICS RUN.
000590     05  SALE-DATE-R REDEFINES SALE-DATE.
000600         10  SALE-DATE-CCYY      PIC 9(04).
000610         10  FILLER              PIC X(01).
000620         10  SALE-DATE-MM        PIC 9(02).
000630         10  FILLER              PIC X(01).
000640         10  SALE-DATE-DD        PIC 9(02).
000650     05  SALE-STATUS              PIC X(10).
000660         88  SALE-POSTED                 VALUE "Posted".
000670*        NEVER SET - KEPT ONLY BECAUSE CUSTAGG/STATDASH TEST IT.
000680         88  SALE-REVERSED               VALUE "Reversed".
000690     05  SALE-LINE-COUNT          PIC 9(02) COMP-3.
000700     05  SALE-LINE OCCURS 10 TIMES.
000710         10  LINE-PROD-ID         PIC X(20).
000720         10  LINE-QTY             PIC S9(5).
000730     05  FILLER                  PIC X(09).
