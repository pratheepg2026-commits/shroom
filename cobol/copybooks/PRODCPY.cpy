000100******************************************************************
000110* PRODCPY     -  PRODUCE MASTER RECORD LAYOUT
000120*               ONE ENTRY PER SALEABLE PRODUCT (SOLD BY THE KG).
000130*               SHARED BY THE POSTING RUN (TXNPOST) AND THE
000140*               INVENTORY ENRICHMENT RUN (INVENRCH).
000150******************************************************************
000160*    DATE       BY    CHANGE
000170*    11/30/88   RFH   ORIGINAL LAYOUT FOR PRODUCE MASTER
000180*    04/12/91   TLW   ADDED PROD-UNIT, DEFAULT IS 'KG        '
000190*    02/09/09   CJP   REMOVED PROD-PRICE-R - IT REDEFINED
000200*                     PROD-PRICE WITH THE IDENTICAL PICTURE AND
000210*                     NO SUB-FIELDS, NEVER ACTUALLY BROKE THE
000220*                     PRICE DOWN INTO WHOLE-KG / CENTS-PER-KG THE
000230*                     WAY THE OLD COMMENT CLAIMED.  NOTHING READ
000240*                     OR SET IT.
000250******************************************************************
000260*    FIELD DESCRIPTIONS
000270*    -------------------------------------------------------------
000280*    PROD-ID           UNIQUE PRODUCE KEY, CARRIED ON EVERY
000290*                      TRANSACTION AND LEDGER RECORD THAT NAMES
000300*                      A PRODUCT.
000310*    PROD-NAME         PRINTING NAME, USED ON THE ENRICHMENT
000320*                      LISTING AND THE REJECT REPORT DIAGNOSTICS.
000330*    PROD-PRICE        DEFAULT UNIT PRICE.  SALE/WHOLESALE TOTALS
000340*                      ARE NEVER RECOMPUTED FROM THIS FIELD - IT
000350*                      IS REFERENCE ONLY.
000360*    PROD-UNIT         UNIT OF MEASURE, "KG" UNLESS OVERRIDDEN.
000370*    -------------------------------------------------------------
000380 01  PROD-MASTER-RECORD.
000390     05  PROD-ID                PIC X(20).
000400     05  PROD-NAME               PIC X(30).
000410     05  PROD-PRICE             PIC S9(7)V99.
000420     05  PROD-UNIT               PIC X(10)
000430                                 VALUE "KG        ".
000440     05  FILLER                  PIC X(30).
