000100******************************************************************
000110* ICTRCPY     -  INVOICE COUNTER RECORD LAYOUT
000120*               ONE MONOTONIC COUNTER PER TRANSACTION TYPE NAME.
000130*               MAINTAINED BY INVNUM, LOADED/REWRITTEN BY TXNPOST.
000140******************************************************************
000150*    DATE       BY    CHANGE
000160*    04/12/91   TLW   ORIGINAL LAYOUT - REPLACED HARD-CODED INV-n
000170*                     NUMBERING THAT WAS KEYED IN BY THE CLERKS
000180*    09/03/99   KAD   Y2K REVIEW - NO DATE FIELDS, NO CHANGE
000190******************************************************************
000200*    FIELD DESCRIPTIONS
000210*    -------------------------------------------------------------
000220*    IC-ID             UNIQUE COUNTER-RECORD KEY.
000230*    IC-TYPE           COUNTER NAME - 'subscription', 'sale', OR
000240*                      'wholesale_sale'.  INVNUM CREATES AN ENTRY
000250*                      AT ZERO THE FIRST TIME A TYPE IS SEEN.
000260*    IC-CURRENT        LAST NUMBER ISSUED FOR THE TYPE.
000270*    -------------------------------------------------------------
000280 01  IC-COUNTER-RECORD.
000290     05  IC-ID                   PIC X(20).
000300     05  IC-TYPE                 PIC X(20).
000310     05  IC-CURRENT              PIC 9(07).
000320     05  FILLER                  PIC X(13).
