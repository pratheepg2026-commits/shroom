000100******************************************************************
000110* SUBCPY      -  SUBSCRIPTION REGISTER RECORD LAYOUT
000120*               RECURRING-DELIVERY CUSTOMERS.  NO INVENTORY
000130*               EFFECT - WRITTEN BY TXNPOST, READ BY CUSTAGG AND
000140*               BY STATDASH FOR THE ACTIVE-SUBSCRIBER COUNT.
000150******************************************************************
000160*    DATE       BY    CHANGE
000170*    02/18/93   TLW   ORIGINAL LAYOUT - WEEKLY VEG BOX PROGRAM
000180*    11/09/96   RFH   ADDED SUB-FLAT-NO FOR APARTMENT DELIVERIES,
000190*                     DRIVERS COULD NOT FIND UNIT NUMBERS
000200*    09/03/99   KAD   Y2K - SUB-START-DT WIDENED TO CCYY-MM-DD
000210******************************************************************
000220*    FIELD DESCRIPTIONS
000230*    -------------------------------------------------------------
000240*    SUB-ID            UNIQUE SUBSCRIPTION KEY.
000250*    SUB-INV-NO        INVOICE NUMBER ASSIGNED BY INVNUM, FORMAT
000260*                      'SUB-n', NO ZERO PADDING.
000270*    SUB-NAME/EMAIL/PHONE/ADDRESS/FLAT-NO   CONTACT DETAILS.
000280*    SUB-PLAN          NAME OF THE DELIVERY PLAN SUBSCRIBED TO.
000290*    SUB-STATUS        'Active' WHEN CURRENT - EXACT MATCH ONLY,
000300*                      ANY OTHER VALUE IS TREATED AS INACTIVE.
000310*    SUB-START-DT      SUBSCRIPTION START DATE, CCYY-MM-DD.
000320*    -------------------------------------------------------------
000330 01  SUB-REGISTER-RECORD.
000340     05  SUB-ID                  PIC X(20).
000350     05  SUB-INV-NO              PIC X(12).
000360     05  SUB-NAME                PIC X(30).
000370     05  SUB-EMAIL               PIC X(30).
000380     05  SUB-PHONE               PIC X(15).
000390     05  SUB-ADDRESS             PIC X(40).
000400     05  SUB-FLAT-NO             PIC X(10).
000410     05  SUB-PLAN                PIC X(20).
000420     05  SUB-STATUS              PIC X(10).
000430         88  SUB-IS-ACTIVE               VALUE "Active".
000440     05  SUB-START-DT            PIC X(10).
000450     05  SUB-START-DT-R REDEFINES SUB-START-DT.
000460         10  SUB-START-CCYY      PIC 9(04).
000470         10  FILLER              PIC X(01).
000480         10  SUB-START-MM        PIC 9(02).
000490         10  FILLER              PIC X(01).
000500         10  SUB-START-DD        PIC 9(02).
000510     05  FILLER                  PIC X(10).
