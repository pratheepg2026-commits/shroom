000100******************************************************************
000110* WSALCPY     -  WHOLESALE SALE REGISTER RECORD LAYOUT
000120*               HEADER PLUS UP TO 10 PRODUCT LINES, SAME LINE
000130*               SHAPE AS SALECPY.  WRITTEN BY TXNPOST, READ BY
000140*               CUSTAGG.  ON A REVERSAL MAINTRUN DROPS THE ENTRY
000150*               FROM THE REGISTER OUTRIGHT (REQ 5561) - IT IS NOT
000160*               REWRITTEN WITH A CHANGED STATUS.
000170******************************************************************
000180*    DATE       BY    CHANGE
000190*    06/02/92   TLW   ORIGINAL LAYOUT - SHOP-ACCOUNT SALES ADDED
000200*                     SEPARATE FROM RETAIL SO WE COULD TRACK
000210*                     SHOP CONTACT PHONE FOR DELIVERY DISPUTES
000220*    08/22/95   RFH   WIDENED TO 10 PRODUCT LINES PER INVOICE
000230*    09/03/99   KAD   Y2K - WS-DATE WIDENED TO CCYY-MM-DD,
000240*                     ADDED WS-DATE-R REDEFINES BELOW
000250*    02/09/09   CJP   REQ 5561 CHANGED MAINTRUN TO DROP A REVERSED
000260*                     WHOLESALE SALE FROM THE REGISTER INSTEAD OF
000270*                     FLIPPING WS-STATUS TO 'Reversed' - WS-STATUS
000280*                     IS ALWAYS 'Posted' NOW.  LEFT WS-REVERSED
000290*                     DECLARED BELOW SINCE CUSTAGG AND STATDASH
000300*                     STILL TEST IT; IT WILL NEVER GO TRUE.
000310******************************************************************
000320*    FIELD DESCRIPTIONS
000330*    -------------------------------------------------------------
000340*    WS-ID             UNIQUE WHOLESALE-SALE KEY.
000350*    WS-INV-NO         INVOICE NUMBER ASSIGNED BY INVNUM, FORMAT
000360*                      'WS-n', NO ZERO PADDING.
000370*    WS-SHOP-NAME      WHOLESALE CUSTOMER (SHOP) NAME.
000380*    WS-CONTACT        SHOP CONTACT PHONE - DOUBLES AS PART OF
000390*                      THE CUSTOMER-AGGREGATION KEY IN CUSTAGG.
000400*    WS-ADDRESS        SHOP DELIVERY ADDRESS.
000410*    WS-WAREHOUSE      SOURCE WAREHOUSE, DEFAULTS TO 'default'.
000420*    WS-TOTAL-AMT      TOTAL SALE AMOUNT FROM THE INPUT, NEVER
000430*                      RECOMPUTED FROM THE LINES.
000440*    WS-DATE           SALE DATE, CCYY-MM-DD.
000450*    WS-STATUS         ALWAYS 'Posted' - A REVERSED WHOLESALE
000460*                      SALE IS REMOVED FROM THE REGISTER BY
000470*                      MAINTRUN RATHER THAN REWRITTEN WITH A NEW
000480*                      STATUS.
000490*    WS-LINE-COUNT     NUMBER OF PRODUCT LINES ACTUALLY USED.
000500*    WS-LINE           ONE PER PRODUCT SOLD ON THE INVOICE.
000510*    -------------------------------------------------------------
000520 01  WSALE-REGISTER-RECORD.
000530     05  WS-ID                   PIC X(20).
000540     05  WS-INV-NO               PIC X(12).
000550     05  WS-SHOP-NAME             PIC X(30).
000560     05  WS-CONTACT              PIC X(15).
000570     05  WS-ADDRESS              PIC X(40).
000580     05  WS-WAREHOUSE            PIC X(20)
000590                                 VALUE "default             ".
000600     05  WS-TOTAL-AMT            PIC S9(7)V99.
000610     05  WS-DATE                 PIC X(10).
000620     05  WS-DATE-R REDEFINES WS-DATE.
000630         10  WS-DATE-CCYY        PIC 9(04).
000640         10  FILLER              PIC X(01).
000650         10  WS-DATE-MM          PIC 9(02).
000660         10  FILLER              PIC X(01).
000670         10  WS-DATE-DD          PIC 9(02).
000680     05  WS-STATUS                PIC X(10).
000690         88  WS-POSTED                   VALUE "Posted".
000700*        NEVER SET - KEPT ONLY BECAUSE CUSTAGG/STATDASH TEST IT.
000710         88  WS-REVERSED                 VALUE "Reversed".
000720     05  WS-LINE-COUNT            PIC 9(02) COMP-3.
000730     05  WS-LINE OCCURS 10 TIMES.
000740         10  LINE-PROD-ID         PIC X(20).
000750         10  LINE-QTY             PIC S9(5).
000760     05  FILLER                  PIC X(09).
