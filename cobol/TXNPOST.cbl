000100******************************************************************
000110* This program is to run the daily transaction posting cycle
000120*    against the produce inventory ledger.
000130*
000140* Used File
000150*    - Product Master (Sequential): PRODMSTR
000160*    - Warehouse Master (Sequential): WHSEMSTR
000170*    - Inventory Ledger In/Out (Sequential): INVLEDIN / INVLEDOT
000180*    - Transactions In (Sequential): TRANSIN
000190*    - Subscriptions Register (Sequential, EXTEND): SUBREG
000200*    - Sales Register (Sequential, EXTEND): SALEREG
000210*    - Wholesale Register (Sequential, EXTEND): WSALREG
000220*    - Returns Register Out (Sequential): RETREGOT
000230*    - Invoice Counters In/Out (Sequential): ICCTRIN / ICCTROT
000240*    - Reject/Control-Totals Report Out (Sequential): REJRPTOT
000250*
000260******************************************************************
000270*    DATE       BY    CHANGE
000280*    11/30/88   RFH   ORIGINAL PROGRAM - SINGLE WAREHOUSE BATCH   RFH1188 
000290*                     UPDATE OF THE PRODUCE LEDGER                RFH1188 
000300*    04/12/91   TLW   ADDED INVOICE NUMBERING (CALLS INVNUM),     TLW0491 
000310*                     REPLACED CLERK-KEYED INVOICE NUMBERS        TLW0491 
000320*    02/14/94   RFH   ADDED WHOLESALE (SHOP-ACCOUNT) SALES        RFH0294 
000330*    03/02/93   TLW   ADDED WAREHOUSE KEY TO THE LEDGER WHEN THE  TLW0393 
000340*                     SECOND COLD-STORE OPENED                    TLW0393 
000350*    08/22/95   RFH   SPLIT STOCK CHECK OUT TO STKCHK SO WHOLESALERFH0895 
000360*                     AND RETAIL SHARE ONE AVAILABILITY CHECK;    RFH0895 
000370*                     SPLIT POSTING OUT TO INVPOST                RFH0895 
000380*    02/18/93   TLW   ADDED SUBSCRIPTION REGISTRATION (NO         TLW0293 
000390*                     INVENTORY EFFECT) TO THE SAME POSTING RUN   TLW0293 
000400*    11/20/96   RFH   ADDED SALES-RETURN TRANSACTION HANDLING     RFH1196 
000410*    09/03/99   KAD   Y2K - ALL DATE FIELDS WIDENED TO CCYY-MM-DD KAD0999 
000420*    05/30/02   JBH   REQ 4471 - UNKNOWN TRANSACTION TYPES NOW    JBH0502 
000430*                     REJECTED INSTEAD OF ABENDING THE RUN        JBH0502 
000440*    10/11/04   JBH   REQ 5190 - ADDED PER-TYPE CONTROL TOTALS TO JBH1004
000450*                     THE END OF THE REJECT REPORT                JBH1004
000460*    02/09/06   JBH   REQ 5533 - RETURNS WERE POSTING WITH NO     JBH0206
000470*                     VALIDATION AT ALL; ADDED THE SAME REJECT    JBH0206
000480*                     CHECKS THE SALE/RECEIPT SIDES ALREADY HAD   JBH0206
000490*                     (MISSING SALE REF, NO LINES, MISSING PROD   JBH0206
000500*                     ID, ZERO/NEGATIVE QTY) AND DEFAULTED A      JBH0206
000510*                     BLANK RETURN DATE TO THE RUN DATE           JBH0206
000520******************************************************************
000530 IDENTIFICATION              DIVISION.
000540*-----------------------------------------------------------------
000550 PROGRAM-ID.                 TXNPOST.
000560 AUTHOR.                     R F HOLLAND.
000570 INSTALLATION.               FARM PRODUCE ACCOUNTING - IS DEPT.
000580 DATE-WRITTEN.               11/30/88.
000590 DATE-COMPILED.
000600 SECURITY.                   NONE.
000610
000620******************************************************************
000630 ENVIRONMENT                 DIVISION.
000640*-----------------------------------------------------------------
000650 CONFIGURATION               SECTION.
000660 SOURCE-COMPUTER.            IBM-370.
000670 OBJECT-COMPUTER.            IBM-370.
000680 SPECIAL-NAMES.
000690     C01 IS TOP-OF-FORM
000700     UPSI-0 IS RERUN-SWITCH.
000710*-----------------------------------------------------------------
000720 INPUT-OUTPUT                SECTION.
000730 FILE-CONTROL.
000740     SELECT  PRODUCT-FILE-IN
000750             ASSIGN TO PRODMSTR
000760             ORGANIZATION IS SEQUENTIAL
000770             FILE STATUS IS FS-PRODUCT.
000780
000790     SELECT  WAREHOUSE-FILE-IN
000800             ASSIGN TO WHSEMSTR
000810             ORGANIZATION IS SEQUENTIAL
000820             FILE STATUS IS FS-WAREHOUSE.
000830
000840     SELECT  INVENT-LEDGER-IN
000850             ASSIGN TO INVLEDIN
000860             ORGANIZATION IS SEQUENTIAL
000870             FILE STATUS IS FS-LEDGER-IN.
000880
000890     SELECT  INVENT-LEDGER-OUT
000900             ASSIGN TO INVLEDOT
000910             ORGANIZATION IS SEQUENTIAL
000920             FILE STATUS IS FS-LEDGER-OUT.
000930
000940     SELECT  TRANS-FILE-IN
000950             ASSIGN TO TRANSIN
000960             ORGANIZATION IS SEQUENTIAL
000970             FILE STATUS IS FS-TRANS.
000980
000990     SELECT  SUB-REGISTER
001000             ASSIGN TO SUBREG
001010             ORGANIZATION IS SEQUENTIAL
001020             FILE STATUS IS FS-SUB-REG.
001030
001040     SELECT  SALE-REGISTER
001050             ASSIGN TO SALEREG
001060             ORGANIZATION IS SEQUENTIAL
001070             FILE STATUS IS FS-SALE-REG.
001080
001090     SELECT  WSALE-REGISTER
001100             ASSIGN TO WSALREG
001110             ORGANIZATION IS SEQUENTIAL
001120             FILE STATUS IS FS-WSALE-REG.
001130
001140     SELECT  RETURN-REG-OUT
001150             ASSIGN TO RETREGOT
001160             ORGANIZATION IS SEQUENTIAL
001170             FILE STATUS IS FS-RETURN-OUT.
001180
001190     SELECT  IC-COUNTER-IN
001200             ASSIGN TO ICCTRIN
001210             ORGANIZATION IS SEQUENTIAL
001220             FILE STATUS IS FS-IC-IN.
001230
001240     SELECT  IC-COUNTER-OUT
001250             ASSIGN TO ICCTROT
001260             ORGANIZATION IS SEQUENTIAL
001270             FILE STATUS IS FS-IC-OUT.
001280
001290     SELECT  REJECT-RPT-OUT
001300             ASSIGN TO REJRPTOT
001310             ORGANIZATION IS SEQUENTIAL
001320             FILE STATUS IS FS-REJECT.
001330
001340******************************************************************
001350 DATA                        DIVISION.
001360*-----------------------------------------------------------------
001370 FILE                        SECTION.
001380 FD  PRODUCT-FILE-IN
001390     RECORD CONTAINS 99 CHARACTERS
001400     DATA RECORD IS PROD-MASTER-RECORD.
001410     COPY PRODCPY.
001420
001430 FD  WAREHOUSE-FILE-IN
001440     RECORD CONTAINS 80 CHARACTERS
001450     DATA RECORD IS WH-MASTER-RECORD.
001460     COPY WHCOPY.
001470
001480 FD  INVENT-LEDGER-IN
001490     RECORD CONTAINS 80 CHARACTERS
001500     DATA RECORD IS INV-IN-RECORD.
001510     COPY INVLCPY  REPLACING ==INV-LEDGER-RECORD== BY
001520                             ==INV-IN-RECORD==.
001530
001540 FD  INVENT-LEDGER-OUT
001550     RECORD CONTAINS 80 CHARACTERS
001560     DATA RECORD IS INV-OUT-RECORD.
001570     COPY INVLCPY  REPLACING ==INV-LEDGER-RECORD== BY
001580                             ==INV-OUT-RECORD==.
001590
001600*    TRANS-FILE-IN CARRIES FIVE TRANSACTION SHAPES ON ONE RAW
001610*    AREA, PICKED APART BY TRAN-TYPE-CODE.  SEE THE REDEFINES
001620*    BELOW - ONE PER TRANSACTION KIND.
001630 FD  TRANS-FILE-IN
001640     RECORD CONTAINS 430 CHARACTERS
001650     DATA RECORD IS TRAN-RECORD.
001660 01  TRAN-RECORD.
001670     05  TRAN-TYPE-CODE          PIC X(20).
001680         88  TRAN-IS-SALE             VALUE "sale                ".
001690         88  TRAN-IS-WHOLESALE        VALUE "wholesale_sale      ".
001700         88  TRAN-IS-RETURN           VALUE "return              ".
001710         88  TRAN-IS-RECEIPT          VALUE "receipt             ".
001720         88  TRAN-IS-SUBSCRIPTION     VALUE "subscription        ".
001730     05  TRAN-ID                 PIC X(20).
001740     05  TRAN-DATA               PIC X(390).
001750     05  TRAN-SALE-AREA REDEFINES TRAN-DATA.
001760         10  TRAN-SL-CUST-NAME       PIC X(30).
001770         10  TRAN-SL-WAREHOUSE       PIC X(20).
001780         10  TRAN-SL-TOTAL-AMT       PIC S9(7)V99.
001790         10  TRAN-SL-DATE            PIC X(10).
001800         10  TRAN-SL-LINE-COUNT      PIC 9(02).
001810         10  TRAN-SL-LINE OCCURS 10 TIMES.
001820             15  TRAN-SL-LINE-PROD-ID    PIC X(20).
001830             15  TRAN-SL-LINE-QTY        PIC S9(5).
001840         10  FILLER                  PIC X(69).
001850     05  TRAN-WSALE-AREA REDEFINES TRAN-DATA.
001860         10  TRAN-WS-SHOP-NAME       PIC X(30).
001870         10  TRAN-WS-CONTACT         PIC X(15).
001880         10  TRAN-WS-ADDRESS         PIC X(40).
001890         10  TRAN-WS-WAREHOUSE       PIC X(20).
001900         10  TRAN-WS-TOTAL-AMT       PIC S9(7)V99.
001910         10  TRAN-WS-DATE            PIC X(10).
001920         10  TRAN-WS-LINE-COUNT      PIC 9(02).
001930         10  TRAN-WS-LINE OCCURS 10 TIMES.
001940             15  TRAN-WS-LINE-PROD-ID    PIC X(20).
001950             15  TRAN-WS-LINE-QTY        PIC S9(5).
001960         10  FILLER                  PIC X(14).
001970     05  TRAN-RETURN-AREA REDEFINES TRAN-DATA.
001980         10  TRAN-RT-SALE-ID         PIC X(20).
001990         10  TRAN-RT-WAREHOUSE       PIC X(20).
002000         10  TRAN-RT-DATE            PIC X(10).
002010         10  TRAN-RT-LINE-COUNT      PIC 9(02).
002020         10  TRAN-RT-LINE OCCURS 10 TIMES.
002030             15  TRAN-RT-LINE-PROD-ID    PIC X(20).
002040             15  TRAN-RT-LINE-QTY        PIC S9(5).
002050         10  FILLER                  PIC X(88).
002060     05  TRAN-RECEIPT-AREA REDEFINES TRAN-DATA.
002070         10  TRAN-RC-PROD-ID         PIC X(20).
002080         10  TRAN-RC-WH-ID           PIC X(20).
002090         10  TRAN-RC-QTY             PIC S9(7).
002100         10  FILLER                  PIC X(343).
002110     05  TRAN-SUB-AREA REDEFINES TRAN-DATA.
002120         10  TRAN-SB-NAME            PIC X(30).
002130         10  TRAN-SB-EMAIL           PIC X(30).
002140         10  TRAN-SB-PHONE           PIC X(15).
002150         10  TRAN-SB-ADDRESS         PIC X(40).
002160         10  TRAN-SB-FLAT-NO         PIC X(10).
002170         10  TRAN-SB-PLAN            PIC X(20).
002180         10  TRAN-SB-STATUS          PIC X(10).
002190         10  TRAN-SB-START-DT        PIC X(10).
002200         10  FILLER                  PIC X(225).
002210
002220 FD  SUB-REGISTER
002230     RECORD CONTAINS 207 CHARACTERS
002240     DATA RECORD IS SUB-REGISTER-RECORD.
002250     COPY SUBCPY.
002260
002270 FD  SALE-REGISTER
002280     RECORD CONTAINS 372 CHARACTERS
002290     DATA RECORD IS SALE-REGISTER-RECORD.
002300     COPY SALECPY.
002310
002320 FD  WSALE-REGISTER
002330     RECORD CONTAINS 427 CHARACTERS
002340     DATA RECORD IS WSALE-REGISTER-RECORD.
002350     COPY WSALCPY.
002360
002370 FD  RETURN-REG-OUT
002380     RECORD CONTAINS 331 CHARACTERS
002390     DATA RECORD IS RET-OUT-RECORD.
002400 01  RET-OUT-RECORD.
002410     05  RET-ID                  PIC X(20).
002420     05  RET-SALE-ID             PIC X(20).
002430     05  RET-WAREHOUSE           PIC X(20)
002440                                 VALUE "default             ".
002450     05  RET-DATE                PIC X(10).
002460     05  RET-LINE-COUNT          PIC 9(02).
002470     05  RET-LINE OCCURS 10 TIMES.
002480         10  RET-LINE-PROD-ID        PIC X(20).
002490         10  RET-LINE-QTY            PIC S9(5).
002500     05  FILLER                  PIC X(09).
002510
002520 FD  IC-COUNTER-IN
002530     RECORD CONTAINS 60 CHARACTERS
002540     DATA RECORD IS IC-IN-RECORD.
002550     COPY ICTRCPY  REPLACING ==IC-COUNTER-RECORD== BY
002560                             ==IC-IN-RECORD==.
002570
002580 FD  IC-COUNTER-OUT
002590     RECORD CONTAINS 60 CHARACTERS
002600     DATA RECORD IS IC-OUT-RECORD.
002610     COPY ICTRCPY  REPLACING ==IC-COUNTER-RECORD== BY
002620                             ==IC-OUT-RECORD==.
002630
002640 FD  REJECT-RPT-OUT
002650     RECORD CONTAINS 100 CHARACTERS
002660     DATA RECORD IS REJECT-RPT-LINE.
002670 01  REJECT-RPT-LINE             PIC X(100).
002680
002690*-----------------------------------------------------------------
002700 WORKING-STORAGE             SECTION.
002710*-----------------------------------------------------------------
002720 01  SWITCHES-AND-COUNTERS.
002730     05  TRANS-EOF-SW            PIC X(01) VALUE "N".
002740         88  TRANS-EOF                   VALUE "Y".
002750     05  WS-LOAD-EOF-SW           PIC X(01) VALUE "N".
002760         88  WS-LOAD-EOF                  VALUE "Y".
002770     05  FS-PRODUCT               PIC X(02).
002780     05  FS-WAREHOUSE             PIC X(02).
002790     05  FS-LEDGER-IN             PIC X(02).
002800     05  FS-LEDGER-OUT            PIC X(02).
002810     05  FS-TRANS                 PIC X(02).
002820     05  FS-SUB-REG               PIC X(02).
002830     05  FS-SALE-REG              PIC X(02).
002840     05  FS-WSALE-REG             PIC X(02).
002850     05  FS-RETURN-OUT            PIC X(02).
002860     05  FS-IC-IN                 PIC X(02).
002870     05  FS-IC-OUT                PIC X(02).
002880     05  FS-REJECT                PIC X(02).
002890
002900 01  WS-RUN-DATE-AREAS.
002910     05  WS-SYS-DATE              PIC 9(08).
002920     05  WS-SYS-DATE-R REDEFINES WS-SYS-DATE.
002930         10  WS-SYS-CCYY          PIC 9(04).
002940         10  WS-SYS-MM            PIC 9(02).
002950         10  WS-SYS-DD            PIC 9(02).
002960     05  WS-RUN-DATE-TEXT         PIC X(10).
002970
002980*    IN-MEMORY LOOKUP TABLES LOADED AT START-OF-RUN.  SEE
002990*    400-LOAD-xxx-TABLE BELOW FOR HOW EACH IS FILLED.
003000 01  WS-PROD-TABLE-AREA.
003010     05  WS-PROD-COUNT            PIC S9(4) COMP VALUE ZERO.
003020     05  WS-PROD-TABLE.
003030         10  WS-PROD-ENTRY OCCURS 1 TO 500 TIMES
003040                           DEPENDING ON WS-PROD-COUNT
003050                           INDEXED BY WS-PROD-NDX.
003060             15  WS-PT-ID             PIC X(20).
003070             15  WS-PT-NAME           PIC X(30).
003080
003090 01  WS-WH-TABLE-AREA.
003100     05  WS-WH-COUNT              PIC S9(4) COMP VALUE ZERO.
003110     05  WS-WH-TABLE.
003120         10  WS-WH-ENTRY OCCURS 1 TO 100 TIMES
003130                         DEPENDING ON WS-WH-COUNT
003140                         INDEXED BY WS-WH-NDX.
003150             15  WS-WT-ID             PIC X(20).
003160             15  WS-WT-NAME           PIC X(30).
003170
003180 01  WS-LEDGER-TABLE-AREA.
003190     05  WS-LEDGER-COUNT          PIC S9(4) COMP VALUE ZERO.
003200     05  WS-LEDGER-TABLE.
003210         10  WS-LEDGER-ENTRY OCCURS 1 TO 500 TIMES
003220                            DEPENDING ON WS-LEDGER-COUNT
003230                            INDEXED BY WS-LEDGER-NDX.
003240             15  WS-LED-ID            PIC X(20).
003250             15  WS-LED-PROD-ID       PIC X(20).
003260             15  WS-LED-WH-ID         PIC X(20).
003270             15  WS-LED-QTY           PIC S9(7).
003280
003290 01  WS-IC-TABLE-AREA.
003300     05  WS-IC-COUNT              PIC S9(4) COMP VALUE ZERO.
003310     05  WS-IC-TABLE.
003320         10  WS-IC-ENTRY OCCURS 1 TO 20 TIMES
003330                         DEPENDING ON WS-IC-COUNT
003340                         INDEXED BY WS-IC-NDX.
003350             15  WS-IC-ID             PIC X(20).
003360             15  WS-IC-TYPE           PIC X(20).
003370             15  WS-IC-CURRENT        PIC 9(07).
003380
003390*    POSTING RUN CONTROL TOTALS, ONE ENTRY PER TRANSACTION TYPE,
003400*    PLUS A CATCH-ALL FOR TYPES THE RUN DOES NOT RECOGNIZE.
003410 01  WS-CTL-TOTALS-AREA.
003420     05  WS-CTL-TOTAL OCCURS 5 TIMES INDEXED BY WS-CTL-NDX.
003430         10  WS-CTL-TYPE-NAME         PIC X(14).
003440         10  WS-CTL-READ              PIC 9(05) COMP-3.
003450         10  WS-CTL-POSTED            PIC 9(05) COMP-3.
003460         10  WS-CTL-REJECTED          PIC 9(05) COMP-3.
003470     05  WS-CTL-UNKNOWN-READ          PIC 9(05) COMP-3 VALUE ZERO.
003480     05  WS-CTL-UNKNOWN-REJ           PIC 9(05) COMP-3 VALUE ZERO.
003490
003500*    LINKAGE-SHAPED WORK AREAS FOR THE THREE CALLED SUBPROGRAMS.
003510*    MUST STAY BYTE-FOR-BYTE WITH STKCHK/INVPOST/INVNUM'S OWN
003520*    LINKAGE SECTIONS - COBOL DOES NOT TYPE-CHECK ACROSS A CALL.
003530 01  WS-STKCHK-LINKAGE.
003540     05  WS-STK-WAREHOUSE             PIC X(20).
003550     05  WS-STK-LINE-COUNT            PIC 9(02) COMP-3.
003560     05  WS-STK-LINES.
003570         10  WS-STK-LINE OCCURS 10 TIMES.
003580             15  WS-STK-LINE-PROD-ID      PIC X(20).
003590             15  WS-STK-LINE-QTY          PIC S9(5).
003600     05  WS-STK-RESULT-FLAG           PIC X(01).
003610         88  WS-STK-OK                        VALUE "Y".
003620         88  WS-STK-SHORT                     VALUE "N".
003630     05  WS-STK-RESULT-PROD-ID        PIC X(20).
003640     05  WS-STK-RESULT-REQUIRED       PIC S9(7).
003650     05  WS-STK-RESULT-AVAILABLE      PIC S9(7).
003660
003670 01  WS-INVPOST-LINKAGE.
003680     05  WS-IVP-PROD-ID               PIC X(20).
003690     05  WS-IVP-WH-ID                 PIC X(20).
003700     05  WS-IVP-QTY-CHANGE            PIC S9(7).
003710     05  WS-IVP-NEW-ENTRY-ID          PIC X(20).
003720     05  WS-IVP-RESULT-FLAG           PIC X(01).
003730         88  WS-IVP-POSTED-OK                 VALUE "Y".
003740         88  WS-IVP-REJECTED                  VALUE "N".
003750
003760 01  WS-INVNUM-LINKAGE.
003770     05  WS-INM-COUNTER-ENTRY.
003780         10  WS-INM-IC-ID             PIC X(20).
003790         10  WS-INM-IC-TYPE           PIC X(20).
003800         10  WS-INM-IC-CURRENT        PIC 9(07).
003810     05  WS-INM-INVOICE-NUMBER        PIC X(12).
003820
003830 01  WS-WORK-AREAS.
003840     05  WS-CUR-TRAN-ID               PIC X(20).
003850     05  WS-COUNTER-TYPE-ARG          PIC X(20).
003860     05  WS-REJECT-TYPE-TEXT          PIC X(09).
003870     05  WS-REJECT-REASON             PIC X(60).
003880     05  WS-REJECT-PROD-NAME          PIC X(30).
003890     05  WS-REQUIRED-ED               PIC ---,---9.
003900     05  WS-AVAILABLE-ED              PIC ---,---9.
003910     05  WS-CTL-READ-ED               PIC ZZZZ9.
003920     05  WS-CTL-POSTED-ED             PIC ZZZZ9.
003930     05  WS-CTL-REJECTED-ED           PIC ZZZZ9.
003940     05  WS-CTL-UNK-READ-ED           PIC ZZZZ9.
003950     05  WS-CTL-UNK-REJ-ED            PIC ZZZZ9.
003960     05  WS-LINE-IDX                  PIC S9(4) COMP.
003970     05  WS-VALID-SW                  PIC X(01).
003980         88  WS-TRAN-VALID                    VALUE "Y".
003990         88  WS-TRAN-INVALID                  VALUE "N".
004000
004010*-----------------------------------------------------------------
004020 PROCEDURE    DIVISION.
004030*-----------------------------------------------------------------
004040* Main procedure
004050*-----------------------------------------------------------------
004060 100-TXNPOST-POSTING-RUN.
004070     PERFORM 200-INITIATE-POSTING-RUN.
004080     PERFORM 200-PROCEED-POSTING-RUN UNTIL TRANS-EOF.
004090     PERFORM 200-TERMINATE-POSTING-RUN.
004100
004110     STOP RUN.
004120
004130******************************************************************
004140* Open every file, load the four working tables, and read the
004150* first transaction off the file.
004160*-----------------------------------------------------------------
004170 200-INITIATE-POSTING-RUN.
004180     PERFORM 300-OPEN-ALL-FILES.
004190     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
004200     PERFORM 300-LOAD-PRODUCT-TABLE.
004210     PERFORM 300-LOAD-WAREHOUSE-TABLE.
004220     PERFORM 300-LOAD-LEDGER-TABLE.
004230     PERFORM 300-LOAD-COUNTER-TABLE.
004240     PERFORM 300-READ-TRANS-FILE-IN.
004250
004260*-----------------------------------------------------------------
004270* Dispatch one transaction to its posting paragraph by type code,
004280* then read the next transaction.
004290*-----------------------------------------------------------------
004300 200-PROCEED-POSTING-RUN.
004310     EVALUATE TRUE
004320         WHEN TRAN-IS-SALE
004330             PERFORM 300-PROCESS-SALE-TRANS
004340         WHEN TRAN-IS-WHOLESALE
004350             PERFORM 300-PROCESS-WSALE-TRANS
004360         WHEN TRAN-IS-RETURN
004370             PERFORM 300-PROCESS-RETURN-TRANS
004380         WHEN TRAN-IS-RECEIPT
004390             PERFORM 300-PROCESS-RECEIPT-TRANS
004400         WHEN TRAN-IS-SUBSCRIPTION
004410             PERFORM 300-PROCESS-SUB-TRANS
004420         WHEN OTHER
004430             PERFORM 300-PROCESS-UNKNOWN-TRANS
004440     END-EVALUATE.
004450     PERFORM 300-READ-TRANS-FILE-IN.
004460
004470*-----------------------------------------------------------------
004480* Rewrite the ledger and the invoice counters, print the control
004490* totals, and close down.
004500*-----------------------------------------------------------------
004510 200-TERMINATE-POSTING-RUN.
004520     PERFORM 300-REWRITE-LEDGER-FILE.
004530     PERFORM 300-REWRITE-COUNTER-FILE.
004540     PERFORM 300-PRINT-CONTROL-TOTALS.
004550     PERFORM 300-CLOSE-ALL-FILES.
004560     DISPLAY "TXNPOST - POSTING RUN COMPLETE".
004570
004580******************************************************************
004590* File housekeeping
004600*-----------------------------------------------------------------
004610 300-OPEN-ALL-FILES.
004620     OPEN INPUT   PRODUCT-FILE-IN
004630                  WAREHOUSE-FILE-IN
004640                  INVENT-LEDGER-IN
004650                  TRANS-FILE-IN
004660                  IC-COUNTER-IN.
004670     OPEN OUTPUT  INVENT-LEDGER-OUT
004680                  IC-COUNTER-OUT
004690                  REJECT-RPT-OUT.
004700     OPEN EXTEND  SUB-REGISTER
004710                  SALE-REGISTER
004720                  WSALE-REGISTER.
004730     OPEN OUTPUT  RETURN-REG-OUT.
004740
004750 300-CLOSE-ALL-FILES.
004760     CLOSE        PRODUCT-FILE-IN
004770                  WAREHOUSE-FILE-IN
004780                  INVENT-LEDGER-IN
004790                  INVENT-LEDGER-OUT
004800                  TRANS-FILE-IN
004810                  SUB-REGISTER
004820                  SALE-REGISTER
004830                  WSALE-REGISTER
004840                  RETURN-REG-OUT
004850                  IC-COUNTER-IN
004860                  IC-COUNTER-OUT
004870                  REJECT-RPT-OUT.
004880
004890 300-INITIALIZE-SWITCHES-AND-COUNTERS.
004900     MOVE "SALE          " TO WS-CTL-TYPE-NAME (1).
004910     MOVE "WHOLESALE     " TO WS-CTL-TYPE-NAME (2).
004920     MOVE "RETURN        " TO WS-CTL-TYPE-NAME (3).
004930     MOVE "RECEIPT       " TO WS-CTL-TYPE-NAME (4).
004940     MOVE "SUBSCRIPTION  " TO WS-CTL-TYPE-NAME (5).
004950     PERFORM 400-ZERO-ONE-CTL-TOTAL
004960             VARYING WS-CTL-NDX FROM 1 BY 1
004970             UNTIL WS-CTL-NDX > 5.
004980     MOVE ZERO TO WS-CTL-UNKNOWN-READ WS-CTL-UNKNOWN-REJ.
004990     ACCEPT WS-SYS-DATE FROM DATE YYYYMMDD.
005000     STRING WS-SYS-CCYY DELIMITED BY SIZE
005010            "-"         DELIMITED BY SIZE
005020            WS-SYS-MM   DELIMITED BY SIZE
005030            "-"         DELIMITED BY SIZE
005040            WS-SYS-DD   DELIMITED BY SIZE
005050            INTO WS-RUN-DATE-TEXT.
005060
005070 400-ZERO-ONE-CTL-TOTAL.
005080     MOVE ZERO TO WS-CTL-READ (WS-CTL-NDX)
005090                  WS-CTL-POSTED (WS-CTL-NDX)
005100                  WS-CTL-REJECTED (WS-CTL-NDX).
005110
005120******************************************************************
005130* Table loads - product, warehouse, ledger, invoice counters.
005140* Each follows the same READ-UNTIL-EOF shape as TRANS-FILE-IN.
005150*-----------------------------------------------------------------
005160 300-LOAD-PRODUCT-TABLE.
005170     MOVE "N" TO WS-LOAD-EOF-SW.
005180     READ PRODUCT-FILE-IN
005190         AT END SET WS-LOAD-EOF TO TRUE
005200     END-READ.
005210     PERFORM 400-ADD-PRODUCT-ENTRY UNTIL WS-LOAD-EOF.
005220
005230 400-ADD-PRODUCT-ENTRY.
005240     ADD  1                      TO WS-PROD-COUNT.
005250     MOVE PROD-ID                TO WS-PT-ID (WS-PROD-COUNT).
005260     MOVE PROD-NAME              TO WS-PT-NAME (WS-PROD-COUNT).
005270     READ PRODUCT-FILE-IN
005280         AT END SET WS-LOAD-EOF TO TRUE
005290     END-READ.
005300
005310 300-LOAD-WAREHOUSE-TABLE.
005320     MOVE "N" TO WS-LOAD-EOF-SW.
005330     READ WAREHOUSE-FILE-IN
005340         AT END SET WS-LOAD-EOF TO TRUE
005350     END-READ.
005360     PERFORM 400-ADD-WAREHOUSE-ENTRY UNTIL WS-LOAD-EOF.
005370
005380 400-ADD-WAREHOUSE-ENTRY.
005390     ADD  1                      TO WS-WH-COUNT.
005400     MOVE WH-ID                  TO WS-WT-ID (WS-WH-COUNT).
005410     MOVE WH-NAME                TO WS-WT-NAME (WS-WH-COUNT).
005420     READ WAREHOUSE-FILE-IN
005430         AT END SET WS-LOAD-EOF TO TRUE
005440     END-READ.
005450
005460 300-LOAD-LEDGER-TABLE.
005470     MOVE "N" TO WS-LOAD-EOF-SW.
005480     READ INVENT-LEDGER-IN
005490         AT END SET WS-LOAD-EOF TO TRUE
005500     END-READ.
005510     PERFORM 400-ADD-LEDGER-ENTRY UNTIL WS-LOAD-EOF.
005520
005530 400-ADD-LEDGER-ENTRY.
005540     ADD  1                      TO WS-LEDGER-COUNT.
005550     MOVE INV-ID                 TO WS-LED-ID (WS-LEDGER-COUNT).
005560     MOVE INV-PROD-ID            TO WS-LED-PROD-ID (WS-LEDGER-COUNT).
005570     MOVE INV-WH-ID              TO WS-LED-WH-ID (WS-LEDGER-COUNT).
005580     MOVE INV-QTY                TO WS-LED-QTY (WS-LEDGER-COUNT).
005590     READ INVENT-LEDGER-IN
005600         AT END SET WS-LOAD-EOF TO TRUE
005610     END-READ.
005620
005630 300-LOAD-COUNTER-TABLE.
005640     MOVE "N" TO WS-LOAD-EOF-SW.
005650     READ IC-COUNTER-IN
005660         AT END SET WS-LOAD-EOF TO TRUE
005670     END-READ.
005680     PERFORM 400-ADD-COUNTER-ENTRY UNTIL WS-LOAD-EOF.
005690
005700 400-ADD-COUNTER-ENTRY.
005710     ADD  1                      TO WS-IC-COUNT.
005720     MOVE IC-ID                  TO WS-IC-ID (WS-IC-COUNT).
005730     MOVE IC-TYPE                TO WS-IC-TYPE (WS-IC-COUNT).
005740     MOVE IC-CURRENT             TO WS-IC-CURRENT (WS-IC-COUNT).
005750     READ IC-COUNTER-IN
005760         AT END SET WS-LOAD-EOF TO TRUE
005770     END-READ.
005780
005790 300-READ-TRANS-FILE-IN.
005800     READ TRANS-FILE-IN
005810         AT END SET TRANS-EOF TO TRUE
005820     END-READ.
005830
005840******************************************************************
005850* Retail sale posting - pre-check, post each line, number the
005860* invoice, write the register record.
005870*-----------------------------------------------------------------
005880 300-PROCESS-SALE-TRANS.
005890     ADD  1                      TO WS-CTL-READ (1).
005900     MOVE TRAN-ID                TO WS-CUR-TRAN-ID.
005910     MOVE TRAN-SL-WAREHOUSE      TO WS-STK-WAREHOUSE.
005920     IF  TRAN-SL-WAREHOUSE = SPACES
005930         MOVE "default             " TO WS-STK-WAREHOUSE
005940     END-IF.
005950     MOVE TRAN-SL-LINE-COUNT     TO WS-STK-LINE-COUNT.
005960     PERFORM 500-COPY-SALE-LINE-TO-STKCHK
005970             VARYING WS-LINE-IDX FROM 1 BY 1
005980             UNTIL WS-LINE-IDX > TRAN-SL-LINE-COUNT.
005990     CALL "STKCHK" USING WS-STK-WAREHOUSE
006000                         WS-STK-LINE-COUNT
006010                         WS-STK-LINES
006020                         WS-LEDGER-COUNT
006030                         WS-LEDGER-TABLE
006040                         WS-STK-RESULT-FLAG
006050                         WS-STK-RESULT-PROD-ID
006060                         WS-STK-RESULT-REQUIRED
006070                         WS-STK-RESULT-AVAILABLE.
006080     IF  WS-STK-OK
006090         PERFORM 400-POST-SALE-LINES
006100         MOVE "sale                " TO WS-COUNTER-TYPE-ARG
006110         PERFORM 400-ASSIGN-COUNTER-AND-INVOICE
006120         PERFORM 400-WRITE-SALE-REGISTER
006130         ADD  1                      TO WS-CTL-POSTED (1)
006140     ELSE
006150         ADD  1                      TO WS-CTL-REJECTED (1)
006160         PERFORM 400-LOOKUP-PROD-NAME
006170         MOVE WS-STK-RESULT-REQUIRED  TO WS-REQUIRED-ED
006180         MOVE WS-STK-RESULT-AVAILABLE TO WS-AVAILABLE-ED
006190         STRING "INSUFFICIENT STOCK - " DELIMITED BY SIZE
006200                WS-REJECT-PROD-NAME     DELIMITED BY SIZE
006210                " NEED "                DELIMITED BY SIZE
006220                WS-REQUIRED-ED          DELIMITED BY SIZE
006230                " HAVE "                DELIMITED BY SIZE
006240                WS-AVAILABLE-ED         DELIMITED BY SIZE
006250                INTO WS-REJECT-REASON
006260         MOVE "SALE     "              TO WS-REJECT-TYPE-TEXT
006270         PERFORM 400-WRITE-REJECT-LINE
006280     END-IF.
006290
006300 500-COPY-SALE-LINE-TO-STKCHK.
006310     MOVE TRAN-SL-LINE-PROD-ID (WS-LINE-IDX)
006320                                 TO WS-STK-LINE-PROD-ID (WS-LINE-IDX).
006330     MOVE TRAN-SL-LINE-QTY (WS-LINE-IDX)
006340                                 TO WS-STK-LINE-QTY (WS-LINE-IDX).
006350
006360 400-POST-SALE-LINES.
006370     PERFORM 500-POST-ONE-SALE-LINE
006380             VARYING WS-LINE-IDX FROM 1 BY 1
006390             UNTIL WS-LINE-IDX > TRAN-SL-LINE-COUNT.
006400
006410 500-POST-ONE-SALE-LINE.
006420     MOVE TRAN-SL-LINE-PROD-ID (WS-LINE-IDX) TO WS-IVP-PROD-ID.
006430     MOVE WS-STK-WAREHOUSE                   TO WS-IVP-WH-ID.
006440     COMPUTE WS-IVP-QTY-CHANGE =
006450             0 - TRAN-SL-LINE-QTY (WS-LINE-IDX).
006460     PERFORM 600-BUILD-NEW-LEDGER-ID.
006470     CALL "INVPOST" USING WS-IVP-PROD-ID
006480                           WS-IVP-WH-ID
006490                           WS-IVP-QTY-CHANGE
006500                           WS-LEDGER-COUNT
006510                           WS-LEDGER-TABLE
006520                           WS-IVP-NEW-ENTRY-ID
006530                           WS-IVP-RESULT-FLAG.
006540
006550 400-WRITE-SALE-REGISTER.
006560     MOVE SPACES                 TO SALE-REGISTER-RECORD.
006570     MOVE TRAN-ID                TO SALE-ID.
006580     MOVE WS-INM-INVOICE-NUMBER  TO SALE-INV-NO.
006590     MOVE TRAN-SL-CUST-NAME      TO SALE-CUST-NAME.
006600     MOVE WS-STK-WAREHOUSE       TO SALE-WAREHOUSE.
006610     MOVE TRAN-SL-TOTAL-AMT      TO SALE-TOTAL-AMT.
006620     MOVE TRAN-SL-DATE           TO SALE-DATE.
006630     SET  SALE-POSTED            TO TRUE.
006640     MOVE TRAN-SL-LINE-COUNT     TO SALE-LINE-COUNT.
006650     PERFORM 500-COPY-SALE-LINE-TO-REGISTER
006660             VARYING WS-LINE-IDX FROM 1 BY 1
006670             UNTIL WS-LINE-IDX > TRAN-SL-LINE-COUNT.
006680     WRITE SALE-REGISTER-RECORD.
006690
006700 500-COPY-SALE-LINE-TO-REGISTER.
006710     MOVE TRAN-SL-LINE-PROD-ID (WS-LINE-IDX)
006720                                 TO LINE-PROD-ID (WS-LINE-IDX).
006730     MOVE TRAN-SL-LINE-QTY (WS-LINE-IDX)
006740                                 TO LINE-QTY (WS-LINE-IDX).
006750
006760******************************************************************
006770* Wholesale (shop-account) sale posting - same shape as retail.
006780*-----------------------------------------------------------------
006790 300-PROCESS-WSALE-TRANS.
006800     ADD  1                      TO WS-CTL-READ (2).
006810     MOVE TRAN-ID                TO WS-CUR-TRAN-ID.
006820     MOVE TRAN-WS-WAREHOUSE      TO WS-STK-WAREHOUSE.
006830     IF  TRAN-WS-WAREHOUSE = SPACES
006840         MOVE "default             " TO WS-STK-WAREHOUSE
006850     END-IF.
006860     MOVE TRAN-WS-LINE-COUNT     TO WS-STK-LINE-COUNT.
006870     PERFORM 500-COPY-WSALE-LINE-TO-STKCHK
006880             VARYING WS-LINE-IDX FROM 1 BY 1
006890             UNTIL WS-LINE-IDX > TRAN-WS-LINE-COUNT.
006900     CALL "STKCHK" USING WS-STK-WAREHOUSE
006910                         WS-STK-LINE-COUNT
006920                         WS-STK-LINES
006930                         WS-LEDGER-COUNT
006940                         WS-LEDGER-TABLE
006950                         WS-STK-RESULT-FLAG
006960                         WS-STK-RESULT-PROD-ID
006970                         WS-STK-RESULT-REQUIRED
006980                         WS-STK-RESULT-AVAILABLE.
006990     IF  WS-STK-OK
007000         PERFORM 400-POST-WSALE-LINES
007010         MOVE "wholesale_sale      " TO WS-COUNTER-TYPE-ARG
007020         PERFORM 400-ASSIGN-COUNTER-AND-INVOICE
007030         PERFORM 400-WRITE-WSALE-REGISTER
007040         ADD  1                      TO WS-CTL-POSTED (2)
007050     ELSE
007060         ADD  1                      TO WS-CTL-REJECTED (2)
007070         PERFORM 400-LOOKUP-PROD-NAME
007080         MOVE WS-STK-RESULT-REQUIRED  TO WS-REQUIRED-ED
007090         MOVE WS-STK-RESULT-AVAILABLE TO WS-AVAILABLE-ED
007100         STRING "INSUFFICIENT STOCK - " DELIMITED BY SIZE
007110                WS-REJECT-PROD-NAME     DELIMITED BY SIZE
007120                " NEED "                DELIMITED BY SIZE
007130                WS-REQUIRED-ED          DELIMITED BY SIZE
007140                " HAVE "                DELIMITED BY SIZE
007150                WS-AVAILABLE-ED         DELIMITED BY SIZE
007160                INTO WS-REJECT-REASON
007170         MOVE "WHOLESALE"              TO WS-REJECT-TYPE-TEXT
007180         PERFORM 400-WRITE-REJECT-LINE
007190     END-IF.
007200
007210 500-COPY-WSALE-LINE-TO-STKCHK.
007220     MOVE TRAN-WS-LINE-PROD-ID (WS-LINE-IDX)
007230                                 TO WS-STK-LINE-PROD-ID (WS-LINE-IDX).
007240     MOVE TRAN-WS-LINE-QTY (WS-LINE-IDX)
007250                                 TO WS-STK-LINE-QTY (WS-LINE-IDX).
007260
007270 400-POST-WSALE-LINES.
007280     PERFORM 500-POST-ONE-WSALE-LINE
007290             VARYING WS-LINE-IDX FROM 1 BY 1
007300             UNTIL WS-LINE-IDX > TRAN-WS-LINE-COUNT.
007310
007320 500-POST-ONE-WSALE-LINE.
007330     MOVE TRAN-WS-LINE-PROD-ID (WS-LINE-IDX) TO WS-IVP-PROD-ID.
007340     MOVE WS-STK-WAREHOUSE                   TO WS-IVP-WH-ID.
007350     COMPUTE WS-IVP-QTY-CHANGE =
007360             0 - TRAN-WS-LINE-QTY (WS-LINE-IDX).
007370     PERFORM 600-BUILD-NEW-LEDGER-ID.
007380     CALL "INVPOST" USING WS-IVP-PROD-ID
007390                           WS-IVP-WH-ID
007400                           WS-IVP-QTY-CHANGE
007410                           WS-LEDGER-COUNT
007420                           WS-LEDGER-TABLE
007430                           WS-IVP-NEW-ENTRY-ID
007440                           WS-IVP-RESULT-FLAG.
007450
007460 400-WRITE-WSALE-REGISTER.
007470     MOVE SPACES                 TO WSALE-REGISTER-RECORD.
007480     MOVE TRAN-ID                TO WS-ID.
007490     MOVE WS-INM-INVOICE-NUMBER  TO WS-INV-NO.
007500     MOVE TRAN-WS-SHOP-NAME      TO WS-SHOP-NAME.
007510     MOVE TRAN-WS-CONTACT        TO WS-CONTACT.
007520     MOVE TRAN-WS-ADDRESS        TO WS-ADDRESS.
007530     MOVE WS-STK-WAREHOUSE       TO WS-WAREHOUSE.
007540     MOVE TRAN-WS-TOTAL-AMT      TO WS-TOTAL-AMT.
007550     MOVE TRAN-WS-DATE           TO WS-DATE.
007560     SET  WS-POSTED              TO TRUE.
007570     MOVE TRAN-WS-LINE-COUNT     TO WS-LINE-COUNT.
007580     PERFORM 500-COPY-WSALE-LINE-TO-REGISTER
007590             VARYING WS-LINE-IDX FROM 1 BY 1
007600             UNTIL WS-LINE-IDX > TRAN-WS-LINE-COUNT.
007610     WRITE WSALE-REGISTER-RECORD.
007620
007630 500-COPY-WSALE-LINE-TO-REGISTER.
007640     MOVE TRAN-WS-LINE-PROD-ID (WS-LINE-IDX)
007650                                 TO LINE-PROD-ID (WS-LINE-IDX).
007660     MOVE TRAN-WS-LINE-QTY (WS-LINE-IDX)
007670                                 TO LINE-QTY (WS-LINE-IDX).
007680
007690******************************************************************
007700* Return posting - validate first (REQ 5533), then post each
007710* line back onto the shelf - unlike a sale, a return can never
007720* drive a balance negative, so no stock check is needed there.
007730* Written straight to RETURN-REG-OUT.
007740*-----------------------------------------------------------------
007750 300-PROCESS-RETURN-TRANS.
007760     ADD  1                      TO WS-CTL-READ (3).
007770     MOVE TRAN-ID                TO WS-CUR-TRAN-ID.
007780     MOVE TRAN-RT-WAREHOUSE      TO WS-STK-WAREHOUSE.
007790     IF  TRAN-RT-WAREHOUSE = SPACES
007800         MOVE "default             " TO WS-STK-WAREHOUSE
007810     END-IF.
007820     PERFORM 400-VALIDATE-RETURN-TRANS.
007830     IF  WS-TRAN-VALID
007840         PERFORM 500-POST-ONE-RETURN-LINE
007850                 VARYING WS-LINE-IDX FROM 1 BY 1
007860                 UNTIL WS-LINE-IDX > TRAN-RT-LINE-COUNT
007870         MOVE SPACES                 TO RET-OUT-RECORD
007880         MOVE TRAN-ID                TO RET-ID
007890         MOVE TRAN-RT-SALE-ID        TO RET-SALE-ID
007900         MOVE WS-STK-WAREHOUSE       TO RET-WAREHOUSE
007910         IF  TRAN-RT-DATE = SPACES
007920             MOVE WS-RUN-DATE-TEXT       TO RET-DATE
007930         ELSE
007940             MOVE TRAN-RT-DATE           TO RET-DATE
007950         END-IF
007960         MOVE TRAN-RT-LINE-COUNT     TO RET-LINE-COUNT
007970         PERFORM 500-COPY-RETURN-LINE-TO-REGISTER
007980                 VARYING WS-LINE-IDX FROM 1 BY 1
007990                 UNTIL WS-LINE-IDX > TRAN-RT-LINE-COUNT
008000         WRITE RET-OUT-RECORD
008010         ADD  1                      TO WS-CTL-POSTED (3)
008020     ELSE
008030         ADD  1                      TO WS-CTL-REJECTED (3)
008040         MOVE "RETURN   "              TO WS-REJECT-TYPE-TEXT
008050         PERFORM 400-WRITE-REJECT-LINE
008060     END-IF.
008070
008080*-----------------------------------------------------------------
008090* Reject when: sale reference blank; zero lines; any line
008100* missing a product id; any line quantity not greater than
008110* zero.  Checking stops at the first failing line, same as the
008120* stock availability validator.
008130*-----------------------------------------------------------------
008140 400-VALIDATE-RETURN-TRANS.
008150     SET  WS-TRAN-VALID          TO TRUE.
008160     EVALUATE TRUE
008170         WHEN TRAN-RT-SALE-ID = SPACES
008180             SET  WS-TRAN-INVALID        TO TRUE
008190             MOVE "RETURN MISSING SALE REFERENCE"
008200                                          TO WS-REJECT-REASON
008210         WHEN TRAN-RT-LINE-COUNT < 1
008220             SET  WS-TRAN-INVALID        TO TRUE
008230             MOVE "RETURN HAS NO LINES"       TO WS-REJECT-REASON
008240         WHEN OTHER
008250             PERFORM 500-VALIDATE-RETURN-LINES
008260     END-EVALUATE.
008270
008280 500-VALIDATE-RETURN-LINES.
008290     PERFORM 600-CHECK-ONE-RETURN-LINE
008300             VARYING WS-LINE-IDX FROM 1 BY 1
008310             UNTIL WS-LINE-IDX > TRAN-RT-LINE-COUNT
008320                OR WS-TRAN-INVALID.
008330
008340 600-CHECK-ONE-RETURN-LINE.
008350     IF  TRAN-RT-LINE-PROD-ID (WS-LINE-IDX) = SPACES
008360         SET  WS-TRAN-INVALID            TO TRUE
008370         MOVE "RETURN LINE MISSING PRODUCT ID"
008380                                          TO WS-REJECT-REASON
008390     ELSE
008400         IF  TRAN-RT-LINE-QTY (WS-LINE-IDX) NOT > ZERO
008410             SET  WS-TRAN-INVALID        TO TRUE
008420             MOVE "RETURN LINE QUANTITY MUST BE GREATER THAN ZERO"
008430                                          TO WS-REJECT-REASON
008440         END-IF
008450     END-IF.
008460
008470 500-POST-ONE-RETURN-LINE.
008480     MOVE TRAN-RT-LINE-PROD-ID (WS-LINE-IDX) TO WS-IVP-PROD-ID.
008490     MOVE WS-STK-WAREHOUSE                   TO WS-IVP-WH-ID.
008500     MOVE TRAN-RT-LINE-QTY (WS-LINE-IDX)     TO WS-IVP-QTY-CHANGE.
008510     PERFORM 600-BUILD-NEW-LEDGER-ID.
008520     CALL "INVPOST" USING WS-IVP-PROD-ID
008530                           WS-IVP-WH-ID
008540                           WS-IVP-QTY-CHANGE
008550                           WS-LEDGER-COUNT
008560                           WS-LEDGER-TABLE
008570                           WS-IVP-NEW-ENTRY-ID
008580                           WS-IVP-RESULT-FLAG.
008590
008600 500-COPY-RETURN-LINE-TO-REGISTER.
008610     MOVE TRAN-RT-LINE-PROD-ID (WS-LINE-IDX)
008620                                 TO RET-LINE-PROD-ID (WS-LINE-IDX).
008630     MOVE TRAN-RT-LINE-QTY (WS-LINE-IDX)
008640                                 TO RET-LINE-QTY (WS-LINE-IDX).
008650
008660******************************************************************
008670* Stock receipt - a single-line addition to the ledger, no
008680* register of its own.
008690*-----------------------------------------------------------------
008700 300-PROCESS-RECEIPT-TRANS.
008710     ADD  1                      TO WS-CTL-READ (4).
008720     MOVE TRAN-ID                TO WS-CUR-TRAN-ID.
008730     MOVE TRAN-RC-PROD-ID        TO WS-IVP-PROD-ID.
008740     MOVE TRAN-RC-WH-ID          TO WS-IVP-WH-ID.
008750     IF  TRAN-RC-WH-ID = SPACES
008760         MOVE "default             " TO WS-IVP-WH-ID
008770     END-IF.
008780     MOVE TRAN-RC-QTY            TO WS-IVP-QTY-CHANGE.
008790     PERFORM 600-BUILD-NEW-LEDGER-ID.
008800     CALL "INVPOST" USING WS-IVP-PROD-ID
008810                           WS-IVP-WH-ID
008820                           WS-IVP-QTY-CHANGE
008830                           WS-LEDGER-COUNT
008840                           WS-LEDGER-TABLE
008850                           WS-IVP-NEW-ENTRY-ID
008860                           WS-IVP-RESULT-FLAG.
008870     IF  WS-IVP-POSTED-OK
008880         ADD  1                      TO WS-CTL-POSTED (4)
008890     ELSE
008900         ADD  1                      TO WS-CTL-REJECTED (4)
008910         MOVE "RECEIPT QUANTITY MUST BE GREATER THAN ZERO"
008920                                     TO WS-REJECT-REASON
008930         MOVE "RECEIPT  "              TO WS-REJECT-TYPE-TEXT
008940         PERFORM 400-WRITE-REJECT-LINE
008950     END-IF.
008960
008970******************************************************************
008980* Subscription registration - no inventory effect, counter and
008990* invoice-number the same as a sale, write straight to SUB-REG.
009000*-----------------------------------------------------------------
009010 300-PROCESS-SUB-TRANS.
009020     ADD  1                      TO WS-CTL-READ (5).
009030     MOVE "subscription        " TO WS-COUNTER-TYPE-ARG.
009040     PERFORM 400-ASSIGN-COUNTER-AND-INVOICE.
009050     MOVE SPACES                 TO SUB-REGISTER-RECORD.
009060     MOVE TRAN-ID                TO SUB-ID.
009070     MOVE WS-INM-INVOICE-NUMBER  TO SUB-INV-NO.
009080     MOVE TRAN-SB-NAME           TO SUB-NAME.
009090     MOVE TRAN-SB-EMAIL          TO SUB-EMAIL.
009100     MOVE TRAN-SB-PHONE          TO SUB-PHONE.
009110     MOVE TRAN-SB-ADDRESS        TO SUB-ADDRESS.
009120     MOVE TRAN-SB-FLAT-NO        TO SUB-FLAT-NO.
009130     MOVE TRAN-SB-PLAN           TO SUB-PLAN.
009140     MOVE TRAN-SB-STATUS         TO SUB-STATUS.
009150     MOVE TRAN-SB-START-DT       TO SUB-START-DT.
009160     WRITE SUB-REGISTER-RECORD.
009170     ADD  1                      TO WS-CTL-POSTED (5).
009180
009190******************************************************************
009200* A transaction type this run does not recognize - reject it and
009210* move on rather than abend the run (REQ 4471).
009220*-----------------------------------------------------------------
009230 300-PROCESS-UNKNOWN-TRANS.
009240     ADD  1                      TO WS-CTL-UNKNOWN-READ.
009250     ADD  1                      TO WS-CTL-UNKNOWN-REJ.
009260     MOVE TRAN-ID                TO WS-CUR-TRAN-ID.
009270     MOVE "UNRECOGNIZED TRANSACTION TYPE CODE" TO WS-REJECT-REASON.
009280     MOVE "UNKNOWN  "            TO WS-REJECT-TYPE-TEXT.
009290     PERFORM 400-WRITE-REJECT-LINE.
009300
009310******************************************************************
009320* Invoice numbering - find-or-create the counter entry for this
009330* type, then CALL INVNUM to bump and format it.
009340*-----------------------------------------------------------------
009350 400-ASSIGN-COUNTER-AND-INVOICE.
009360     SET  WS-IC-NDX              TO 1.
009370     SEARCH WS-IC-ENTRY
009380         AT END
009390             ADD  1                        TO WS-IC-COUNT
009400             PERFORM 600-BUILD-NEW-COUNTER-ID
009410             MOVE WS-COUNTER-TYPE-ARG       TO WS-IC-TYPE (WS-IC-COUNT)
009420             MOVE ZERO                      TO WS-IC-CURRENT (WS-IC-COUNT)
009430             SET  WS-IC-NDX                 TO WS-IC-COUNT
009440         WHEN WS-IC-TYPE (WS-IC-NDX) = WS-COUNTER-TYPE-ARG
009450             CONTINUE
009460     END-SEARCH.
009470     MOVE WS-IC-ID (WS-IC-NDX)       TO WS-INM-IC-ID.
009480     MOVE WS-IC-TYPE (WS-IC-NDX)     TO WS-INM-IC-TYPE.
009490     MOVE WS-IC-CURRENT (WS-IC-NDX)  TO WS-INM-IC-CURRENT.
009500     CALL "INVNUM" USING WS-INM-COUNTER-ENTRY
009510                         WS-INM-INVOICE-NUMBER.
009520     MOVE WS-INM-IC-CURRENT          TO WS-IC-CURRENT (WS-IC-NDX).
009530
009540 600-BUILD-NEW-COUNTER-ID.
009550     STRING "CTR-"                     DELIMITED BY SIZE
009560            WS-COUNTER-TYPE-ARG (1:15)  DELIMITED BY SIZE
009570            INTO WS-IC-ID (WS-IC-COUNT).
009580
009590******************************************************************
009600* Build a deterministic ledger-entry id from the natural key so
009610* no random or wall-clock surrogate key is ever needed.
009620*-----------------------------------------------------------------
009630 600-BUILD-NEW-LEDGER-ID.
009640     STRING WS-IVP-PROD-ID (1:10)    DELIMITED BY SIZE
009650            "-"                      DELIMITED BY SIZE
009660            WS-IVP-WH-ID (1:9)       DELIMITED BY SIZE
009670            INTO WS-IVP-NEW-ENTRY-ID.
009680
009690******************************************************************
009700* Resolve a product id to its printing name for reject-report
009710* diagnostics.  "Unknown" when the product master has no entry.
009720*-----------------------------------------------------------------
009730 400-LOOKUP-PROD-NAME.
009740     MOVE "Unknown"               TO WS-REJECT-PROD-NAME.
009750     SET  WS-PROD-NDX            TO 1.
009760     SEARCH WS-PROD-ENTRY
009770         AT END
009780             MOVE "Unknown"           TO WS-REJECT-PROD-NAME
009790         WHEN WS-PT-ID (WS-PROD-NDX) = WS-STK-RESULT-PROD-ID
009800             MOVE WS-PT-NAME (WS-PROD-NDX) TO WS-REJECT-PROD-NAME
009810     END-SEARCH.
009820
009830******************************************************************
009840* Reject-report line: transaction id, type, and reason.
009850*-----------------------------------------------------------------
009860 400-WRITE-REJECT-LINE.
009870     MOVE SPACES                 TO REJECT-RPT-LINE.
009880     STRING WS-CUR-TRAN-ID (1:20)   DELIMITED BY SIZE
009890            " "                     DELIMITED BY SIZE
009900            WS-REJECT-TYPE-TEXT     DELIMITED BY SIZE
009910            " "                     DELIMITED BY SIZE
009920            WS-REJECT-REASON (1:60) DELIMITED BY SIZE
009930            INTO REJECT-RPT-LINE.
009940     WRITE REJECT-RPT-LINE AFTER ADVANCING 1 LINES.
009950
009960******************************************************************
009970* End-of-run housekeeping - rewrite the ledger and counter master
009980* tables in full, then print the control totals.
009990*-----------------------------------------------------------------
010000 300-REWRITE-LEDGER-FILE.
010010     PERFORM 400-WRITE-ONE-LEDGER-ENTRY
010020             VARYING WS-LEDGER-NDX FROM 1 BY 1
010030             UNTIL WS-LEDGER-NDX > WS-LEDGER-COUNT.
010040
010050 400-WRITE-ONE-LEDGER-ENTRY.
010060     MOVE SPACES                 TO INV-OUT-RECORD.
010070     MOVE WS-LED-ID (WS-LEDGER-NDX)       TO INV-ID.
010080     MOVE WS-LED-PROD-ID (WS-LEDGER-NDX)  TO INV-PROD-ID.
010090     MOVE WS-LED-WH-ID (WS-LEDGER-NDX)    TO INV-WH-ID.
010100     MOVE WS-LED-QTY (WS-LEDGER-NDX)      TO INV-QTY.
010110     WRITE INV-OUT-RECORD.
010120
010130 300-REWRITE-COUNTER-FILE.
010140     PERFORM 400-WRITE-ONE-COUNTER-ENTRY
010150             VARYING WS-IC-NDX FROM 1 BY 1
010160             UNTIL WS-IC-NDX > WS-IC-COUNT.
010170
010180 400-WRITE-ONE-COUNTER-ENTRY.
010190     MOVE SPACES                 TO IC-OUT-RECORD.
010200     MOVE WS-IC-ID (WS-IC-NDX)       TO IC-ID.
010210     MOVE WS-IC-TYPE (WS-IC-NDX)     TO IC-TYPE.
010220     MOVE WS-IC-CURRENT (WS-IC-NDX)  TO IC-CURRENT.
010230     WRITE IC-OUT-RECORD.
010240
010250 300-PRINT-CONTROL-TOTALS.
010260     MOVE SPACES                 TO REJECT-RPT-LINE.
010270     MOVE "*** TXNPOST CONTROL TOTALS ***" TO REJECT-RPT-LINE.
010280     WRITE REJECT-RPT-LINE AFTER ADVANCING 2 LINES.
010290     PERFORM 400-PRINT-ONE-CTL-TOTAL
010300             VARYING WS-CTL-NDX FROM 1 BY 1
010310             UNTIL WS-CTL-NDX > 5.
010320     MOVE WS-CTL-UNKNOWN-READ    TO WS-CTL-UNK-READ-ED.
010330     MOVE WS-CTL-UNKNOWN-REJ     TO WS-CTL-UNK-REJ-ED.
010340     MOVE SPACES                 TO REJECT-RPT-LINE.
010350     STRING "UNKNOWN TYPE  "          DELIMITED BY SIZE
010360            "READ="                   DELIMITED BY SIZE
010370            WS-CTL-UNK-READ-ED        DELIMITED BY SIZE
010380            " REJ="                   DELIMITED BY SIZE
010390            WS-CTL-UNK-REJ-ED         DELIMITED BY SIZE
010400            INTO REJECT-RPT-LINE.
010410     WRITE REJECT-RPT-LINE AFTER ADVANCING 1 LINES.
010420
010430 400-PRINT-ONE-CTL-TOTAL.
010440     MOVE WS-CTL-READ (WS-CTL-NDX)     TO WS-CTL-READ-ED.
010450     MOVE WS-CTL-POSTED (WS-CTL-NDX)   TO WS-CTL-POSTED-ED.
010460     MOVE WS-CTL-REJECTED (WS-CTL-NDX) TO WS-CTL-REJECTED-ED.
010470     MOVE SPACES                 TO REJECT-RPT-LINE.
010480     STRING WS-CTL-TYPE-NAME (WS-CTL-NDX)  DELIMITED BY SIZE
010490            "READ="                        DELIMITED BY SIZE
010500            WS-CTL-READ-ED                 DELIMITED BY SIZE
010510            " POST="                       DELIMITED BY SIZE
010520            WS-CTL-POSTED-ED               DELIMITED BY SIZE
010530            " REJ="                        DELIMITED BY SIZE
010540            WS-CTL-REJECTED-ED             DELIMITED BY SIZE
010550            INTO REJECT-RPT-LINE.
010560     WRITE REJECT-RPT-LINE AFTER ADVANCING 1 LINES.
