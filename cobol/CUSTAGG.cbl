000100******************************************************************
000110* This program is to build the customer master and print the
000120* customer report - merges subscriptions, retail sales and
000130* wholesale sales into one customer record per normalized
000140* name+phone key, carrying total spend and a date-descending
000150* transaction history.  Replaces the old sequential-to-indexed
000160* file convert job, which this shop no longer needs now that the
000170* masters stay sequential end to end.
000180*
000190* Used File
000200*    - Subscription Register (Sequential): SUBREG
000210*    - Sale Register (Sequential): SALEREG
000220*    - Wholesale Sale Register (Sequential): WSALREG
000230*    - Customer Report (Sequential): CUSTRPT
000240*
000250******************************************************************
000260*    DATE       BY    CHANGE
000270*    11/24/88   AMO   ORIGINAL PROGRAM - CONVERTED THE INVENTORY  AMO1188 
000280*                     AND SUPPLIER FILES TO INDEXED ORGANIZATION  AMO1188 
000290*    08/22/95   RFH   RETIRED THE INDEXED CONVERSION - RUNS AS A  RFH0895 
000300*                     STRAIGHT SEQUENTIAL SHOP NOW.  REPOINTED AT RFH0895 
000310*                     THE NEW CUSTOMER AGGREGATION JOB            RFH0895 
000320*    03/02/93   TLW   ADDED THE WHOLESALE PASS WHEN THE SHOP      TLW0393 
000330*                     ACCOUNT CHANNEL OPENED (NOTE - DATED BEFORE TLW0393 
000340*                     THE 95 REWRITE, CARRIED FORWARD FROM THE    TLW0393 
000350*                     OLD SUPPLIER-FILE PASS IT REPLACED)         TLW0393 
000360*    09/03/99   KAD   Y2K REVIEW - DATE FIELDS ARE CCYY-MM-DD     KAD0999 
000370*                     TEXT, COMPARE CORRECTLY, NO CHANGE REQUIRED KAD0999 
000380*    11/02/01   JBH   REQ 4103 - REVERSED SALES NO LONGER COUNTED JBH1101 
000390*                     IN THE CUSTOMER HISTORY OR TOTAL SPENT      JBH1101 
000400******************************************************************
000410 IDENTIFICATION              DIVISION.
000420*-----------------------------------------------------------------
000430 PROGRAM-ID.                 CUSTAGG.
000440 AUTHOR.                     R F HOLLAND.
000450 INSTALLATION.               FARM PRODUCE ACCOUNTING - IS DEPT.
000460 DATE-WRITTEN.               08/22/95.
000470 DATE-COMPILED.
000480 SECURITY.                   NONE.
000490
000500******************************************************************
000510 ENVIRONMENT                 DIVISION.
000520*-----------------------------------------------------------------
000530 CONFIGURATION               SECTION.
000540 SOURCE-COMPUTER.            IBM-370.
000550 OBJECT-COMPUTER.            IBM-370.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM
000580     UPSI-0 IS RERUN-SWITCH.
000590*-----------------------------------------------------------------
000600 INPUT-OUTPUT                SECTION.
000610 FILE-CONTROL.
000620     SELECT  SUB-REGISTER
000630             ASSIGN TO SUBREG
000640             ORGANIZATION IS SEQUENTIAL
000650             FILE STATUS IS FS-SUB.
000660
000670     SELECT  SALE-REGISTER
000680             ASSIGN TO SALEREG
000690             ORGANIZATION IS SEQUENTIAL
000700             FILE STATUS IS FS-SALE.
000710
000720     SELECT  WSALE-REGISTER
000730             ASSIGN TO WSALREG
000740             ORGANIZATION IS SEQUENTIAL
000750             FILE STATUS IS FS-WSALE.
000760
000770     SELECT  CUSTOMER-RPT-OUT
000780             ASSIGN TO CUSTRPT
000790             ORGANIZATION IS SEQUENTIAL
000800             FILE STATUS IS FS-CUST-RPT.
000810
000820******************************************************************
000830 DATA                        DIVISION.
000840*-----------------------------------------------------------------
000850 FILE                        SECTION.
000860 FD  SUB-REGISTER
000870     RECORD CONTAINS 207 CHARACTERS
000880     DATA RECORD IS SUB-REGISTER-RECORD.
000890     COPY SUBCPY.
000900
000910 FD  SALE-REGISTER
000920     RECORD CONTAINS 372 CHARACTERS
000930     DATA RECORD IS SALE-REGISTER-RECORD.
000940     COPY SALECPY.
000950
000960 FD  WSALE-REGISTER
000970     RECORD CONTAINS 427 CHARACTERS
000980     DATA RECORD IS WSALE-REGISTER-RECORD.
000990     COPY WSALCPY.
001000
001010 FD  CUSTOMER-RPT-OUT
001020     RECORD CONTAINS 100 CHARACTERS
001030     DATA RECORD IS CUST-RPT-LINE.
001040 01  CUST-RPT-LINE                PIC X(100).
001050
001060*-----------------------------------------------------------------
001070 WORKING-STORAGE             SECTION.
001080*-----------------------------------------------------------------
001090 01  SWITCHES-AND-COUNTERS.
001100     05  SUB-EOF-SW              PIC X(01) VALUE "N".
001110         88  SUB-EOF                     VALUE "Y".
001120     05  SALE-EOF-SW             PIC X(01) VALUE "N".
001130         88  SALE-EOF                     VALUE "Y".
001140     05  WSALE-EOF-SW            PIC X(01) VALUE "N".
001150         88  WSALE-EOF                    VALUE "Y".
001160     05  FS-SUB                  PIC X(02).
001170     05  FS-SALE                 PIC X(02).
001180     05  FS-WSALE                PIC X(02).
001190     05  FS-CUST-RPT             PIC X(02).
001200     05  WS-CUST-PRT-CNT         PIC 9(05) COMP-3 VALUE ZERO.
001210
001220*    OLD ABEND-TRACE FIELD - DUMPS THE RUNNING CUSTOMER COUNT AS
001230*    DISPLAYABLE TEXT WHEN CUSTAGG IS RUN UNDER THE DEBUGGER.
001240 01  WS-TRACE-COUNT              PIC S9(4) COMP.
001250 01  WS-TRACE-COUNT-R REDEFINES WS-TRACE-COUNT
001260                             PIC X(02).
001270
001280*-----------------------------------------------------------------
001290*    CUSTOMER MASTER TABLE - BUILT IN ONE PASS PER SOURCE FILE,
001300*    IN THE ORDER SUBSCRIPTIONS / RETAIL / WHOLESALE, THEN
001310*    PRINTED AT THE END OF THE RUN.
001320*-----------------------------------------------------------------
001330 01  WS-CUST-TABLE-AREA.
001340     05  WS-CUST-COUNT           PIC S9(4) COMP VALUE ZERO.
001350     05  WS-CUST-TABLE.
001360         10  WS-CUST-ENTRY OCCURS 1 TO 1000 TIMES
001370                           DEPENDING ON WS-CUST-COUNT
001380                           INDEXED BY WS-CUST-NDX.
001390             15  CU-KEY              PIC X(46).
001400             15  CU-DISPLAY-NAME     PIC X(30).
001410             15  CU-TYPE-FLAGS.
001420                 20  CU-HAS-SUB          PIC X(01) VALUE "N".
001430                     88  CU-IS-SUB               VALUE "Y".
001440                 20  CU-HAS-RETAIL       PIC X(01) VALUE "N".
001450                     88  CU-IS-RETAIL            VALUE "Y".
001460                 20  CU-HAS-WHOLESALE    PIC X(01) VALUE "N".
001470                     88  CU-IS-WHOLESALE         VALUE "Y".
001480             15  CU-EMAIL            PIC X(30).
001490             15  CU-PHONE            PIC X(15).
001500             15  CU-ADDRESS          PIC X(40).
001510             15  CU-TOTAL-SPENT      PIC S9(9)V99.
001520             15  CU-FIRST-DATE       PIC X(10).
001530             15  CU-FIRST-DATE-R REDEFINES CU-FIRST-DATE.
001540                 20  CU-FIRST-CCYY       PIC 9(04).
001550                 20  FILLER              PIC X(01).
001560                 20  CU-FIRST-MM         PIC 9(02).
001570                 20  FILLER              PIC X(01).
001580                 20  CU-FIRST-DD         PIC 9(02).
001590             15  CU-LAST-DATE        PIC X(10).
001600             15  CU-LAST-DATE-R REDEFINES CU-LAST-DATE.
001610                 20  CU-LAST-CCYY        PIC 9(04).
001620                 20  FILLER              PIC X(01).
001630                 20  CU-LAST-MM          PIC 9(02).
001640                 20  FILLER              PIC X(01).
001650                 20  CU-LAST-DD          PIC 9(02).
001660             15  CU-HIST-COUNT       PIC 9(03) COMP-3.
001670             15  CU-HIST-ENTRY OCCURS 50 TIMES.
001680                 20  CH-INV-NO           PIC X(12).
001690                 20  CH-TYPE             PIC X(12).
001700                 20  CH-DATE             PIC X(10).
001710                 20  CH-DATE-R REDEFINES CH-DATE.
001720                     25  CH-DATE-CCYY        PIC 9(04).
001730                     25  FILLER              PIC X(01).
001740                     25  CH-DATE-MM          PIC 9(02).
001750                     25  FILLER              PIC X(01).
001760                     25  CH-DATE-DD          PIC 9(02).
001770                 20  CH-AMOUNT           PIC S9(7)V99.
001780
001790 01  WS-KEY-WORK-AREAS.
001800     05  WS-KEY-NAME-LC          PIC X(30).
001810     05  WS-KEY-PHONE            PIC X(15).
001820     05  WS-BUILD-KEY            PIC X(46).
001830
001840 01  WS-SORT-WORK-AREAS.
001850     05  WS-SORT-HOLD-INV-NO     PIC X(12).
001860     05  WS-SORT-HOLD-TYPE       PIC X(12).
001870     05  WS-SORT-HOLD-DATE       PIC X(10).
001880     05  WS-SORT-HOLD-AMOUNT     PIC S9(7)V99.
001890     05  WS-SORT-FROM            PIC S9(4) COMP.
001900     05  WS-SORT-TO              PIC S9(4) COMP.
001910
001920 01  WS-STRING-WORK-AREAS.
001930     05  WS-TYPES-PTR            PIC S9(4) COMP.
001940     05  WS-TOTAL-SPENT-ED       PIC ---,---,--9.99.
001950     05  WS-AMOUNT-ED            PIC ---,---9.99.
001960     05  WS-CUST-PRT-CNT-ED      PIC ZZZZ9.
001970
001980*-----------------------------------------------------------------
001990*    REPORT LAYOUT - ONE OR MORE LINES PER CUSTOMER BLOCK, SAME
002000*    WRITE-A-GROUP-RECORD IDIOM AS INVENRCH/TXNPOST.
002010*-----------------------------------------------------------------
002020 01  CUST-TITLE-LINE.
002030     05  FILLER                  PIC X(10) VALUE SPACES.
002040     05  FILLER                  PIC X(30)
002050                                 VALUE "CUSTOMER AGGREGATION REPORT".
002060     05  FILLER                  PIC X(60) VALUE SPACES.
002070
002080 01  CUST-NAME-LINE.
002090     05  FILLER                  PIC X(01) VALUE SPACES.
002100     05  FILLER                  PIC X(10) VALUE "Customer: ".
002110     05  CNL-NAME-O              PIC X(30).
002120     05  FILLER                  PIC X(10) VALUE "  Types: ".
002130     05  CNL-TYPES-O             PIC X(30).
002140     05  FILLER                  PIC X(19) VALUE SPACES.
002150
002160 01  CUST-CONTACT-LINE.
002170     05  FILLER                  PIC X(03) VALUE SPACES.
002180     05  FILLER                  PIC X(07) VALUE "Email: ".
002190     05  CCL-EMAIL-O             PIC X(30).
002200     05  FILLER                  PIC X(07) VALUE " Phone: ".
002210     05  CCL-PHONE-O             PIC X(15).
002220     05  FILLER                  PIC X(09) VALUE " Address: ".
002230     05  CCL-ADDRESS-O           PIC X(29).
002240
002250 01  CUST-TOTAL-LINE.
002260     05  FILLER                  PIC X(03) VALUE SPACES.
002270     05  FILLER                  PIC X(14) VALUE "Total Spent: ".
002280     05  CTL-TOTAL-O             PIC ---,---,--9.99.
002290     05  FILLER                  PIC X(09) VALUE "  First: ".
002300     05  CTL-FIRST-O             PIC X(10).
002310     05  FILLER                  PIC X(08) VALUE "  Last: ".
002320     05  CTL-LAST-O              PIC X(10).
002330     05  FILLER                  PIC X(23) VALUE SPACES.
002340
002350 01  CUST-HIST-LINE.
002360     05  FILLER                  PIC X(03) VALUE SPACES.
002370     05  FILLER                  PIC X(10) VALUE "Invoice: ".
002380     05  CHL-INV-NO-O            PIC X(12).
002390     05  FILLER                  PIC X(07) VALUE " Type: ".
002400     05  CHL-TYPE-O              PIC X(12).
002410     05  FILLER                  PIC X(07) VALUE " Date: ".
002420     05  CHL-DATE-O              PIC X(10).
002430     05  FILLER                  PIC X(09) VALUE " Amount: ".
002440     05  CHL-AMOUNT-O            PIC ---,---9.99.
002450     05  FILLER                  PIC X(11) VALUE SPACES.
002460
002470 01  CUST-BLANK-LINE             PIC X(100) VALUE SPACES.
002480
002490 01  CUST-FOOTER-LINE.
002500     05  FILLER                  PIC X(02) VALUE SPACES.
002510     05  FILLER                  PIC X(20) VALUE "CUSTOMERS PRINTED:".
002520     05  CFL-COUNT-O             PIC ZZZZ9.
002530     05  FILLER                  PIC X(73) VALUE SPACES.
002540
002550******************************************************************
002560 PROCEDURE    DIVISION.
002570*-----------------------------------------------------------------
002580* Main procedure
002590*-----------------------------------------------------------------
002600 100-BUILD-CUSTOMER-REPORT.
002610     PERFORM 200-INITIATE-AGGREGATION-RUN.
002620     PERFORM 200-LOAD-SUBSCRIPTIONS.
002630     PERFORM 200-LOAD-RETAIL-SALES.
002640     PERFORM 200-LOAD-WHOLESALE-SALES.
002650     PERFORM 200-PRINT-CUSTOMER-REPORT.
002660     PERFORM 200-TERMINATE-AGGREGATION-RUN.
002670
002680     STOP RUN.
002690
002700*-----------------------------------------------------------------
002710* Open all files and print the report title.
002720*-----------------------------------------------------------------
002730 200-INITIATE-AGGREGATION-RUN.
002740     PERFORM 300-OPEN-AGGREGATION-FILES.
002750     WRITE CUST-RPT-LINE         FROM CUST-TITLE-LINE
002760           AFTER ADVANCING 1 LINES.
002770     WRITE CUST-RPT-LINE         FROM CUST-BLANK-LINE
002780           AFTER ADVANCING 1 LINES.
002790
002800*-----------------------------------------------------------------
002810* Pass 1 - subscriptions establish or match a customer on
002820* name + subscription phone, contribute 0 to total spent.
002830*-----------------------------------------------------------------
002840 200-LOAD-SUBSCRIPTIONS.
002850     READ SUB-REGISTER
002860         AT END SET SUB-EOF TO TRUE
002870     END-READ.
002880     PERFORM 300-APPLY-SUBSCRIPTION UNTIL SUB-EOF.
002890
002900 300-APPLY-SUBSCRIPTION.
002910     MOVE SUB-NAME               TO WS-KEY-NAME-LC.
002920     INSPECT WS-KEY-NAME-LC CONVERTING
002930         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
002940         "abcdefghijklmnopqrstuvwxyz".
002950     MOVE SUB-PHONE              TO WS-KEY-PHONE.
002960     PERFORM 400-BUILD-CUSTOMER-KEY.
002970     PERFORM 400-FIND-OR-ADD-CUSTOMER.
002980     IF  CU-FIRST-DATE (WS-CUST-NDX) = SPACES
002990         MOVE SUB-NAME            TO CU-DISPLAY-NAME (WS-CUST-NDX)
003000         MOVE SUB-EMAIL           TO CU-EMAIL (WS-CUST-NDX)
003010         MOVE SUB-PHONE           TO CU-PHONE (WS-CUST-NDX)
003020         MOVE SUB-ADDRESS         TO CU-ADDRESS (WS-CUST-NDX)
003030         MOVE SUB-START-DT        TO CU-FIRST-DATE (WS-CUST-NDX)
003040         MOVE SUB-START-DT        TO CU-LAST-DATE (WS-CUST-NDX)
003050     END-IF.
003060     SET  CU-IS-SUB (WS-CUST-NDX) TO TRUE.
003070     PERFORM 500-APPEND-HISTORY-ENTRY.
003080     MOVE SUB-INV-NO              TO CH-INV-NO
003090                         (WS-CUST-NDX, CU-HIST-COUNT (WS-CUST-NDX)).
003100     MOVE "Subscription"          TO CH-TYPE
003110                         (WS-CUST-NDX, CU-HIST-COUNT (WS-CUST-NDX)).
003120     MOVE SUB-START-DT            TO CH-DATE
003130                         (WS-CUST-NDX, CU-HIST-COUNT (WS-CUST-NDX)).
003140     MOVE ZERO                    TO CH-AMOUNT
003150                         (WS-CUST-NDX, CU-HIST-COUNT (WS-CUST-NDX)).
003160     PERFORM 400-UPDATE-ACTIVITY-DATES.
003170     READ SUB-REGISTER
003180         AT END SET SUB-EOF TO TRUE
003190     END-READ.
003200
003210*-----------------------------------------------------------------
003220* Pass 2 - retail sales key on name + the literal N/A_RETAIL so
003230* retail customers never merge with subscription/wholesale
003240* records.  A reversed sale contributes nothing - REQ 4103.
003250*-----------------------------------------------------------------
003260 200-LOAD-RETAIL-SALES.
003270     READ SALE-REGISTER
003280         AT END SET SALE-EOF TO TRUE
003290     END-READ.
003300     PERFORM 300-APPLY-RETAIL-SALE UNTIL SALE-EOF.
003310
003320 300-APPLY-RETAIL-SALE.
003330     IF  NOT SALE-REVERSED
003340         MOVE SALE-CUST-NAME         TO WS-KEY-NAME-LC
003350         INSPECT WS-KEY-NAME-LC CONVERTING
003360             "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
003370             "abcdefghijklmnopqrstuvwxyz"
003380         MOVE "N/A_RETAIL"           TO WS-KEY-PHONE
003390         PERFORM 400-BUILD-CUSTOMER-KEY
003400         PERFORM 400-FIND-OR-ADD-CUSTOMER
003410         IF  CU-FIRST-DATE (WS-CUST-NDX) = SPACES
003420             MOVE SALE-CUST-NAME     TO CU-DISPLAY-NAME (WS-CUST-NDX)
003430             MOVE SPACES             TO CU-EMAIL (WS-CUST-NDX)
003440                                        CU-PHONE (WS-CUST-NDX)
003450                                        CU-ADDRESS (WS-CUST-NDX)
003460             MOVE SALE-DATE          TO CU-FIRST-DATE (WS-CUST-NDX)
003470             MOVE SALE-DATE          TO CU-LAST-DATE (WS-CUST-NDX)
003480         END-IF
003490         SET  CU-IS-RETAIL (WS-CUST-NDX) TO TRUE
003500         ADD  SALE-TOTAL-AMT         TO CU-TOTAL-SPENT (WS-CUST-NDX)
003510         PERFORM 500-APPEND-HISTORY-ENTRY
003520         MOVE SALE-INV-NO             TO CH-INV-NO
003530                         (WS-CUST-NDX, CU-HIST-COUNT (WS-CUST-NDX))
003540         MOVE "Retail"                 TO CH-TYPE
003550                         (WS-CUST-NDX, CU-HIST-COUNT (WS-CUST-NDX))
003560         MOVE SALE-DATE                TO CH-DATE
003570                         (WS-CUST-NDX, CU-HIST-COUNT (WS-CUST-NDX))
003580         MOVE SALE-TOTAL-AMT           TO CH-AMOUNT
003590                         (WS-CUST-NDX, CU-HIST-COUNT (WS-CUST-NDX))
003600         PERFORM 400-UPDATE-ACTIVITY-DATES
003610     END-IF.
003620     READ SALE-REGISTER
003630         AT END SET SALE-EOF TO TRUE
003640     END-READ.
003650
003660*-----------------------------------------------------------------
003670* Pass 3 - wholesale sales key on shop name + contact phone.
003680*-----------------------------------------------------------------
003690 200-LOAD-WHOLESALE-SALES.
003700     READ WSALE-REGISTER
003710         AT END SET WSALE-EOF TO TRUE
003720     END-READ.
003730     PERFORM 300-APPLY-WHOLESALE-SALE UNTIL WSALE-EOF.
003740
003750 300-APPLY-WHOLESALE-SALE.
003760     IF  NOT WS-REVERSED
003770         MOVE WS-SHOP-NAME           TO WS-KEY-NAME-LC
003780         INSPECT WS-KEY-NAME-LC CONVERTING
003790             "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
003800             "abcdefghijklmnopqrstuvwxyz"
003810         MOVE WS-CONTACT             TO WS-KEY-PHONE
003820         PERFORM 400-BUILD-CUSTOMER-KEY
003830         PERFORM 400-FIND-OR-ADD-CUSTOMER
003840         IF  CU-FIRST-DATE (WS-CUST-NDX) = SPACES
003850             MOVE WS-SHOP-NAME        TO CU-DISPLAY-NAME (WS-CUST-NDX)
003860             MOVE SPACES              TO CU-EMAIL (WS-CUST-NDX)
003870             MOVE WS-CONTACT          TO CU-PHONE (WS-CUST-NDX)
003880             MOVE WS-ADDRESS          TO CU-ADDRESS (WS-CUST-NDX)
003890             MOVE WS-DATE             TO CU-FIRST-DATE (WS-CUST-NDX)
003900             MOVE WS-DATE             TO CU-LAST-DATE (WS-CUST-NDX)
003910         END-IF
003920         SET  CU-IS-WHOLESALE (WS-CUST-NDX) TO TRUE
003930         ADD  WS-TOTAL-AMT            TO CU-TOTAL-SPENT (WS-CUST-NDX)
003940         PERFORM 500-APPEND-HISTORY-ENTRY
003950         MOVE WS-INV-NO                TO CH-INV-NO
003960                         (WS-CUST-NDX, CU-HIST-COUNT (WS-CUST-NDX))
003970         MOVE "Wholesale"               TO CH-TYPE
003980                         (WS-CUST-NDX, CU-HIST-COUNT (WS-CUST-NDX))
003990         MOVE WS-DATE                   TO CH-DATE
004000                         (WS-CUST-NDX, CU-HIST-COUNT (WS-CUST-NDX))
004010         MOVE WS-TOTAL-AMT              TO CH-AMOUNT
004020                         (WS-CUST-NDX, CU-HIST-COUNT (WS-CUST-NDX))
004030         PERFORM 400-UPDATE-ACTIVITY-DATES
004040     END-IF.
004050     READ WSALE-REGISTER
004060         AT END SET WSALE-EOF TO TRUE
004070     END-READ.
004080
004090*-----------------------------------------------------------------
004100* Build the lower-cased-name/phone key a transaction must match
004110* or establish a customer under.
004120*-----------------------------------------------------------------
004130 400-BUILD-CUSTOMER-KEY.
004140     STRING WS-KEY-NAME-LC       DELIMITED BY SIZE
004150            "-"                  DELIMITED BY SIZE
004160            WS-KEY-PHONE         DELIMITED BY SIZE
004170            INTO WS-BUILD-KEY
004180     END-STRING.
004190
004200*-----------------------------------------------------------------
004210* Linear search of the customer table by key; if not found, add
004220* a brand-new entry and leave the index pointed at it, same
004230* find-or-create idiom as TXNPOST's invoice-counter lookup.
004240*-----------------------------------------------------------------
004250 400-FIND-OR-ADD-CUSTOMER.
004260     SET  WS-CUST-NDX            TO 1.
004270     SEARCH WS-CUST-ENTRY
004280         AT END
004290             PERFORM 500-ADD-NEW-CUSTOMER
004300         WHEN CU-KEY (WS-CUST-NDX) = WS-BUILD-KEY
004310             CONTINUE
004320     END-SEARCH.
004330
004340 500-ADD-NEW-CUSTOMER.
004350     ADD  1                      TO WS-CUST-COUNT.
004360     SET  WS-CUST-NDX            TO WS-CUST-COUNT.
004370     MOVE WS-BUILD-KEY           TO CU-KEY (WS-CUST-NDX).
004380     MOVE SPACES                 TO CU-FIRST-DATE (WS-CUST-NDX).
004390     MOVE ZERO                   TO CU-TOTAL-SPENT (WS-CUST-NDX).
004400     MOVE ZERO                   TO CU-HIST-COUNT (WS-CUST-NDX).
004410
004420*-----------------------------------------------------------------
004430* Append one history line for the current customer, when the
004440* fixed 50-line history table still has room.
004450*-----------------------------------------------------------------
004460 500-APPEND-HISTORY-ENTRY.
004470     IF  CU-HIST-COUNT (WS-CUST-NDX) < 50
004480         ADD  1 TO CU-HIST-COUNT (WS-CUST-NDX)
004490     END-IF.
004500
004510*-----------------------------------------------------------------
004520* First/last activity date tracks the earliest and latest
004530* transaction date seen - ISO CCYY-MM-DD text compares correctly
004540* without breaking the date apart.
004550*-----------------------------------------------------------------
004560 400-UPDATE-ACTIVITY-DATES.
004570     IF  CH-DATE (WS-CUST-NDX, CU-HIST-COUNT (WS-CUST-NDX)) <
004580                 CU-FIRST-DATE (WS-CUST-NDX)
004590      OR CU-FIRST-DATE (WS-CUST-NDX) = SPACES
004600         MOVE CH-DATE (WS-CUST-NDX, CU-HIST-COUNT (WS-CUST-NDX))
004610                                 TO CU-FIRST-DATE (WS-CUST-NDX)
004620     END-IF.
004630     IF  CH-DATE (WS-CUST-NDX, CU-HIST-COUNT (WS-CUST-NDX)) >
004640                 CU-LAST-DATE (WS-CUST-NDX)
004650         MOVE CH-DATE (WS-CUST-NDX, CU-HIST-COUNT (WS-CUST-NDX))
004660                                 TO CU-LAST-DATE (WS-CUST-NDX)
004670     END-IF.
004680
004690*-----------------------------------------------------------------
004700* Print one block per customer, history sorted date-descending.
004710*-----------------------------------------------------------------
004720 200-PRINT-CUSTOMER-REPORT.
004730     PERFORM 300-PRINT-ONE-CUSTOMER-BLOCK
004740             VARYING WS-CUST-NDX FROM 1 BY 1
004750             UNTIL WS-CUST-NDX > WS-CUST-COUNT.
004760
004770 300-PRINT-ONE-CUSTOMER-BLOCK.
004780     PERFORM 400-SORT-CUSTOMER-HISTORY.
004790     PERFORM 400-PRINT-CUSTOMER-BLOCK.
004800     ADD  1                      TO WS-CUST-PRT-CNT.
004810     MOVE WS-CUST-PRT-CNT        TO WS-TRACE-COUNT.
004820
004830*-----------------------------------------------------------------
004840* Insertion sort of the current customer's history, newest date
004850* first - same backward-shift idiom as the shop's general-purpose
004860* array sort, restated for a nested table entry.
004870*-----------------------------------------------------------------
004880 400-SORT-CUSTOMER-HISTORY.
004890     PERFORM 500-INSERT-ONE-HISTORY-ITEM
004900             VARYING WS-SORT-FROM FROM 2 BY 1
004910             UNTIL WS-SORT-FROM > CU-HIST-COUNT (WS-CUST-NDX).
004920
004930 500-INSERT-ONE-HISTORY-ITEM.
004940     MOVE CH-INV-NO (WS-CUST-NDX, WS-SORT-FROM)
004950                                 TO WS-SORT-HOLD-INV-NO.
004960     MOVE CH-TYPE (WS-CUST-NDX, WS-SORT-FROM)
004970                                 TO WS-SORT-HOLD-TYPE.
004980     MOVE CH-DATE (WS-CUST-NDX, WS-SORT-FROM)
004990                                 TO WS-SORT-HOLD-DATE.
005000     MOVE CH-AMOUNT (WS-CUST-NDX, WS-SORT-FROM)
005010                                 TO WS-SORT-HOLD-AMOUNT.
005020     COMPUTE WS-SORT-TO = WS-SORT-FROM - 1.
005030     PERFORM 600-SHIFT-HISTORY-ITEM
005040             UNTIL WS-SORT-TO <= 0
005050                OR CH-DATE (WS-CUST-NDX, WS-SORT-TO) >=
005060                                 WS-SORT-HOLD-DATE.
005070     MOVE WS-SORT-HOLD-INV-NO
005080             TO CH-INV-NO (WS-CUST-NDX, WS-SORT-TO + 1).
005090     MOVE WS-SORT-HOLD-TYPE
005100             TO CH-TYPE (WS-CUST-NDX, WS-SORT-TO + 1).
005110     MOVE WS-SORT-HOLD-DATE
005120             TO CH-DATE (WS-CUST-NDX, WS-SORT-TO + 1).
005130     MOVE WS-SORT-HOLD-AMOUNT
005140             TO CH-AMOUNT (WS-CUST-NDX, WS-SORT-TO + 1).
005150
005160 600-SHIFT-HISTORY-ITEM.
005170     MOVE CH-INV-NO (WS-CUST-NDX, WS-SORT-TO)
005180             TO CH-INV-NO (WS-CUST-NDX, WS-SORT-TO + 1).
005190     MOVE CH-TYPE (WS-CUST-NDX, WS-SORT-TO)
005200             TO CH-TYPE (WS-CUST-NDX, WS-SORT-TO + 1).
005210     MOVE CH-DATE (WS-CUST-NDX, WS-SORT-TO)
005220             TO CH-DATE (WS-CUST-NDX, WS-SORT-TO + 1).
005230     MOVE CH-AMOUNT (WS-CUST-NDX, WS-SORT-TO)
005240             TO CH-AMOUNT (WS-CUST-NDX, WS-SORT-TO + 1).
005250     COMPUTE WS-SORT-TO = WS-SORT-TO - 1.
005260
005270*-----------------------------------------------------------------
005280* Print the name/types/contact/totals lines, then the sorted
005290* history, for the customer at WS-CUST-NDX.
005300*-----------------------------------------------------------------
005310 400-PRINT-CUSTOMER-BLOCK.
005320     PERFORM 500-BUILD-TYPES-TEXT.
005330     MOVE CU-DISPLAY-NAME (WS-CUST-NDX)   TO CNL-NAME-O.
005340     WRITE CUST-RPT-LINE         FROM CUST-NAME-LINE.
005350     MOVE CU-EMAIL (WS-CUST-NDX)          TO CCL-EMAIL-O.
005360     MOVE CU-PHONE (WS-CUST-NDX)          TO CCL-PHONE-O.
005370     MOVE CU-ADDRESS (WS-CUST-NDX) (1:29) TO CCL-ADDRESS-O.
005380     WRITE CUST-RPT-LINE         FROM CUST-CONTACT-LINE.
005390     MOVE CU-TOTAL-SPENT (WS-CUST-NDX)    TO WS-TOTAL-SPENT-ED.
005400     MOVE WS-TOTAL-SPENT-ED               TO CTL-TOTAL-O.
005410     MOVE CU-FIRST-DATE (WS-CUST-NDX)     TO CTL-FIRST-O.
005420     MOVE CU-LAST-DATE (WS-CUST-NDX)      TO CTL-LAST-O.
005430     WRITE CUST-RPT-LINE         FROM CUST-TOTAL-LINE.
005440     PERFORM 500-PRINT-ONE-HIST-LINE
005450             VARYING WS-SORT-FROM FROM 1 BY 1
005460             UNTIL WS-SORT-FROM > CU-HIST-COUNT (WS-CUST-NDX).
005470     WRITE CUST-RPT-LINE         FROM CUST-BLANK-LINE.
005480
005490 500-PRINT-ONE-HIST-LINE.
005500     MOVE CH-INV-NO (WS-CUST-NDX, WS-SORT-FROM)  TO CHL-INV-NO-O.
005510     MOVE CH-TYPE (WS-CUST-NDX, WS-SORT-FROM)    TO CHL-TYPE-O.
005520     MOVE CH-DATE (WS-CUST-NDX, WS-SORT-FROM)    TO CHL-DATE-O.
005530     MOVE CH-AMOUNT (WS-CUST-NDX, WS-SORT-FROM)  TO WS-AMOUNT-ED.
005540     MOVE WS-AMOUNT-ED                           TO CHL-AMOUNT-O.
005550     WRITE CUST-RPT-LINE         FROM CUST-HIST-LINE.
005560
005570*-----------------------------------------------------------------
005580* Build "Subscription Retail Wholesale" from whichever type
005590* flags are set for this customer.
005600*-----------------------------------------------------------------
005610 500-BUILD-TYPES-TEXT.
005620     MOVE SPACES                 TO CNL-TYPES-O.
005630     MOVE 1                      TO WS-TYPES-PTR.
005640     IF  CU-IS-SUB (WS-CUST-NDX)
005650         STRING "Subscription " DELIMITED BY SIZE
005660                INTO CNL-TYPES-O WITH POINTER WS-TYPES-PTR
005670         END-STRING
005680     END-IF.
005690     IF  CU-IS-RETAIL (WS-CUST-NDX)
005700         STRING "Retail " DELIMITED BY SIZE
005710                INTO CNL-TYPES-O WITH POINTER WS-TYPES-PTR
005720         END-STRING
005730     END-IF.
005740     IF  CU-IS-WHOLESALE (WS-CUST-NDX)
005750         STRING "Wholesale " DELIMITED BY SIZE
005760                INTO CNL-TYPES-O WITH POINTER WS-TYPES-PTR
005770         END-STRING
005780     END-IF.
005790
005800*-----------------------------------------------------------------
005810 200-TERMINATE-AGGREGATION-RUN.
005820     MOVE WS-CUST-PRT-CNT        TO WS-CUST-PRT-CNT-ED.
005830     MOVE WS-CUST-PRT-CNT-ED     TO CFL-COUNT-O.
005840     WRITE CUST-RPT-LINE         FROM CUST-FOOTER-LINE
005850           AFTER ADVANCING 1 LINES.
005860     PERFORM 300-CLOSE-AGGREGATION-FILES.
005870
005880 300-OPEN-AGGREGATION-FILES.
005890     OPEN INPUT  SUB-REGISTER
005900                 SALE-REGISTER
005910                 WSALE-REGISTER.
005920     OPEN OUTPUT CUSTOMER-RPT-OUT.
005930
005940 300-CLOSE-AGGREGATION-FILES.
005950     CLOSE       SUB-REGISTER
005960                 SALE-REGISTER
005970                 WSALE-REGISTER
005980                 CUSTOMER-RPT-OUT.
