000100******************************************************************
000110* This program is the sub program to assign the next invoice
000120* number for a transaction type and to format it with the
000130* type's prefix.  CALLed by TXNPOST once per posted transaction.
000140*
000150* Used File
000160*    - NONE.  The invoice counter table is loaded and rewritten
000170*      by TXNPOST; this routine only updates the caller's copy
000180*      of the matching IC-COUNTER-RECORD entry.
000190*
000200******************************************************************
000210*    DATE       BY    CHANGE
000220*    04/12/91   TLW   ORIGINAL PROGRAM - REPLACED CLERK-KEYED     TLW0491 
000230*                     INVOICE NUMBERS, SEE ICTRCPY                TLW0491 
000240*    02/14/94   RFH   ADDED WHOLESALE PREFIX 'WS' WHEN THE SHOP-  RFH0294 
000250*                     ACCOUNT SALES PROGRAM WENT LIVE             RFH0294 
000260*    09/03/99   KAD   Y2K REVIEW - NO DATE FIELDS, NO CHANGE      KAD0999 
000270*    05/30/02   JBH   REQ 4471 - UNKNOWN TYPE NOW RETURNS 'N/A-0' JBH0502 
000280*                     INSTEAD OF ABENDING THE POSTING RUN         JBH0502 
000290******************************************************************
000300 IDENTIFICATION              DIVISION.
000310*-----------------------------------------------------------------
000320 PROGRAM-ID.                 INVNUM.
000330 AUTHOR.                     T L WIEBE.
000340 INSTALLATION.               FARM PRODUCE ACCOUNTING - IS DEPT.
000350 DATE-WRITTEN.               04/12/91.
000360 DATE-COMPILED.
000370 SECURITY.                   NONE.
000380
000390******************************************************************
000400 ENVIRONMENT                 DIVISION.
000410*-----------------------------------------------------------------
000420 CONFIGURATION               SECTION.
000430 SOURCE-COMPUTER.            IBM-370.
000440 OBJECT-COMPUTER.            IBM-370.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM.
000470
000480******************************************************************
000490 DATA                        DIVISION.
000500*-----------------------------------------------------------------
000510 WORKING-STORAGE             SECTION.
000520*-----------------------------------------------------------------
000530 01  WS-WORK-AREAS.
000540     05  WS-PREFIX               PIC X(03).
000550     05  WS-PREFIX-LEN           PIC S9(4) COMP.
000560     05  WS-NUMBER-EDIT          PIC Z(6)9.
000570*    OLD COMPILER WOULD NOT REFERENCE-MODIFY A NUMERIC-EDITED
000580*    ITEM, SO THE SUBSTRING IN 200-FORMAT-INVOICE-NUMBER WORKS
000590*    OFF THIS ALPHANUMERIC REDEFINE INSTEAD.
000600     05  WS-NUMBER-EDIT-X REDEFINES WS-NUMBER-EDIT PIC X(07).
000610     05  WS-LEADING-SPACES       PIC S9(4) COMP VALUE ZERO.
000620     05  WS-START-POS            PIC S9(4) COMP.
000630*    OLD ABEND-TRACE FIELD - DUMPS THE RAW COUNTER VALUE AS
000640*    DISPLAYABLE TEXT WHEN INVNUM IS RUN UNDER THE DEBUGGER.
000650 01  WS-TRACE-AREA.
000660     05  WS-TRACE-CURRENT        PIC 9(07).
000670 01  WS-TRACE-AREA-R REDEFINES WS-TRACE-AREA.
000680     05  WS-TRACE-CURRENT-X      PIC X(07).
000690
000700*-----------------------------------------------------------------
000710 LINKAGE                     SECTION.
000720*-----------------------------------------------------------------
000730 01  LK-COUNTER-ENTRY.
000740     05  LK-IC-ID                PIC X(20).
000750     05  LK-IC-TYPE              PIC X(20).
000760     05  LK-IC-CURRENT           PIC 9(07).
000770     05  LK-IC-CURRENT-X REDEFINES LK-IC-CURRENT PIC X(07).
000780 01  LK-INVOICE-NUMBER           PIC X(12).
000790
000800******************************************************************
000810 PROCEDURE    DIVISION    USING LK-COUNTER-ENTRY
000820                                 LK-INVOICE-NUMBER.
000830*-----------------------------------------------------------------
000840* Main procedure.  Bump the current value, pick the prefix for
000850* the counter's type, and edit the two together.
000860*-----------------------------------------------------------------
000870 100-ASSIGN-INVOICE-NUMBER.
000880     ADD 1                   TO LK-IC-CURRENT.
000890     PERFORM 200-SELECT-PREFIX.
000900     PERFORM 200-FORMAT-INVOICE-NUMBER.
000910
000920     EXIT    PROGRAM.
000930
000940*-----------------------------------------------------------------
000950* Prefix is a function of the counter type name only - see the
000960* BUSINESS RULES for the invoice numbering service.  WS-PREFIX-
000970* LEN carries the true length since "WS" pads to 3 bytes.
000980*-----------------------------------------------------------------
000990 200-SELECT-PREFIX.
001000     EVALUATE LK-IC-TYPE
001010         WHEN "subscription        "
001020             MOVE "SUB"           TO WS-PREFIX
001030             MOVE 3               TO WS-PREFIX-LEN
001040         WHEN "sale                "
001050             MOVE "INV"           TO WS-PREFIX
001060             MOVE 3               TO WS-PREFIX-LEN
001070         WHEN "wholesale_sale      "
001080             MOVE "WS "           TO WS-PREFIX
001090             MOVE 2               TO WS-PREFIX-LEN
001100         WHEN OTHER
001110             MOVE "N/A"           TO WS-PREFIX
001120             MOVE 3               TO WS-PREFIX-LEN
001130     END-EVALUATE.
001140
001150*-----------------------------------------------------------------
001160* Format is <prefix>-<number>, NO zero padding on the number.
001170* WS-NUMBER-EDIT right-justifies with leading spaces - count and
001180* skip them with reference modification rather than an intrinsic
001190* FUNCTION.
001200*-----------------------------------------------------------------
001210 200-FORMAT-INVOICE-NUMBER.
001220     MOVE LK-IC-CURRENT          TO WS-NUMBER-EDIT.
001230     MOVE ZERO                   TO WS-LEADING-SPACES.
001240     INSPECT WS-NUMBER-EDIT TALLYING WS-LEADING-SPACES
001250             FOR LEADING SPACE.
001260     COMPUTE WS-START-POS = WS-LEADING-SPACES + 1.
001270     MOVE SPACES                 TO LK-INVOICE-NUMBER.
001280     STRING WS-PREFIX (1:WS-PREFIX-LEN)      DELIMITED BY SIZE
001290            "-"                               DELIMITED BY SIZE
001300            WS-NUMBER-EDIT-X (WS-START-POS:)  DELIMITED BY SIZE
001310            INTO LK-INVOICE-NUMBER.
