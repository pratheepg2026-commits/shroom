000100******************************************************************
000110* This program is the sub program to apply one signed quantity
000120* change to the (product, warehouse) inventory ledger table
000130* held by the caller.  CALLed by TXNPOST for each sale line,
000140* return line, and stock receipt.  MAINTRUN does NOT call this -
000150* see the 02/09/09 note below.
000160*
000170* Used File
000180*    - NONE.  Works entirely against the caller's in-memory
000190*      inventory ledger table (LK-LEDGER-TABLE); TXNPOST is
000200*      responsible for loading it from, and rewriting it back
000210*      to, the inventory ledger file.
000220*
000230******************************************************************
000240*    DATE       BY    CHANGE
000250*    11/30/88   RFH   ORIGINAL PROGRAM - SINGLE WAREHOUSE, NO     RFH1188
000260*                     REJECT ON NEGATIVE BALANCE (CLERKS FIXED    RFH1188
000270*                     IT BY HAND THE NEXT MORNING)                RFH1188
000280*    03/02/93   TLW   ADDED WAREHOUSE KEY TO THE LOOKUP WHEN THE  TLW0393
000290*                     SECOND COLD-STORE OPENED                    TLW0393
000300*    07/14/94   RFH   REJECT NEGATIVE-RESULT POSTINGS INSTEAD OF  RFH0794
000310*                     LETTING THE BALANCE GO BELOW ZERO           RFH0794
000320*    09/03/99   KAD   Y2K REVIEW - NO DATE FIELDS, NO CHANGE      KAD0999
000330*    02/09/09   CJP   CORRECTED THE BANNER ABOVE - MAINTRUN HAS   CJP0209
000340*                     NEVER CALLED THIS SUB PROGRAM.  IT REPOSTS  CJP0209
000350*                     INVENTORY ON A REVERSAL BY WALKING ITS OWN  CJP0209
000360*                     IN-MEMORY LEDGER TABLE DIRECTLY (SEE        CJP0209
000370*                     600-FIND-OR-ADD-LEDGER-ENTRY / 700-ADD-NEW- CJP0209
000380*                     LEDGER-ENTRY IN MAINTRUN), NOT THROUGH      CJP0209
000390*                     THIS PROGRAM'S REJECT-ON-NEGATIVE RULE.     CJP0209
000400******************************************************************
000410 IDENTIFICATION              DIVISION.
000420*-----------------------------------------------------------------
000430 PROGRAM-ID.                 INVPOST.
000440 AUTHOR.                     R F HOLLAND.
000450 INSTALLATION.               FARM PRODUCE ACCOUNTING - IS DEPT.
000460 DATE-WRITTEN.               11/30/88.
000470 DATE-COMPILED.
000480 SECURITY.                   NONE.
000490
000500******************************************************************
000510 ENVIRONMENT                 DIVISION.
000520*-----------------------------------------------------------------
000530 CONFIGURATION               SECTION.
000540 SOURCE-COMPUTER.            IBM-370.
000550 OBJECT-COMPUTER.            IBM-370.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM.
000580
000590******************************************************************
000600 DATA                        DIVISION.
000610*-----------------------------------------------------------------
000620 WORKING-STORAGE             SECTION.
000630*-----------------------------------------------------------------
000640 01  WS-WORK-COUNTERS.
000650     05  WS-NEW-QTY              PIC S9(7)  VALUE ZERO.
000660     05  WS-FOUND-SW             PIC X(01)  VALUE "N".
000670         88  WS-ENTRY-FOUND                  VALUE "Y".
000680         88  WS-ENTRY-NOT-FOUND               VALUE "N".
000690*    OLD ABEND-TRACE FIELD - DUMPS THE NEW BALANCE AS
000700*    DISPLAYABLE TEXT WHEN INVPOST IS RUN UNDER THE DEBUGGER.
000710 01  WS-TRACE-NEW-QTY            PIC S9(7).
000720 01  WS-TRACE-NEW-QTY-R REDEFINES WS-TRACE-NEW-QTY
000730                             PIC X(07).
000740
000750*-----------------------------------------------------------------
000760 LINKAGE                     SECTION.
000770*-----------------------------------------------------------------
000780 01  LK-PROD-ID                   PIC X(20).
000790 01  LK-WH-ID                     PIC X(20).
000800 01  LK-QTY-CHANGE                PIC S9(7).
000810*    OLD ABEND-TRACE VIEW - DUMPS THE SIGNED QUANTITY CHANGE
000820*    AS DISPLAYABLE TEXT WHEN INVPOST IS RUN UNDER THE DEBUGGER.
000830 01  LK-QTY-CHANGE-X REDEFINES LK-QTY-CHANGE
000840                             PIC X(07).
000850 01  LK-LEDGER-COUNT              PIC S9(4) COMP.
000860 01  LK-LEDGER-TABLE.
000870     05  LK-LEDGER-ENTRY OCCURS 1 TO 500 TIMES
000880                             DEPENDING ON LK-LEDGER-COUNT
000890                             INDEXED BY LK-LEDGER-NDX.
000900         10  LK-LED-ID            PIC X(20).
000910         10  LK-LED-PROD-ID       PIC X(20).
000920         10  LK-LED-WH-ID         PIC X(20).
000930         10  LK-LED-QTY           PIC S9(7).
000940         10  LK-LED-QTY-X REDEFINES LK-LED-QTY
000950                             PIC X(07).
000960 01  LK-NEW-ENTRY-ID               PIC X(20).
000970 01  LK-RESULT-FLAG                PIC X(01).
000980     88  LK-POSTED-OK                     VALUE "Y".
000990     88  LK-POSTING-REJECTED              VALUE "N".
001000
001010******************************************************************
001020 PROCEDURE    DIVISION    USING LK-PROD-ID
001030                                 LK-WH-ID
001040                                 LK-QTY-CHANGE
001050                                 LK-LEDGER-COUNT
001060                                 LK-LEDGER-TABLE
001070                                 LK-NEW-ENTRY-ID
001080                                 LK-RESULT-FLAG.
001090*-----------------------------------------------------------------
001100* Main procedure.  Find the (product, warehouse) entry, if one
001110* exists, and apply the BUSINESS RULES for the posting engine.
001120*-----------------------------------------------------------------
001130 100-POST-INVENTORY-CHANGE.
001140     PERFORM 200-FIND-LEDGER-ENTRY.
001150     IF  WS-ENTRY-FOUND
001160         PERFORM 200-POST-TO-EXISTING-ENTRY
001170     ELSE
001180         PERFORM 200-POST-TO-MISSING-ENTRY
001190     END-IF.
001200
001210     EXIT    PROGRAM.
001220
001230*-----------------------------------------------------------------
001240* Linear search of the caller's ledger table for the matching
001250* key.  See STKCHK for why a linear search is good enough here.
001260*-----------------------------------------------------------------
001270 200-FIND-LEDGER-ENTRY.
001280     SET  WS-ENTRY-NOT-FOUND     TO TRUE.
001290     SET  LK-LEDGER-NDX          TO 1.
001300     SEARCH LK-LEDGER-ENTRY
001310         AT END
001320             SET  WS-ENTRY-NOT-FOUND TO TRUE
001330         WHEN LK-LED-PROD-ID (LK-LEDGER-NDX) = LK-PROD-ID
001340           AND LK-LED-WH-ID (LK-LEDGER-NDX) = LK-WH-ID
001350             SET  WS-ENTRY-FOUND     TO TRUE
001360     END-SEARCH.
001370
001380*-----------------------------------------------------------------
001390* Existing entry: new quantity = old + change.  Reject - and
001400* leave the balance unchanged - if the result would go negative.
001410*-----------------------------------------------------------------
001420 200-POST-TO-EXISTING-ENTRY.
001430     COMPUTE WS-NEW-QTY = LK-LED-QTY (LK-LEDGER-NDX)
001440                         + LK-QTY-CHANGE.
001450     IF  WS-NEW-QTY < ZERO
001460         SET  LK-POSTING-REJECTED   TO TRUE
001470     ELSE
001480         MOVE WS-NEW-QTY             TO LK-LED-QTY (LK-LEDGER-NDX)
001490         SET  LK-POSTED-OK           TO TRUE
001500     END-IF.
001510
001520*-----------------------------------------------------------------
001530* No entry for this (product, warehouse) pair.  A positive
001540* change creates the entry; a non-positive change is rejected -
001550* there is nothing on hand to decrement.
001560*-----------------------------------------------------------------
001570 200-POST-TO-MISSING-ENTRY.
001580     IF  LK-QTY-CHANGE > ZERO
001590         ADD  1                       TO LK-LEDGER-COUNT
001600         MOVE LK-NEW-ENTRY-ID         TO LK-LED-ID (LK-LEDGER-COUNT)
001610         MOVE LK-PROD-ID              TO LK-LED-PROD-ID
001620                                         (LK-LEDGER-COUNT)
001630         MOVE LK-WH-ID                TO LK-LED-WH-ID
001640                                         (LK-LEDGER-COUNT)
001650         MOVE LK-QTY-CHANGE           TO LK-LED-QTY (LK-LEDGER-COUNT)
001660         SET  LK-POSTED-OK            TO TRUE
001670     ELSE
001680         SET  LK-POSTING-REJECTED     TO TRUE
001690     END-IF.
