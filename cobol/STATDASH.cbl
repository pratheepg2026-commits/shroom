000100******************************************************************
000110* This program is to build the month-end management statistics
000120* report - sales totals, net profit, active subscriber count,
000130* a sales-by-day breakdown and an expense-category breakdown.
000140* New this shop, built in the style of the balance-line posting
000150* run and the enrichment listing, to answer the owner's standing
000160* request for "how did the month go" without waiting on the
000170* bookkeeper.
000180*
000190* Used File
000200*    - Sale Register (Sequential): SALEREG
000210*    - Wholesale Sale Register (Sequential): WSALREG
000220*    - Expense File (Sequential): EXPFILE
000230*    - Subscription Register (Sequential): SUBREG
000240*    - Statistics Parameter Card (Sequential): STATPRM
000250*    - Statistics Report (Sequential): STATRPT
000260*
000270******************************************************************
000280*    DATE       BY    CHANGE
000290*    02/14/96   RFH   ORIGINAL PROGRAM - OWNER WANTED A MONTHLY   RFH0296 
000300*                     SALES/EXPENSE SUMMARY WITHOUT RUNNING THE   RFH0296 
000310*                     WHOLE GENERAL LEDGER CLOSE                  RFH0296 
000320*    07/09/96   TLW   ADDED THE SALES-BY-DAY BREAKDOWN SECTION    TLW0796 
000330*    11/02/97   RFH   ADDED ACTIVE SUBSCRIBER COUNT AT THE        RFH1197 
000340*                     REQUEST OF THE DELIVERY ROUTE PLANNER       RFH1197 
000350*    09/03/99   KAD   Y2K - ALL DATE FIELDS COMPARED AS CCYY-MM-DDKAD0999 
000360*                     TEXT, REPORTING-MONTH PARM WIDENED TO CCYY  KAD0999 
000370*    04/18/01   JBH   ADDED THE NET PROFIT LINE TO THE EXPENSE    JBH0401 
000380*                     BREAKDOWN SECTION WHEN THE MONTH IS PROFITABJBH0401 
000390******************************************************************
000400 IDENTIFICATION              DIVISION.
000410*-----------------------------------------------------------------
000420 PROGRAM-ID.                 STATDASH.
000430 AUTHOR.                     R F HOLLAND.
000440 INSTALLATION.               FARM PRODUCE ACCOUNTING - IS DEPT.
000450 DATE-WRITTEN.               02/14/96.
000460 DATE-COMPILED.
000470 SECURITY.                   NONE.
000480
000490******************************************************************
000500 ENVIRONMENT                 DIVISION.
000510*-----------------------------------------------------------------
000520 CONFIGURATION               SECTION.
000530 SOURCE-COMPUTER.            IBM-370.
000540 OBJECT-COMPUTER.            IBM-370.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM
000570     UPSI-0 IS RERUN-SWITCH.
000580*-----------------------------------------------------------------
000590 INPUT-OUTPUT                SECTION.
000600 FILE-CONTROL.
000610     SELECT  STAT-PARM-IN
000620             ASSIGN TO STATPRM
000630             ORGANIZATION IS SEQUENTIAL
000640             FILE STATUS IS FS-PARM.
000650
000660     SELECT  SALE-REGISTER
000670             ASSIGN TO SALEREG
000680             ORGANIZATION IS SEQUENTIAL
000690             FILE STATUS IS FS-SALE.
000700
000710     SELECT  WSALE-REGISTER
000720             ASSIGN TO WSALREG
000730             ORGANIZATION IS SEQUENTIAL
000740             FILE STATUS IS FS-WSALE.
000750
000760     SELECT  EXPENSE-FILE-IN
000770             ASSIGN TO EXPFILE
000780             ORGANIZATION IS SEQUENTIAL
000790             FILE STATUS IS FS-EXPENSE.
000800
000810     SELECT  SUB-REGISTER
000820             ASSIGN TO SUBREG
000830             ORGANIZATION IS SEQUENTIAL
000840             FILE STATUS IS FS-SUB.
000850
000860     SELECT  STAT-RPT-OUT
000870             ASSIGN TO STATRPT
000880             ORGANIZATION IS SEQUENTIAL
000890             FILE STATUS IS FS-STAT-RPT.
000900
000910******************************************************************
000920 DATA                        DIVISION.
000930*-----------------------------------------------------------------
000940 FILE                        SECTION.
000950 FD  STAT-PARM-IN
000960     RECORD CONTAINS 20 CHARACTERS
000970     DATA RECORD IS STAT-PARM-RECORD.
000980 01  STAT-PARM-RECORD.
000990     05  STP-CCYY                PIC 9(04).
001000     05  STP-MM                  PIC 9(02).
001010     05  FILLER                  PIC X(14).
001020
001030 FD  SALE-REGISTER
001040     RECORD CONTAINS 372 CHARACTERS
001050     DATA RECORD IS SALE-REGISTER-RECORD.
001060     COPY SALECPY.
001070
001080 FD  WSALE-REGISTER
001090     RECORD CONTAINS 427 CHARACTERS
001100     DATA RECORD IS WSALE-REGISTER-RECORD.
001110     COPY WSALCPY.
001120
001130*    EXPENSE-RECORD HAS NO SHARED COPYBOOK - STATDASH IS THE
001140*    ONLY PROGRAM THAT TOUCHES THE EXPENSE FILE.
001150 FD  EXPENSE-FILE-IN
001160     RECORD CONTAINS 110 CHARACTERS
001170     DATA RECORD IS EXPENSE-RECORD.
001180 01  EXPENSE-RECORD.
001190     05  EXP-ID                  PIC X(20).
001200     05  EXP-CAT                 PIC X(20).
001210     05  EXP-DESC                PIC X(40).
001220     05  EXP-AMT                 PIC S9(7)V99.
001230     05  EXP-DATE                PIC X(10).
001240     05  EXP-DATE-R REDEFINES EXP-DATE.
001250         10  EXP-DATE-CCYY           PIC 9(04).
001260         10  FILLER                  PIC X(01).
001270         10  EXP-DATE-MM             PIC 9(02).
001280         10  FILLER                  PIC X(01).
001290         10  EXP-DATE-DD             PIC 9(02).
001300     05  FILLER                  PIC X(11).
001310
001320 FD  SUB-REGISTER
001330     RECORD CONTAINS 207 CHARACTERS
001340     DATA RECORD IS SUB-REGISTER-RECORD.
001350     COPY SUBCPY.
001360
001370 FD  STAT-RPT-OUT
001380     RECORD CONTAINS 100 CHARACTERS
001390     DATA RECORD IS STAT-RPT-LINE.
001400 01  STAT-RPT-LINE                PIC X(100).
001410
001420*-----------------------------------------------------------------
001430 WORKING-STORAGE             SECTION.
001440*-----------------------------------------------------------------
001450 01  SWITCHES-AND-COUNTERS.
001460     05  SALE-EOF-SW             PIC X(01) VALUE "N".
001470         88  SALE-EOF                    VALUE "Y".
001480     05  WSALE-EOF-SW            PIC X(01) VALUE "N".
001490         88  WSALE-EOF                   VALUE "Y".
001500     05  EXPENSE-EOF-SW          PIC X(01) VALUE "N".
001510         88  EXPENSE-EOF                 VALUE "Y".
001520     05  SUB-EOF-SW              PIC X(01) VALUE "N".
001530         88  SUB-EOF                     VALUE "Y".
001540     05  FS-PARM                 PIC X(02).
001550     05  FS-SALE                 PIC X(02).
001560     05  FS-WSALE                PIC X(02).
001570     05  FS-EXPENSE              PIC X(02).
001580     05  FS-SUB                  PIC X(02).
001590     05  FS-STAT-RPT             PIC X(02).
001600     05  WS-ACTIVE-SUB-COUNT     PIC 9(05) COMP-3 VALUE ZERO.
001610
001620*    OLD ABEND-TRACE FIELD - DUMPS THE REPORTING MONTH AS
001630*    DISPLAYABLE TEXT WHEN STATDASH IS RUN UNDER THE DEBUGGER.
001640 01  WS-TRACE-MONTH               PIC S9(4) COMP.
001650 01  WS-TRACE-MONTH-R REDEFINES WS-TRACE-MONTH
001660                              PIC X(02).
001670
001680 01  WS-REPORTING-PERIOD.
001690     05  WS-REPORT-CCYY          PIC 9(04) VALUE ZERO.
001700     05  WS-REPORT-MM            PIC 9(02) VALUE ZERO.
001710
001720 01  WS-MONEY-TOTALS.
001730     05  WS-RETAIL-TOTAL         PIC S9(9)V99 VALUE ZERO.
001740     05  WS-WHOLESALE-TOTAL      PIC S9(9)V99 VALUE ZERO.
001750     05  WS-COMBINED-SALES       PIC S9(9)V99 VALUE ZERO.
001760     05  WS-COMBINED-SALES-R REDEFINES WS-COMBINED-SALES
001770                                 PIC S9(9)V99.
001780     05  WS-EXPENSE-TOTAL        PIC S9(9)V99 VALUE ZERO.
001790     05  WS-NET-PROFIT           PIC S9(9)V99 VALUE ZERO.
001800
001810*-----------------------------------------------------------------
001820*    SALES-BY-DAY TABLE - FIXED 31 ENTRIES, ADDRESSED DIRECTLY
001830*    BY DAY-OF-MONTH, NO SEARCH NEEDED.
001840*-----------------------------------------------------------------
001850 01  WS-DAY-TABLE-AREA.
001860     05  WS-DAY-ENTRY OCCURS 31 TIMES.
001870         10  DY-SALES-AMT            PIC S9(9)V99 VALUE ZERO.
001880         10  DY-RETAIL-CNT           PIC 9(05) COMP-3 VALUE ZERO.
001890         10  DY-WSALE-CNT            PIC 9(05) COMP-3 VALUE ZERO.
001900         10  DY-HAS-ACTIVITY-SW      PIC X(01) VALUE "N".
001910             88  DY-HAS-ACTIVITY             VALUE "Y".
001920
001930*-----------------------------------------------------------------
001940*    EXPENSE-CATEGORY TABLE - BUILT AS CATEGORIES ARE SEEN,
001950*    SAME FIND-OR-ADD IDIOM AS THE CUSTOMER TABLE IN CUSTAGG.
001960*-----------------------------------------------------------------
001970 01  WS-CAT-TABLE-AREA.
001980     05  WS-CAT-COUNT            PIC S9(4) COMP VALUE ZERO.
001990     05  WS-CAT-TABLE.
002000         10  WS-CAT-ENTRY OCCURS 1 TO 50 TIMES
002010                           DEPENDING ON WS-CAT-COUNT
002020                           INDEXED BY WS-CAT-NDX.
002030             15  CT-NAME             PIC X(20).
002040             15  CT-AMT              PIC S9(9)V99.
002050
002060 01  WS-EDIT-WORK-AREAS.
002070     05  WS-RETAIL-TOTAL-ED      PIC ---,---,--9.99.
002080     05  WS-WHOLESALE-TOTAL-ED   PIC ---,---,--9.99.
002090     05  WS-COMBINED-SALES-ED    PIC ---,---,--9.99.
002100     05  WS-EXPENSE-TOTAL-ED     PIC ---,---,--9.99.
002110     05  WS-NET-PROFIT-ED        PIC ---,---,--9.99.
002120     05  WS-ACTIVE-SUB-CNT-ED    PIC ZZZZ9.
002130     05  WS-DAY-NO-ED            PIC Z9.
002140     05  WS-DAY-AMT-ED           PIC ---,---9.99.
002150     05  WS-DAY-RETAIL-CNT-ED    PIC ZZ9.
002160     05  WS-DAY-WSALE-CNT-ED     PIC ZZ9.
002170     05  WS-CAT-AMT-ED           PIC ---,---,--9.99.
002180
002190 01  WS-SUBSCRIPT-WORK-AREAS.
002200     05  WS-DAY-NDX              PIC S9(4) COMP.
002210
002220*-----------------------------------------------------------------
002230*    REPORT LAYOUT
002240*-----------------------------------------------------------------
002250 01  STAT-TITLE-LINE.
002260     05  FILLER                  PIC X(08) VALUE SPACES.
002270     05  FILLER                  PIC X(24)
002280                                 VALUE "STATISTICS REPORT FOR  ".
002290     05  STL-CCYY-O              PIC 9(04).
002300     05  FILLER                  PIC X(01) VALUE "-".
002310     05  STL-MM-O                PIC 9(02).
002320     05  FILLER                  PIC X(61) VALUE SPACES.
002330
002340 01  STAT-SUMMARY-LINE.
002350     05  FILLER                  PIC X(03) VALUE SPACES.
002360     05  SSL-LABEL-O             PIC X(24).
002370     05  SSL-AMOUNT-O            PIC ---,---,--9.99.
002380     05  FILLER                  PIC X(59) VALUE SPACES.
002390
002400 01  STAT-SUMMARY-CNT-LINE.
002410     05  FILLER                  PIC X(03) VALUE SPACES.
002420     05  SSL-LABEL-CNT-O         PIC X(24).
002430     05  SSL-COUNT-O             PIC ZZZZ9.
002440     05  FILLER                  PIC X(68) VALUE SPACES.
002450
002460 01  STAT-SECTION-HEADER-LINE.
002470     05  FILLER                  PIC X(03) VALUE SPACES.
002480     05  SHL-TEXT-O              PIC X(30).
002490     05  FILLER                  PIC X(67) VALUE SPACES.
002500
002510 01  STAT-DAY-LINE.
002520     05  FILLER                  PIC X(05) VALUE SPACES.
002530     05  FILLER                  PIC X(05) VALUE "Day: ".
002540     05  SDL-DAY-O               PIC Z9.
002550     05  FILLER                  PIC X(09) VALUE "  Sales: ".
002560     05  SDL-AMOUNT-O            PIC ---,---9.99.
002570     05  FILLER                  PIC X(10) VALUE "  Retail: ".
002580     05  SDL-RETAIL-O            PIC ZZ9.
002590     05  FILLER                  PIC X(12) VALUE "  Wholesale: ".
002600     05  SDL-WSALE-O             PIC ZZ9.
002610     05  FILLER                  PIC X(40) VALUE SPACES.
002620
002630 01  STAT-CATEGORY-LINE.
002640     05  FILLER                  PIC X(05) VALUE SPACES.
002650     05  SCL-CAT-O               PIC X(20).
002660     05  SCL-AMOUNT-O            PIC ---,---,--9.99.
002670     05  FILLER                  PIC X(61) VALUE SPACES.
002680
002690 01  STAT-BLANK-LINE              PIC X(100) VALUE SPACES.
002700
002710******************************************************************
002720 PROCEDURE    DIVISION.
002730*-----------------------------------------------------------------
002740* Main procedure
002750*-----------------------------------------------------------------
002760 100-PRINT-STATISTICS-REPORT.
002770     PERFORM 200-INITIATE-STATISTICS-RUN.
002780     PERFORM 200-ACCUMULATE-RETAIL-SALES.
002790     PERFORM 200-ACCUMULATE-WHOLESALE-SALES.
002800     PERFORM 200-ACCUMULATE-EXPENSES.
002810     PERFORM 200-COUNT-ACTIVE-SUBSCRIPTIONS.
002820     PERFORM 200-COMPUTE-NET-PROFIT.
002830     PERFORM 200-PRINT-STATISTICS-REPORT.
002840     PERFORM 200-TERMINATE-STATISTICS-RUN.
002850
002860     STOP RUN.
002870
002880*-----------------------------------------------------------------
002890* Open the files, read the parameter card and print the title.
002900*-----------------------------------------------------------------
002910 200-INITIATE-STATISTICS-RUN.
002920     PERFORM 300-OPEN-STATISTICS-FILES.
002930     READ STAT-PARM-IN
002940         AT END
002950             MOVE ZERO TO WS-REPORT-CCYY WS-REPORT-MM
002960     END-READ.
002970     MOVE STP-CCYY                TO WS-REPORT-CCYY.
002980     MOVE STP-MM                  TO WS-REPORT-MM.
002990     MOVE WS-REPORT-MM            TO WS-TRACE-MONTH.
003000     MOVE WS-REPORT-CCYY          TO STL-CCYY-O.
003010     MOVE WS-REPORT-MM            TO STL-MM-O.
003020     WRITE STAT-RPT-LINE          FROM STAT-TITLE-LINE
003030           AFTER ADVANCING 1 LINES.
003040     WRITE STAT-RPT-LINE          FROM STAT-BLANK-LINE
003050           AFTER ADVANCING 1 LINES.
003060
003070*-----------------------------------------------------------------
003080* Pass 1 - retail sales in the reporting month.  A reversed sale
003090* never happened as far as the statistics run is concerned, same
003100* rule CUSTAGG uses.
003110*-----------------------------------------------------------------
003120 200-ACCUMULATE-RETAIL-SALES.
003130     READ SALE-REGISTER
003140         AT END SET SALE-EOF TO TRUE
003150     END-READ.
003160     PERFORM 300-APPLY-RETAIL-SALE UNTIL SALE-EOF.
003170
003180 300-APPLY-RETAIL-SALE.
003190     IF  NOT SALE-REVERSED
003200      AND SALE-DATE-CCYY = WS-REPORT-CCYY
003210      AND SALE-DATE-MM   = WS-REPORT-MM
003220         ADD  SALE-TOTAL-AMT      TO WS-RETAIL-TOTAL
003230         SET  WS-DAY-NDX          TO SALE-DATE-DD
003240         ADD  SALE-TOTAL-AMT      TO DY-SALES-AMT (WS-DAY-NDX)
003250         ADD  1                   TO DY-RETAIL-CNT (WS-DAY-NDX)
003260         SET  DY-HAS-ACTIVITY (WS-DAY-NDX) TO TRUE
003270     END-IF.
003280     READ SALE-REGISTER
003290         AT END SET SALE-EOF TO TRUE
003300     END-READ.
003310
003320*-----------------------------------------------------------------
003330* Pass 2 - wholesale sales in the reporting month.
003340*-----------------------------------------------------------------
003350 200-ACCUMULATE-WHOLESALE-SALES.
003360     READ WSALE-REGISTER
003370         AT END SET WSALE-EOF TO TRUE
003380     END-READ.
003390     PERFORM 300-APPLY-WHOLESALE-SALE UNTIL WSALE-EOF.
003400
003410 300-APPLY-WHOLESALE-SALE.
003420     IF  NOT WS-REVERSED
003430      AND WS-DATE-CCYY = WS-REPORT-CCYY
003440      AND WS-DATE-MM   = WS-REPORT-MM
003450         ADD  WS-TOTAL-AMT        TO WS-WHOLESALE-TOTAL
003460         SET  WS-DAY-NDX          TO WS-DATE-DD
003470         ADD  WS-TOTAL-AMT        TO DY-SALES-AMT (WS-DAY-NDX)
003480         ADD  1                   TO DY-WSALE-CNT (WS-DAY-NDX)
003490         SET  DY-HAS-ACTIVITY (WS-DAY-NDX) TO TRUE
003500     END-IF.
003510     READ WSALE-REGISTER
003520         AT END SET WSALE-EOF TO TRUE
003530     END-READ.
003540
003550*-----------------------------------------------------------------
003560* Pass 3 - expenses in the reporting month, broken out by
003570* category via the find-or-add table.
003580*-----------------------------------------------------------------
003590 200-ACCUMULATE-EXPENSES.
003600     READ EXPENSE-FILE-IN
003610         AT END SET EXPENSE-EOF TO TRUE
003620     END-READ.
003630     PERFORM 300-APPLY-EXPENSE UNTIL EXPENSE-EOF.
003640
003650 300-APPLY-EXPENSE.
003660     IF  EXP-DATE-CCYY = WS-REPORT-CCYY
003670      AND EXP-DATE-MM  = WS-REPORT-MM
003680         ADD  EXP-AMT             TO WS-EXPENSE-TOTAL
003690         PERFORM 400-FIND-OR-ADD-CATEGORY
003700         ADD  EXP-AMT             TO CT-AMT (WS-CAT-NDX)
003710     END-IF.
003720     READ EXPENSE-FILE-IN
003730         AT END SET EXPENSE-EOF TO TRUE
003740     END-READ.
003750
003760 400-FIND-OR-ADD-CATEGORY.
003770     SET  WS-CAT-NDX             TO 1.
003780     SEARCH WS-CAT-ENTRY
003790         AT END
003800             PERFORM 500-ADD-NEW-CATEGORY
003810         WHEN CT-NAME (WS-CAT-NDX) = EXP-CAT
003820             CONTINUE
003830     END-SEARCH.
003840
003850 500-ADD-NEW-CATEGORY.
003860     ADD  1                      TO WS-CAT-COUNT.
003870     SET  WS-CAT-NDX             TO WS-CAT-COUNT.
003880     MOVE EXP-CAT                TO CT-NAME (WS-CAT-NDX).
003890     MOVE ZERO                   TO CT-AMT (WS-CAT-NDX).
003900
003910*-----------------------------------------------------------------
003920* Pass 4 - active subscriber count, regardless of date.
003930*-----------------------------------------------------------------
003940 200-COUNT-ACTIVE-SUBSCRIPTIONS.
003950     READ SUB-REGISTER
003960         AT END SET SUB-EOF TO TRUE
003970     END-READ.
003980     PERFORM 300-CHECK-ONE-SUBSCRIPTION UNTIL SUB-EOF.
003990
004000 300-CHECK-ONE-SUBSCRIPTION.
004010     IF  SUB-IS-ACTIVE
004020         ADD  1                  TO WS-ACTIVE-SUB-COUNT
004030     END-IF.
004040     READ SUB-REGISTER
004050         AT END SET SUB-EOF TO TRUE
004060     END-READ.
004070
004080*-----------------------------------------------------------------
004090* Combined sales and net profit - may run negative.
004100*-----------------------------------------------------------------
004110 200-COMPUTE-NET-PROFIT.
004120     COMPUTE WS-COMBINED-SALES =
004130             WS-RETAIL-TOTAL + WS-WHOLESALE-TOTAL.
004140     COMPUTE WS-NET-PROFIT =
004150             WS-COMBINED-SALES - WS-EXPENSE-TOTAL.
004160
004170*-----------------------------------------------------------------
004180* Print the summary lines, sales-by-day section and expense
004190* breakdown section, in that order.
004200*-----------------------------------------------------------------
004210 200-PRINT-STATISTICS-REPORT.
004220     PERFORM 300-PRINT-SUMMARY-LINES.
004230     PERFORM 300-PRINT-SALES-BY-DAY.
004240     PERFORM 300-PRINT-EXPENSE-BREAKDOWN.
004250
004260 300-PRINT-SUMMARY-LINES.
004270     MOVE WS-COMBINED-SALES      TO WS-COMBINED-SALES-ED.
004280     MOVE "Total Sales:            " TO SSL-LABEL-O.
004290     MOVE WS-COMBINED-SALES-ED   TO SSL-AMOUNT-O.
004300     WRITE STAT-RPT-LINE         FROM STAT-SUMMARY-LINE.
004310     MOVE WS-RETAIL-TOTAL        TO WS-RETAIL-TOTAL-ED.
004320     MOVE "Retail Sales:           " TO SSL-LABEL-O.
004330     MOVE WS-RETAIL-TOTAL-ED     TO SSL-AMOUNT-O.
004340     WRITE STAT-RPT-LINE         FROM STAT-SUMMARY-LINE.
004350     MOVE WS-WHOLESALE-TOTAL     TO WS-WHOLESALE-TOTAL-ED.
004360     MOVE "Wholesale Sales:        " TO SSL-LABEL-O.
004370     MOVE WS-WHOLESALE-TOTAL-ED  TO SSL-AMOUNT-O.
004380     WRITE STAT-RPT-LINE         FROM STAT-SUMMARY-LINE.
004390     MOVE WS-EXPENSE-TOTAL       TO WS-EXPENSE-TOTAL-ED.
004400     MOVE "Total Expenses:         " TO SSL-LABEL-O.
004410     MOVE WS-EXPENSE-TOTAL-ED    TO SSL-AMOUNT-O.
004420     WRITE STAT-RPT-LINE         FROM STAT-SUMMARY-LINE.
004430     MOVE WS-NET-PROFIT          TO WS-NET-PROFIT-ED.
004440     MOVE "Net Profit:             " TO SSL-LABEL-O.
004450     MOVE WS-NET-PROFIT-ED       TO SSL-AMOUNT-O.
004460     WRITE STAT-RPT-LINE         FROM STAT-SUMMARY-LINE.
004470     MOVE WS-ACTIVE-SUB-COUNT    TO WS-ACTIVE-SUB-CNT-ED.
004480     MOVE "Active Subscriptions:   " TO SSL-LABEL-CNT-O.
004490     MOVE WS-ACTIVE-SUB-CNT-ED   TO SSL-COUNT-O.
004500     WRITE STAT-RPT-LINE         FROM STAT-SUMMARY-CNT-LINE.
004510     WRITE STAT-RPT-LINE         FROM STAT-BLANK-LINE.
004520
004530 300-PRINT-SALES-BY-DAY.
004540     MOVE "SALES BY DAY"         TO SHL-TEXT-O.
004550     WRITE STAT-RPT-LINE         FROM STAT-SECTION-HEADER-LINE.
004560     PERFORM 400-PRINT-ONE-DAY-LINE
004570             VARYING WS-DAY-NDX FROM 1 BY 1
004580             UNTIL WS-DAY-NDX > 31.
004590     WRITE STAT-RPT-LINE         FROM STAT-BLANK-LINE.
004600
004610 400-PRINT-ONE-DAY-LINE.
004620     IF  DY-HAS-ACTIVITY (WS-DAY-NDX)
004630         MOVE WS-DAY-NDX          TO SDL-DAY-O
004640         MOVE DY-SALES-AMT (WS-DAY-NDX) TO SDL-AMOUNT-O
004650         MOVE DY-RETAIL-CNT (WS-DAY-NDX) TO SDL-RETAIL-O
004660         MOVE DY-WSALE-CNT (WS-DAY-NDX)  TO SDL-WSALE-O
004670         WRITE STAT-RPT-LINE      FROM STAT-DAY-LINE
004680     END-IF.
004690
004700 300-PRINT-EXPENSE-BREAKDOWN.
004710     MOVE "EXPENSE BREAKDOWN"    TO SHL-TEXT-O.
004720     WRITE STAT-RPT-LINE         FROM STAT-SECTION-HEADER-LINE.
004730     PERFORM 400-PRINT-ONE-CATEGORY-LINE
004740             VARYING WS-CAT-NDX FROM 1 BY 1
004750             UNTIL WS-CAT-NDX > WS-CAT-COUNT.
004760     IF  WS-NET-PROFIT > ZERO
004770         MOVE "Net Profit"        TO SCL-CAT-O
004780         MOVE WS-NET-PROFIT       TO WS-CAT-AMT-ED
004790         MOVE WS-CAT-AMT-ED       TO SCL-AMOUNT-O
004800         WRITE STAT-RPT-LINE      FROM STAT-CATEGORY-LINE
004810     END-IF.
004820
004830 400-PRINT-ONE-CATEGORY-LINE.
004840     MOVE CT-NAME (WS-CAT-NDX)   TO SCL-CAT-O.
004850     MOVE CT-AMT (WS-CAT-NDX)    TO WS-CAT-AMT-ED.
004860     MOVE WS-CAT-AMT-ED          TO SCL-AMOUNT-O.
004870     WRITE STAT-RPT-LINE         FROM STAT-CATEGORY-LINE.
004880
004890*-----------------------------------------------------------------
004900 200-TERMINATE-STATISTICS-RUN.
004910     PERFORM 300-CLOSE-STATISTICS-FILES.
004920
004930 300-OPEN-STATISTICS-FILES.
004940     OPEN INPUT  STAT-PARM-IN
004950                 SALE-REGISTER
004960                 WSALE-REGISTER
004970                 EXPENSE-FILE-IN
004980                 SUB-REGISTER.
004990     OPEN OUTPUT STAT-RPT-OUT.
005000
005010 300-CLOSE-STATISTICS-FILES.
005020     CLOSE       STAT-PARM-IN
005030                 SALE-REGISTER
005040                 WSALE-REGISTER
005050                 EXPENSE-FILE-IN
005060                 SUB-REGISTER
005070                 STAT-RPT-OUT.
