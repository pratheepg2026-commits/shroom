000100******************************************************************
000110* This program is to run the nightly master-file maintenance job:
000120* sale and wholesale-sale reversals (put the inventory back and
000130* remove the register entry) and the warehouse-deletion
000140* guard (refuse to flag a warehouse for delete while it still
000150* carries stock).  Driven by a batch of maintenance-request
000160* records instead of the old clerk-at-a-terminal screen.
000170*
000180* Used File
000190*    - Maintenance Request File (Sequential): MAINTRQS
000200*    - Sale Register In/Out (Sequential, full rewrite): SALEREG/SALEROUT
000210*    - Wsale Sale Register In/Out (Sequential, full rewrite): WSALREG/-OUT
000220*    - Inventory Ledger (Sequential, full rewrite): INVLEDIN/OT
000230*    - Warehouse Master (Sequential, full rewrite): WHSEMSTR
000240*    - Maintenance Results Report (Sequential): MAINTRPT
000250*
000260******************************************************************
000270*    DATE       BY    CHANGE
000280*    11/24/88   AMO   ORIGINAL PROGRAM - SCREEN-DRIVEN SINGLE     AMO1188
000290*                     FIELD INVENTORY UPDATE                      AMO1188
000300*    08/22/95   RFH   DROPPED THE OPERATOR SCREEN - TOO MANY KEYEDRFH0895
000310*                     ERRORS DURING THE HOLIDAY PUSH.  REWORKED ASRFH0895
000320*                     A BATCH JOB READING A MAINTENANCE REQUEST   RFH0895
000330*                     FILE - SEE NEW REQ ABOVE                    RFH0895
000340*    03/02/93   TLW   ADDED THE WHOLESALE REGISTER TO THE REVERSALTLW0393
000350*                     LOGIC WHEN THE SHOP-ACCOUNT CHANNEL OPENED  TLW0393
000360*    07/14/94   TLW   ADDED WAREHOUSE DELETE GUARD REQUEST TYPE,  TLW0794
000370*                     FLAGS THE IN-MEMORY WAREHOUSE TABLE ENTRY   TLW0794
000380*    09/03/99   KAD   Y2K REVIEW - NO DATE-SENSITIVE LOGIC, NO    KAD0999
000390*                     CHANGE REQUIRED                             KAD0999
000400*    11/02/01   JBH   REQ 4103 - REJECT A SECOND REVERSAL REQUEST JBH1101
000410*                     AGAINST A SALE THAT IS ALREADY REVERSED     JBH1101
000420*    03/17/06   JBH   REQ 5561 - AUDIT FOUND REVERSED SALES WERE  JBH0306
000430*                     STILL SITTING IN THE REGISTER WITH STATUS   JBH0306
000440*                     FLIPPED TO REVERSED INSTEAD OF BEING TAKEN  JBH0306
000450*                     OUT - CUSTAGG WAS STILL PICKING THEM UP.    JBH0306
000460*                     SPLIT SALEREG/WSALREG INTO IN/OUT PAIRS AND JBH0306
000470*                     DROP THE ENTRY FROM THE REWRITE INSTEAD OF  JBH0306
000480*                     MARKING IT.  REQ 4103 GUARD NOW KEYS OFF    JBH0306
000490*                     THE ENTRY BEING GONE, NOT A STATUS VALUE.   JBH0306
000500*    02/09/09   CJP   REQ 6224 - SAME BUG AS REQ 5561 ABOVE, BUT  CJP0209
000510*                     FOR WAREHOUSES - A "DELETED" WAREHOUSE WAS  CJP0209
000520*                     STILL BEING REWRITTEN TO WHSEMSTR EVERY     CJP0209
000530*                     NIGHT, FLAG OR NO FLAG.  400-WRITE-ONE-     CJP0209
000540*                     WAREHOUSE-ENTRY NOW SKIPS THE ENTRY WHEN    CJP0209
000550*                     MARKED, SAME AS THE SALE/WSALE REWRITE.     CJP0209
000560*                     ALSO DROPPED WH-DELETE-FLAG FROM WHCOPY -   CJP0209
000570*                     THE FLAG ONLY EVER NEEDED TO LIVE IN THE    CJP0209
000580*                     IN-MEMORY TABLE, NOT ON THE MASTER RECORD.  CJP0209
000590******************************************************************
000600 IDENTIFICATION              DIVISION.
000610*-----------------------------------------------------------------
000620 PROGRAM-ID.                 MAINTRUN.
000630 AUTHOR.                     R F HOLLAND.
000640 INSTALLATION.               FARM PRODUCE ACCOUNTING - IS DEPT.
000650 DATE-WRITTEN.               08/22/95.
000660 DATE-COMPILED.
000670 SECURITY.                   NONE.
000680
000690******************************************************************
000700 ENVIRONMENT                 DIVISION.
000710*-----------------------------------------------------------------
000720 CONFIGURATION               SECTION.
000730 SOURCE-COMPUTER.            IBM-370.
000740 OBJECT-COMPUTER.            IBM-370.
000750 SPECIAL-NAMES.
000760     C01 IS TOP-OF-FORM
000770     UPSI-0 IS RERUN-SWITCH.
000780*-----------------------------------------------------------------
000790 INPUT-OUTPUT                SECTION.
000800 FILE-CONTROL.
000810     SELECT  MAINT-TRANS-IN
000820             ASSIGN TO MAINTRQS
000830             ORGANIZATION IS SEQUENTIAL
000840             FILE STATUS IS FS-MAINT-TRANS.
000850
000860     SELECT  SALE-REGISTER-IN
000870             ASSIGN TO SALEREG
000880             ORGANIZATION IS SEQUENTIAL
000890             FILE STATUS IS FS-SALE-REG-IN.
000900
000910     SELECT  SALE-REGISTER-OUT
000920             ASSIGN TO SALEROUT
000930             ORGANIZATION IS SEQUENTIAL
000940             FILE STATUS IS FS-SALE-REG-OUT.
000950
000960     SELECT  WSALE-REGISTER-IN
000970             ASSIGN TO WSALREG
000980             ORGANIZATION IS SEQUENTIAL
000990             FILE STATUS IS FS-WSALE-REG-IN.
001000
001010     SELECT  WSALE-REGISTER-OUT
001020             ASSIGN TO WSALROUT
001030             ORGANIZATION IS SEQUENTIAL
001040             FILE STATUS IS FS-WSALE-REG-OUT.
001050
001060     SELECT  INVENT-LEDGER-IN
001070             ASSIGN TO INVLEDIN
001080             ORGANIZATION IS SEQUENTIAL
001090             FILE STATUS IS FS-LEDGER-IN.
001100
001110     SELECT  INVENT-LEDGER-OUT
001120             ASSIGN TO INVLEDOT
001130             ORGANIZATION IS SEQUENTIAL
001140             FILE STATUS IS FS-LEDGER-OUT.
001150
001160     SELECT  WAREHOUSE-FILE-IN
001170             ASSIGN TO WHSEMIN
001180             ORGANIZATION IS SEQUENTIAL
001190             FILE STATUS IS FS-WHSE-IN.
001200
001210     SELECT  WAREHOUSE-FILE-OUT
001220             ASSIGN TO WHSEMOT
001230             ORGANIZATION IS SEQUENTIAL
001240             FILE STATUS IS FS-WHSE-OUT.
001250
001260     SELECT  MAINT-RSLT-OUT
001270             ASSIGN TO MAINTRPT
001280             ORGANIZATION IS SEQUENTIAL
001290             FILE STATUS IS FS-MAINT-RSLT.
001300
001310******************************************************************
001320 DATA                        DIVISION.
001330*-----------------------------------------------------------------
001340 FILE                        SECTION.
001350*    ONE REQUEST CARRIES ONLY A TYPE CODE AND A TARGET KEY - THE
001360*    TARGET IS A SALE-ID, A WS-ID, OR A WH-ID DEPENDING ON TYPE.
001370 FD  MAINT-TRANS-IN
001380     RECORD CONTAINS 50 CHARACTERS
001390     DATA RECORD IS MAINT-TRAN-RECORD.
001400 01  MAINT-TRAN-RECORD.
001410     05  MT-TYPE-CODE            PIC X(20).
001420         88  MT-IS-SALE-REVERSAL      VALUE "sale_reversal       ".
001430         88  MT-IS-WSALE-REVERSAL     VALUE "wholesale_reversal  ".
001440         88  MT-IS-WH-DELETE          VALUE "warehouse_delete    ".
001450     05  MT-TARGET-ID            PIC X(20).
001460     05  FILLER                  PIC X(10).
001470
001480 FD  SALE-REGISTER-IN
001490     RECORD CONTAINS 372 CHARACTERS
001500     DATA RECORD IS SALE-IN-RECORD.
001510     COPY SALECPY  REPLACING ==SALE-REGISTER-RECORD== BY
001520                             ==SALE-IN-RECORD==.
001530
001540 FD  SALE-REGISTER-OUT
001550     RECORD CONTAINS 372 CHARACTERS
001560     DATA RECORD IS SALE-OUT-RECORD.
001570     COPY SALECPY  REPLACING ==SALE-REGISTER-RECORD== BY
001580                             ==SALE-OUT-RECORD==.
001590
001600 FD  WSALE-REGISTER-IN
001610     RECORD CONTAINS 427 CHARACTERS
001620     DATA RECORD IS WSALE-IN-RECORD.
001630     COPY WSALCPY  REPLACING ==WSALE-REGISTER-RECORD== BY
001640                             ==WSALE-IN-RECORD==.
001650
001660 FD  WSALE-REGISTER-OUT
001670     RECORD CONTAINS 427 CHARACTERS
001680     DATA RECORD IS WSALE-OUT-RECORD.
001690     COPY WSALCPY  REPLACING ==WSALE-REGISTER-RECORD== BY
001700                             ==WSALE-OUT-RECORD==.
001710
001720 FD  INVENT-LEDGER-IN
001730     RECORD CONTAINS 80 CHARACTERS
001740     DATA RECORD IS INV-IN-RECORD.
001750     COPY INVLCPY  REPLACING ==INV-LEDGER-RECORD== BY
001760                             ==INV-IN-RECORD==.
001770
001780 FD  INVENT-LEDGER-OUT
001790     RECORD CONTAINS 80 CHARACTERS
001800     DATA RECORD IS INV-OUT-RECORD.
001810     COPY INVLCPY  REPLACING ==INV-LEDGER-RECORD== BY
001820                             ==INV-OUT-RECORD==.
001830
001840 FD  WAREHOUSE-FILE-IN
001850     RECORD CONTAINS 80 CHARACTERS
001860     DATA RECORD IS WH-IN-RECORD.
001870     COPY WHCOPY   REPLACING ==WH-MASTER-RECORD== BY
001880                             ==WH-IN-RECORD==.
001890
001900 FD  WAREHOUSE-FILE-OUT
001910     RECORD CONTAINS 80 CHARACTERS
001920     DATA RECORD IS WH-OUT-RECORD.
001930     COPY WHCOPY   REPLACING ==WH-MASTER-RECORD== BY
001940                             ==WH-OUT-RECORD==.
001950
001960 FD  MAINT-RSLT-OUT
001970     RECORD CONTAINS 100 CHARACTERS
001980     DATA RECORD IS MAINT-RSLT-LINE.
001990 01  MAINT-RSLT-LINE             PIC X(100).
002000
002010*-----------------------------------------------------------------
002020 WORKING-STORAGE             SECTION.
002030*-----------------------------------------------------------------
002040 01  SWITCHES-AND-COUNTERS.
002050     05  MAINT-EOF-SW            PIC X(01) VALUE "N".
002060         88  MAINT-EOF                   VALUE "Y".
002070     05  WS-LOAD-EOF-SW          PIC X(01) VALUE "N".
002080         88  WS-LOAD-EOF                 VALUE "Y".
002090     05  FS-MAINT-TRANS          PIC X(02).
002100     05  FS-SALE-REG-IN          PIC X(02).
002110     05  FS-SALE-REG-OUT         PIC X(02).
002120     05  FS-WSALE-REG-IN         PIC X(02).
002130     05  FS-WSALE-REG-OUT        PIC X(02).
002140     05  FS-LEDGER-IN            PIC X(02).
002150     05  FS-LEDGER-OUT           PIC X(02).
002160     05  FS-WHSE-IN              PIC X(02).
002170     05  FS-WHSE-OUT             PIC X(02).
002180     05  FS-MAINT-RSLT           PIC X(02).
002190     05  WS-READ-CNT             PIC 9(05) COMP-3 VALUE ZERO.
002200     05  WS-ACCEPT-CNT           PIC 9(05) COMP-3 VALUE ZERO.
002210     05  WS-REJECT-CNT           PIC 9(05) COMP-3 VALUE ZERO.
002220
002230*    OLD ABEND-TRACE FIELD - DUMPS THE LEDGER QUANTITY JUST
002240*    POSTED BACK ON A REVERSAL AS DISPLAYABLE TEXT WHEN MAINTRUN
002250*    IS RUN UNDER THE DEBUGGER.
002260 01  WS-TRACE-QTY                PIC S9(7).
002270 01  WS-TRACE-QTY-R REDEFINES WS-TRACE-QTY
002280                             PIC X(07).
002290
002300*    OLD ABEND-TRACE FIELD - DUMPS THE REJECT COUNT AS
002310*    DISPLAYABLE TEXT WHEN MAINTRUN IS RUN UNDER THE DEBUGGER.
002320 01  WS-TRACE-REJECT-CNT         PIC 9(05).
002330 01  WS-TRACE-REJECT-CNT-R REDEFINES WS-TRACE-REJECT-CNT
002340                             PIC X(05).
002350
002360*-----------------------------------------------------------------
002370*    IN-MEMORY SALE-REGISTER TABLE - WHOLE FILE LOADED, ONE
002380*    ENTRY FLIPPED TO 'Reversed' ON A MATCHING REQUEST, THEN THE
002390*    WHOLE TABLE REWRITTEN - THESE ARE SEQUENTIAL FILES, THERE
002400*    IS NO KEYED REWRITE.
002410*-----------------------------------------------------------------
002420 01  WS-SALE-TABLE-AREA.
002430     05  WS-SALE-COUNT           PIC S9(4) COMP VALUE ZERO.
002440     05  WS-SALE-TABLE.
002450         10  WS-SALE-ENTRY OCCURS 1 TO 2000 TIMES
002460                           DEPENDING ON WS-SALE-COUNT
002470                           INDEXED BY WS-SALE-NDX.
002480             15  SE-ID               PIC X(20).
002490             15  SE-INV-NO           PIC X(12).
002500             15  SE-CUST-NAME        PIC X(30).
002510             15  SE-WAREHOUSE        PIC X(20).
002520             15  SE-TOTAL-AMT        PIC S9(7)V99.
002530             15  SE-DATE             PIC X(10).
002540             15  SE-DATE-R REDEFINES SE-DATE.
002550                 20  SE-DATE-CCYY        PIC 9(04).
002560                 20  FILLER              PIC X(01).
002570                 20  SE-DATE-MM          PIC 9(02).
002580                 20  FILLER              PIC X(01).
002590                 20  SE-DATE-DD          PIC 9(02).
002600             15  SE-STATUS           PIC X(10).
002610                 88  SE-POSTED               VALUE "Posted".
002620                 88  SE-REVERSED             VALUE "Reversed".
002630             15  SE-LINE-COUNT       PIC 9(02) COMP-3.
002640             15  SE-LINE OCCURS 10 TIMES.
002650                 20  SE-LINE-PROD-ID     PIC X(20).
002660                 20  SE-LINE-QTY         PIC S9(5).
002670             15  SE-DELETE-FLAG      PIC X(01).
002680                 88  SE-MARKED-FOR-DELETE    VALUE "Y".
002690                 88  SE-NOT-MARKED           VALUE "N".
002700
002710 01  WS-WSALE-TABLE-AREA.
002720     05  WS-WSALE-COUNT          PIC S9(4) COMP VALUE ZERO.
002730     05  WS-WSALE-TABLE.
002740         10  WS-WSALE-ENTRY OCCURS 1 TO 2000 TIMES
002750                            DEPENDING ON WS-WSALE-COUNT
002760                            INDEXED BY WS-WSALE-NDX.
002770             15  WE-ID               PIC X(20).
002780             15  WE-INV-NO           PIC X(12).
002790             15  WE-SHOP-NAME        PIC X(30).
002800             15  WE-CONTACT          PIC X(15).
002810             15  WE-ADDRESS          PIC X(40).
002820             15  WE-WAREHOUSE        PIC X(20).
002830             15  WE-TOTAL-AMT        PIC S9(7)V99.
002840             15  WE-DATE             PIC X(10).
002850             15  WE-STATUS           PIC X(10).
002860                 88  WE-POSTED               VALUE "Posted".
002870                 88  WE-REVERSED             VALUE "Reversed".
002880             15  WE-LINE-COUNT       PIC 9(02) COMP-3.
002890             15  WE-LINE OCCURS 10 TIMES.
002900                 20  WE-LINE-PROD-ID     PIC X(20).
002910                 20  WE-LINE-QTY         PIC S9(5).
002920             15  WE-DELETE-FLAG      PIC X(01).
002930                 88  WE-MARKED-FOR-DELETE    VALUE "Y".
002940                 88  WE-NOT-MARKED           VALUE "N".
002950
002960 01  WS-LEDGER-TABLE-AREA.
002970     05  WS-LEDGER-COUNT         PIC S9(4) COMP VALUE ZERO.
002980     05  WS-LEDGER-TABLE.
002990         10  WS-LEDGER-ENTRY OCCURS 1 TO 500 TIMES
003000                            DEPENDING ON WS-LEDGER-COUNT
003010                            INDEXED BY WS-LEDGER-NDX.
003020             15  LE-ID               PIC X(20).
003030             15  LE-PROD-ID          PIC X(20).
003040             15  LE-WH-ID            PIC X(20).
003050             15  LE-QTY              PIC S9(7).
003060
003070 01  WS-WH-TABLE-AREA.
003080     05  WS-WH-COUNT             PIC S9(4) COMP VALUE ZERO.
003090     05  WS-WH-TABLE.
003100         10  WS-WH-ENTRY OCCURS 1 TO 100 TIMES
003110                         DEPENDING ON WS-WH-COUNT
003120                         INDEXED BY WS-WH-NDX.
003130             15  WHE-ID              PIC X(20).
003140             15  WHE-NAME            PIC X(30).
003150             15  WHE-DELETE-FLAG     PIC X(01).
003160                 88  WHE-MARKED-FOR-DELETE   VALUE "Y".
003170                 88  WHE-NOT-MARKED          VALUE "N".
003180
003190 01  WS-WORK-AREAS.
003200     05  WS-LINE-SUB             PIC S9(4) COMP VALUE ZERO.
003210     05  WS-RSLT-TYPE-TEXT       PIC X(20).
003220     05  WS-RSLT-TARGET-ID       PIC X(20).
003230     05  WS-RSLT-REASON          PIC X(40).
003240     05  WS-VALID-SW             PIC X(01).
003250         88  WS-VALID-YES                VALUE "Y".
003260         88  WS-VALID-NO                 VALUE "N".
003270     05  WS-READ-CNT-ED          PIC ZZZZ9.
003280     05  WS-ACCEPT-CNT-ED        PIC ZZZZ9.
003290     05  WS-REJECT-CNT-ED        PIC ZZZZ9.
003300
003310******************************************************************
003320 PROCEDURE    DIVISION.
003330*-----------------------------------------------------------------
003340* Main procedure
003350*-----------------------------------------------------------------
003360 100-MAINTAIN-MASTER-FILES.
003370     PERFORM 200-INITIATE-MAINTENANCE-RUN.
003380     PERFORM 200-PROCEED-MAINTENANCE-RUN UNTIL MAINT-EOF.
003390     PERFORM 200-TERMINATE-MAINTENANCE-RUN.
003400
003410     STOP RUN.
003420
003430*-----------------------------------------------------------------
003440* Open files, load the sale, wholesale, ledger and warehouse
003450* tables in full, and read the first maintenance request.
003460*-----------------------------------------------------------------
003470 200-INITIATE-MAINTENANCE-RUN.
003480     PERFORM 300-OPEN-MAINTENANCE-FILES.
003490     PERFORM 300-LOAD-SALE-TABLE.
003500     PERFORM 300-LOAD-WSALE-TABLE.
003510     PERFORM 300-LOAD-LEDGER-TABLE.
003520     PERFORM 300-LOAD-WAREHOUSE-TABLE.
003530     PERFORM 300-READ-MAINT-TRANS.
003540
003550*-----------------------------------------------------------------
003560* Process one maintenance request and read the next.
003570*-----------------------------------------------------------------
003580 200-PROCEED-MAINTENANCE-RUN.
003590     PERFORM 300-PROCESS-MAINT-TRANS.
003600     PERFORM 300-READ-MAINT-TRANS.
003610
003620*-----------------------------------------------------------------
003630* Rewrite every maintained table back to its file and close up.
003640*-----------------------------------------------------------------
003650 200-TERMINATE-MAINTENANCE-RUN.
003660     PERFORM 300-REWRITE-SALE-REGISTER.
003670     PERFORM 300-REWRITE-WSALE-REGISTER.
003680     PERFORM 300-REWRITE-LEDGER-FILE.
003690     PERFORM 300-REWRITE-WAREHOUSE-FILE.
003700     PERFORM 300-PRINT-RUN-TOTALS.
003710     PERFORM 300-CLOSE-MAINTENANCE-FILES.
003720
003730******************************************************************
003740 300-OPEN-MAINTENANCE-FILES.
003750     OPEN INPUT  MAINT-TRANS-IN
003760                 SALE-REGISTER-IN
003770                 WSALE-REGISTER-IN
003780                 INVENT-LEDGER-IN
003790                 WAREHOUSE-FILE-IN.
003800     OPEN OUTPUT SALE-REGISTER-OUT
003810                 WSALE-REGISTER-OUT
003820                 INVENT-LEDGER-OUT
003830                 WAREHOUSE-FILE-OUT
003840                 MAINT-RSLT-OUT.
003850
003860 300-CLOSE-MAINTENANCE-FILES.
003870     CLOSE       MAINT-TRANS-IN
003880                 SALE-REGISTER-IN
003890                 SALE-REGISTER-OUT
003900                 WSALE-REGISTER-IN
003910                 WSALE-REGISTER-OUT
003920                 INVENT-LEDGER-IN
003930                 INVENT-LEDGER-OUT
003940                 WAREHOUSE-FILE-IN
003950                 WAREHOUSE-FILE-OUT
003960                 MAINT-RSLT-OUT.
003970
003980 300-LOAD-SALE-TABLE.
003990     MOVE "N" TO WS-LOAD-EOF-SW.
004000     READ SALE-REGISTER-IN
004010         AT END SET WS-LOAD-EOF TO TRUE
004020     END-READ.
004030     PERFORM 400-ADD-SALE-ENTRY UNTIL WS-LOAD-EOF.
004040
004050 400-ADD-SALE-ENTRY.
004060     ADD  1                      TO WS-SALE-COUNT.
004070     MOVE SALE-ID                TO SE-ID (WS-SALE-COUNT).
004080     MOVE SALE-INV-NO            TO SE-INV-NO (WS-SALE-COUNT).
004090     MOVE SALE-CUST-NAME         TO SE-CUST-NAME (WS-SALE-COUNT).
004100     MOVE SALE-WAREHOUSE         TO SE-WAREHOUSE (WS-SALE-COUNT).
004110     MOVE SALE-TOTAL-AMT         TO SE-TOTAL-AMT (WS-SALE-COUNT).
004120     MOVE SALE-DATE              TO SE-DATE (WS-SALE-COUNT).
004130     MOVE SALE-STATUS            TO SE-STATUS (WS-SALE-COUNT).
004140     MOVE SALE-LINE-COUNT        TO SE-LINE-COUNT (WS-SALE-COUNT).
004150     MOVE SALE-LINE (1)          TO SE-LINE (WS-SALE-COUNT, 1).
004160     MOVE SALE-LINE (2)          TO SE-LINE (WS-SALE-COUNT, 2).
004170     MOVE SALE-LINE (3)          TO SE-LINE (WS-SALE-COUNT, 3).
004180     MOVE SALE-LINE (4)          TO SE-LINE (WS-SALE-COUNT, 4).
004190     MOVE SALE-LINE (5)          TO SE-LINE (WS-SALE-COUNT, 5).
004200     MOVE SALE-LINE (6)          TO SE-LINE (WS-SALE-COUNT, 6).
004210     MOVE SALE-LINE (7)          TO SE-LINE (WS-SALE-COUNT, 7).
004220     MOVE SALE-LINE (8)          TO SE-LINE (WS-SALE-COUNT, 8).
004230     MOVE SALE-LINE (9)          TO SE-LINE (WS-SALE-COUNT, 9).
004240     MOVE SALE-LINE (10)         TO SE-LINE (WS-SALE-COUNT, 10).
004250     MOVE "N"                    TO SE-DELETE-FLAG (WS-SALE-COUNT).
004260     READ SALE-REGISTER-IN
004270         AT END SET WS-LOAD-EOF TO TRUE
004280     END-READ.
004290
004300 300-LOAD-WSALE-TABLE.
004310     MOVE "N" TO WS-LOAD-EOF-SW.
004320     READ WSALE-REGISTER-IN
004330         AT END SET WS-LOAD-EOF TO TRUE
004340     END-READ.
004350     PERFORM 400-ADD-WSALE-ENTRY UNTIL WS-LOAD-EOF.
004360
004370 400-ADD-WSALE-ENTRY.
004380     ADD  1                      TO WS-WSALE-COUNT.
004390     MOVE WS-ID                  TO WE-ID (WS-WSALE-COUNT).
004400     MOVE WS-INV-NO              TO WE-INV-NO (WS-WSALE-COUNT).
004410     MOVE WS-SHOP-NAME           TO WE-SHOP-NAME (WS-WSALE-COUNT).
004420     MOVE WS-CONTACT             TO WE-CONTACT (WS-WSALE-COUNT).
004430     MOVE WS-ADDRESS             TO WE-ADDRESS (WS-WSALE-COUNT).
004440     MOVE WS-WAREHOUSE           TO WE-WAREHOUSE (WS-WSALE-COUNT).
004450     MOVE WS-TOTAL-AMT           TO WE-TOTAL-AMT (WS-WSALE-COUNT).
004460     MOVE WS-DATE                TO WE-DATE (WS-WSALE-COUNT).
004470     MOVE WS-STATUS              TO WE-STATUS (WS-WSALE-COUNT).
004480     MOVE WS-LINE-COUNT          TO WE-LINE-COUNT (WS-WSALE-COUNT).
004490     MOVE WS-LINE (1)            TO WE-LINE (WS-WSALE-COUNT, 1).
004500     MOVE WS-LINE (2)            TO WE-LINE (WS-WSALE-COUNT, 2).
004510     MOVE WS-LINE (3)            TO WE-LINE (WS-WSALE-COUNT, 3).
004520     MOVE WS-LINE (4)            TO WE-LINE (WS-WSALE-COUNT, 4).
004530     MOVE WS-LINE (5)            TO WE-LINE (WS-WSALE-COUNT, 5).
004540     MOVE WS-LINE (6)            TO WE-LINE (WS-WSALE-COUNT, 6).
004550     MOVE WS-LINE (7)            TO WE-LINE (WS-WSALE-COUNT, 7).
004560     MOVE WS-LINE (8)            TO WE-LINE (WS-WSALE-COUNT, 8).
004570     MOVE WS-LINE (9)            TO WE-LINE (WS-WSALE-COUNT, 9).
004580     MOVE WS-LINE (10)           TO WE-LINE (WS-WSALE-COUNT, 10).
004590     MOVE "N"                    TO WE-DELETE-FLAG (WS-WSALE-COUNT).
004600     READ WSALE-REGISTER-IN
004610         AT END SET WS-LOAD-EOF TO TRUE
004620     END-READ.
004630
004640 300-LOAD-LEDGER-TABLE.
004650     MOVE "N" TO WS-LOAD-EOF-SW.
004660     READ INVENT-LEDGER-IN
004670         AT END SET WS-LOAD-EOF TO TRUE
004680     END-READ.
004690     PERFORM 400-ADD-LEDGER-ENTRY UNTIL WS-LOAD-EOF.
004700
004710 400-ADD-LEDGER-ENTRY.
004720     ADD  1                      TO WS-LEDGER-COUNT.
004730     MOVE INV-ID                 TO LE-ID (WS-LEDGER-COUNT).
004740     MOVE INV-PROD-ID            TO LE-PROD-ID (WS-LEDGER-COUNT).
004750     MOVE INV-WH-ID              TO LE-WH-ID (WS-LEDGER-COUNT).
004760     MOVE INV-QTY                TO LE-QTY (WS-LEDGER-COUNT).
004770     READ INVENT-LEDGER-IN
004780         AT END SET WS-LOAD-EOF TO TRUE
004790     END-READ.
004800
004810 300-LOAD-WAREHOUSE-TABLE.
004820     MOVE "N" TO WS-LOAD-EOF-SW.
004830     READ WAREHOUSE-FILE-IN
004840         AT END SET WS-LOAD-EOF TO TRUE
004850     END-READ.
004860     PERFORM 400-ADD-WAREHOUSE-ENTRY UNTIL WS-LOAD-EOF.
004870
004880 400-ADD-WAREHOUSE-ENTRY.
004890     ADD  1                      TO WS-WH-COUNT.
004900     MOVE WH-ID                  TO WHE-ID (WS-WH-COUNT).
004910     MOVE WH-NAME                TO WHE-NAME (WS-WH-COUNT).
004920     MOVE "N"                    TO WHE-DELETE-FLAG (WS-WH-COUNT).
004930     READ WAREHOUSE-FILE-IN
004940         AT END SET WS-LOAD-EOF TO TRUE
004950     END-READ.
004960
004970 300-READ-MAINT-TRANS.
004980     READ MAINT-TRANS-IN
004990         AT END SET MAINT-EOF TO TRUE
005000         NOT AT END ADD 1 TO WS-READ-CNT
005010     END-READ.
005020
005030*-----------------------------------------------------------------
005040* Dispatch on the request type - same EVALUATE TRUE / 88-level
005050* shape as TXNPOST's transaction-type dispatch.
005060*-----------------------------------------------------------------
005070 300-PROCESS-MAINT-TRANS.
005080     EVALUATE TRUE
005090         WHEN MT-IS-SALE-REVERSAL
005100             PERFORM 300-PROCESS-SALE-REVERSAL
005110         WHEN MT-IS-WSALE-REVERSAL
005120             PERFORM 300-PROCESS-WSALE-REVERSAL
005130         WHEN MT-IS-WH-DELETE
005140             PERFORM 300-PROCESS-WHDEL-REQ
005150         WHEN OTHER
005160             MOVE "UNKNOWN-REQUEST-TYPE" TO WS-RSLT-TYPE-TEXT
005170             MOVE MT-TARGET-ID           TO WS-RSLT-TARGET-ID
005180             MOVE "Unrecognized maintenance request type"
005190                                         TO WS-RSLT-REASON
005200             PERFORM 400-WRITE-RESULT-LINE
005210             ADD  1                      TO WS-REJECT-CNT
005220     END-EVALUATE.
005230
005240*-----------------------------------------------------------------
005250* Sale reversal - add each line's quantity back to the stated
005260* warehouse, then drop the entry out of the table entirely so it
005270* is gone from SALEREG the next time 300-REWRITE-SALE-REGISTER
005280* writes the table back out (REQ 5561).  A sale that cannot be
005290* found, or was already reversed on an earlier run of this job,
005300* both come back AT END on the SEARCH below and reject the same
005310* way - REQ 4103.
005320*-----------------------------------------------------------------
005330 300-PROCESS-SALE-REVERSAL.
005340     MOVE "SALE-REVERSAL"        TO WS-RSLT-TYPE-TEXT.
005350     MOVE MT-TARGET-ID           TO WS-RSLT-TARGET-ID.
005360     SET  WS-SALE-NDX            TO 1.
005370     SET  WS-VALID-NO            TO TRUE.
005380     SEARCH WS-SALE-ENTRY
005390         AT END
005400             MOVE "Sale not found or already reversed"
005410                                         TO WS-RSLT-REASON
005420         WHEN SE-ID (WS-SALE-NDX) = MT-TARGET-ID
005430          AND SE-NOT-MARKED (WS-SALE-NDX)
005440             SET  WS-VALID-YES           TO TRUE
005450     END-SEARCH.
005460     IF  WS-VALID-YES
005470         PERFORM 400-RESTORE-SALE-LINES
005480         SET  SE-MARKED-FOR-DELETE (WS-SALE-NDX) TO TRUE
005490         MOVE "Reversed - inventory restored, entry removed"
005500                                         TO WS-RSLT-REASON
005510     END-IF.
005520     IF  WS-VALID-YES
005530         ADD  1                      TO WS-ACCEPT-CNT
005540     ELSE
005550         ADD  1                      TO WS-REJECT-CNT
005560     END-IF.
005570     PERFORM 400-WRITE-RESULT-LINE.
005580
005590 400-RESTORE-SALE-LINES.
005600     PERFORM 500-RESTORE-ONE-SALE-LINE
005610             VARYING WS-LINE-SUB FROM 1 BY 1
005620             UNTIL WS-LINE-SUB > SE-LINE-COUNT (WS-SALE-NDX).
005630
005640 500-RESTORE-ONE-SALE-LINE.
005650     PERFORM 600-FIND-OR-ADD-LEDGER-ENTRY.
005660     ADD  SE-LINE-QTY (WS-SALE-NDX, WS-LINE-SUB)
005670                                 TO LE-QTY (WS-LEDGER-NDX).
005680     MOVE LE-QTY (WS-LEDGER-NDX) TO WS-TRACE-QTY.
005690
005700*-----------------------------------------------------------------
005710* Wholesale reversal - identical shape, against the wholesale
005720* table and its own line-quantity fields.  Same REQ 5561/REQ 4103
005730* not-found-or-already-reversed collapse as the retail side.
005740*-----------------------------------------------------------------
005750 300-PROCESS-WSALE-REVERSAL.
005760     MOVE "WSALE-REVERSAL"       TO WS-RSLT-TYPE-TEXT.
005770     MOVE MT-TARGET-ID           TO WS-RSLT-TARGET-ID.
005780     SET  WS-WSALE-NDX           TO 1.
005790     SET  WS-VALID-NO            TO TRUE.
005800     SEARCH WS-WSALE-ENTRY
005810         AT END
005820             MOVE "Wholesale sale not found or already reversed"
005830                                         TO WS-RSLT-REASON
005840         WHEN WE-ID (WS-WSALE-NDX) = MT-TARGET-ID
005850          AND WE-NOT-MARKED (WS-WSALE-NDX)
005860             SET  WS-VALID-YES            TO TRUE
005870     END-SEARCH.
005880     IF  WS-VALID-YES
005890         PERFORM 400-RESTORE-WSALE-LINES
005900         SET  WE-MARKED-FOR-DELETE (WS-WSALE-NDX) TO TRUE
005910         MOVE "Reversed - inventory restored, entry removed"
005920                                         TO WS-RSLT-REASON
005930     END-IF.
005940     IF  WS-VALID-YES
005950         ADD  1                      TO WS-ACCEPT-CNT
005960     ELSE
005970         ADD  1                      TO WS-REJECT-CNT
005980     END-IF.
005990     PERFORM 400-WRITE-RESULT-LINE.
006000
006010 400-RESTORE-WSALE-LINES.
006020     PERFORM 500-RESTORE-ONE-WSALE-LINE
006030             VARYING WS-LINE-SUB FROM 1 BY 1
006040             UNTIL WS-LINE-SUB > WE-LINE-COUNT (WS-WSALE-NDX).
006050
006060 500-RESTORE-ONE-WSALE-LINE.
006070     PERFORM 600-FIND-OR-ADD-LEDGER-ENTRY-WS.
006080     ADD  WE-LINE-QTY (WS-WSALE-NDX, WS-LINE-SUB)
006090                                 TO LE-QTY (WS-LEDGER-NDX).
006100     MOVE LE-QTY (WS-LEDGER-NDX) TO WS-TRACE-QTY.
006110
006120*-----------------------------------------------------------------
006130* Warehouse deletion guard - a warehouse may not be deleted while
006140* any ledger entry against it still shows stock on hand.  Zero-
006150* quantity entries do not block the delete.  A warehouse that
006160* passes the guard is marked in the in-memory table and simply
006170* left out of 400-WRITE-ONE-WAREHOUSE-ENTRY's rewrite (REQ 6224) -
006180* WH-MARKED-FOR-DELETE never goes back out to WHSEMSTR.
006190*-----------------------------------------------------------------
006200 300-PROCESS-WHDEL-REQ.
006210     MOVE "WAREHOUSE-DELETE"     TO WS-RSLT-TYPE-TEXT.
006220     MOVE MT-TARGET-ID           TO WS-RSLT-TARGET-ID.
006230     SET  WS-WH-NDX              TO 1.
006240     SET  WS-VALID-NO            TO TRUE.
006250     SEARCH WS-WH-ENTRY
006260         AT END
006270             MOVE "Warehouse not found or already deleted"
006280                                         TO WS-RSLT-REASON
006290         WHEN WHE-ID (WS-WH-NDX) = MT-TARGET-ID
006300          AND WHE-NOT-MARKED (WS-WH-NDX)
006310             SET  WS-VALID-YES           TO TRUE
006320     END-SEARCH.
006330     IF  WS-VALID-YES
006340         PERFORM 400-CHECK-WAREHOUSE-STOCK
006350         IF  WS-VALID-YES
006360             SET  WHE-MARKED-FOR-DELETE (WS-WH-NDX) TO TRUE
006370             MOVE "Deleted - entry removed"    TO WS-RSLT-REASON
006380         END-IF
006390     END-IF.
006400     IF  WS-VALID-YES
006410         ADD  1                      TO WS-ACCEPT-CNT
006420     ELSE
006430         ADD  1                      TO WS-REJECT-CNT
006440     END-IF.
006450     PERFORM 400-WRITE-RESULT-LINE.
006460
006470*-----------------------------------------------------------------
006480* Linear scan of the ledger table for any entry against this
006490* warehouse with quantity greater than zero.
006500*-----------------------------------------------------------------
006510 400-CHECK-WAREHOUSE-STOCK.
006520     SET  WS-LEDGER-NDX          TO 1.
006530     SET  WS-VALID-YES           TO TRUE.
006540     SEARCH WS-LEDGER-ENTRY
006550         AT END
006560             CONTINUE
006570         WHEN LE-WH-ID (WS-LEDGER-NDX) = MT-TARGET-ID
006580          AND LE-QTY (WS-LEDGER-NDX) > ZERO
006590             SET  WS-VALID-NO            TO TRUE
006600             MOVE "Cannot delete warehouse with stock"
006610                                         TO WS-RSLT-REASON
006620     END-SEARCH.
006630
006640*-----------------------------------------------------------------
006650* Find the ledger entry for (product, warehouse); if the pair has
006660* never been posted before, add a new zero-quantity entry - same
006670* find-or-create idiom as TXNPOST's receipt posting.
006680*-----------------------------------------------------------------
006690 600-FIND-OR-ADD-LEDGER-ENTRY.
006700     SET  WS-LEDGER-NDX          TO 1.
006710     SEARCH WS-LEDGER-ENTRY
006720         AT END
006730             PERFORM 700-ADD-NEW-LEDGER-ENTRY
006740         WHEN LE-PROD-ID (WS-LEDGER-NDX) =
006750                 SE-LINE-PROD-ID (WS-SALE-NDX, WS-LINE-SUB)
006760          AND LE-WH-ID (WS-LEDGER-NDX) = SE-WAREHOUSE (WS-SALE-NDX)
006770             CONTINUE
006780     END-SEARCH.
006790
006800 700-ADD-NEW-LEDGER-ENTRY.
006810     ADD  1                      TO WS-LEDGER-COUNT.
006820     SET  WS-LEDGER-NDX          TO WS-LEDGER-COUNT.
006830     STRING SE-LINE-PROD-ID (WS-SALE-NDX, WS-LINE-SUB) (1:10)
006840            "-"                                        DELIMITED BY SIZE
006850            SE-WAREHOUSE (WS-SALE-NDX) (1:9)           DELIMITED BY SIZE
006860            INTO LE-ID (WS-LEDGER-NDX)
006870     END-STRING.
006880     MOVE SE-LINE-PROD-ID (WS-SALE-NDX, WS-LINE-SUB)
006890                                 TO LE-PROD-ID (WS-LEDGER-NDX).
006900     MOVE SE-WAREHOUSE (WS-SALE-NDX)
006910                                 TO LE-WH-ID (WS-LEDGER-NDX).
006920     MOVE ZERO                   TO LE-QTY (WS-LEDGER-NDX).
006930
006940 600-FIND-OR-ADD-LEDGER-ENTRY-WS.
006950     SET  WS-LEDGER-NDX          TO 1.
006960     SEARCH WS-LEDGER-ENTRY
006970         AT END
006980             PERFORM 700-ADD-NEW-LEDGER-ENTRY-WS
006990         WHEN LE-PROD-ID (WS-LEDGER-NDX) =
007000                 WE-LINE-PROD-ID (WS-WSALE-NDX, WS-LINE-SUB)
007010          AND LE-WH-ID (WS-LEDGER-NDX) = WE-WAREHOUSE (WS-WSALE-NDX)
007020             CONTINUE
007030     END-SEARCH.
007040
007050 700-ADD-NEW-LEDGER-ENTRY-WS.
007060     ADD  1                      TO WS-LEDGER-COUNT.
007070     SET  WS-LEDGER-NDX          TO WS-LEDGER-COUNT.
007080     STRING WE-LINE-PROD-ID (WS-WSALE-NDX, WS-LINE-SUB) (1:10)
007090            "-"                                         DELIMITED BY SIZE
007100            WE-WAREHOUSE (WS-WSALE-NDX) (1:9)            DELIMITED BY SIZE
007110            INTO LE-ID (WS-LEDGER-NDX)
007120     END-STRING.
007130     MOVE WE-LINE-PROD-ID (WS-WSALE-NDX, WS-LINE-SUB)
007140                                 TO LE-PROD-ID (WS-LEDGER-NDX).
007150     MOVE WE-WAREHOUSE (WS-WSALE-NDX)
007160                                 TO LE-WH-ID (WS-LEDGER-NDX).
007170     MOVE ZERO                   TO LE-QTY (WS-LEDGER-NDX).
007180
007190 400-WRITE-RESULT-LINE.
007200     STRING WS-RSLT-TYPE-TEXT    DELIMITED BY SIZE
007210            " "                  DELIMITED BY SIZE
007220            WS-RSLT-TARGET-ID    DELIMITED BY SIZE
007230            " - "                DELIMITED BY SIZE
007240            WS-RSLT-REASON       DELIMITED BY SIZE
007250            INTO MAINT-RSLT-LINE
007260     END-STRING.
007270     WRITE MAINT-RSLT-LINE.
007280
007290*-----------------------------------------------------------------
007300* Entries marked for delete by 300-PROCESS-SALE-REVERSAL are not
007310* rewritten at all - that is what actually takes a reversed sale
007320* out of SALEREG (REQ 5561).
007330*-----------------------------------------------------------------
007340 300-REWRITE-SALE-REGISTER.
007350     PERFORM 400-REWRITE-ONE-SALE-ENTRY
007360             VARYING WS-SALE-NDX FROM 1 BY 1
007370             UNTIL WS-SALE-NDX > WS-SALE-COUNT.
007380
007390 400-REWRITE-ONE-SALE-ENTRY.
007400     IF  SE-NOT-MARKED (WS-SALE-NDX)
007410         MOVE SE-ID (WS-SALE-NDX)           TO SALE-ID
007420         MOVE SE-INV-NO (WS-SALE-NDX)       TO SALE-INV-NO
007430         MOVE SE-CUST-NAME (WS-SALE-NDX)    TO SALE-CUST-NAME
007440         MOVE SE-WAREHOUSE (WS-SALE-NDX)    TO SALE-WAREHOUSE
007450         MOVE SE-TOTAL-AMT (WS-SALE-NDX)    TO SALE-TOTAL-AMT
007460         MOVE SE-DATE (WS-SALE-NDX)         TO SALE-DATE
007470         MOVE SE-STATUS (WS-SALE-NDX)       TO SALE-STATUS
007480         MOVE SE-LINE-COUNT (WS-SALE-NDX)   TO SALE-LINE-COUNT
007490         MOVE SE-LINE (WS-SALE-NDX, 1)      TO SALE-LINE (1)
007500         MOVE SE-LINE (WS-SALE-NDX, 2)      TO SALE-LINE (2)
007510         MOVE SE-LINE (WS-SALE-NDX, 3)      TO SALE-LINE (3)
007520         MOVE SE-LINE (WS-SALE-NDX, 4)      TO SALE-LINE (4)
007530         MOVE SE-LINE (WS-SALE-NDX, 5)      TO SALE-LINE (5)
007540         MOVE SE-LINE (WS-SALE-NDX, 6)      TO SALE-LINE (6)
007550         MOVE SE-LINE (WS-SALE-NDX, 7)      TO SALE-LINE (7)
007560         MOVE SE-LINE (WS-SALE-NDX, 8)      TO SALE-LINE (8)
007570         MOVE SE-LINE (WS-SALE-NDX, 9)      TO SALE-LINE (9)
007580         MOVE SE-LINE (WS-SALE-NDX, 10)     TO SALE-LINE (10)
007590         WRITE SALE-OUT-RECORD
007600     END-IF.
007610
007620 300-REWRITE-WSALE-REGISTER.
007630     PERFORM 400-REWRITE-ONE-WSALE-ENTRY
007640             VARYING WS-WSALE-NDX FROM 1 BY 1
007650             UNTIL WS-WSALE-NDX > WS-WSALE-COUNT.
007660
007670 400-REWRITE-ONE-WSALE-ENTRY.
007680     IF  WE-NOT-MARKED (WS-WSALE-NDX)
007690         MOVE WE-ID (WS-WSALE-NDX)          TO WS-ID
007700         MOVE WE-INV-NO (WS-WSALE-NDX)      TO WS-INV-NO
007710         MOVE WE-SHOP-NAME (WS-WSALE-NDX)   TO WS-SHOP-NAME
007720         MOVE WE-CONTACT (WS-WSALE-NDX)     TO WS-CONTACT
007730         MOVE WE-ADDRESS (WS-WSALE-NDX)     TO WS-ADDRESS
007740         MOVE WE-WAREHOUSE (WS-WSALE-NDX)   TO WS-WAREHOUSE
007750         MOVE WE-TOTAL-AMT (WS-WSALE-NDX)   TO WS-TOTAL-AMT
007760         MOVE WE-DATE (WS-WSALE-NDX)        TO WS-DATE
007770         MOVE WE-STATUS (WS-WSALE-NDX)      TO WS-STATUS
007780         MOVE WE-LINE-COUNT (WS-WSALE-NDX)  TO WS-LINE-COUNT
007790         MOVE WE-LINE (WS-WSALE-NDX, 1)     TO WS-LINE (1)
007800         MOVE WE-LINE (WS-WSALE-NDX, 2)     TO WS-LINE (2)
007810         MOVE WE-LINE (WS-WSALE-NDX, 3)     TO WS-LINE (3)
007820         MOVE WE-LINE (WS-WSALE-NDX, 4)     TO WS-LINE (4)
007830         MOVE WE-LINE (WS-WSALE-NDX, 5)     TO WS-LINE (5)
007840         MOVE WE-LINE (WS-WSALE-NDX, 6)     TO WS-LINE (6)
007850         MOVE WE-LINE (WS-WSALE-NDX, 7)     TO WS-LINE (7)
007860         MOVE WE-LINE (WS-WSALE-NDX, 8)     TO WS-LINE (8)
007870         MOVE WE-LINE (WS-WSALE-NDX, 9)     TO WS-LINE (9)
007880         MOVE WE-LINE (WS-WSALE-NDX, 10)    TO WS-LINE (10)
007890         WRITE WSALE-OUT-RECORD
007900     END-IF.
007910
007920 300-REWRITE-LEDGER-FILE.
007930     PERFORM 400-WRITE-ONE-LEDGER-ENTRY
007940             VARYING WS-LEDGER-NDX FROM 1 BY 1
007950             UNTIL WS-LEDGER-NDX > WS-LEDGER-COUNT.
007960
007970 400-WRITE-ONE-LEDGER-ENTRY.
007980     MOVE SPACES                        TO INV-OUT-RECORD.
007990     MOVE LE-ID (WS-LEDGER-NDX)         TO INV-ID.
008000     MOVE LE-PROD-ID (WS-LEDGER-NDX)    TO INV-PROD-ID.
008010     MOVE LE-WH-ID (WS-LEDGER-NDX)      TO INV-WH-ID.
008020     MOVE LE-QTY (WS-LEDGER-NDX)        TO INV-QTY.
008030     WRITE INV-OUT-RECORD.
008040
008050*-----------------------------------------------------------------
008060* Warehouses marked for delete by 300-PROCESS-WHDEL-REQ are not
008070* rewritten at all - same fix as the sale/wsale register rewrite
008080* above (REQ 6224, see REQ 5561 note in the header).
008090*-----------------------------------------------------------------
008100 300-REWRITE-WAREHOUSE-FILE.
008110     PERFORM 400-WRITE-ONE-WAREHOUSE-ENTRY
008120             VARYING WS-WH-NDX FROM 1 BY 1
008130             UNTIL WS-WH-NDX > WS-WH-COUNT.
008140
008150 400-WRITE-ONE-WAREHOUSE-ENTRY.
008160     IF  WHE-NOT-MARKED (WS-WH-NDX)
008170         MOVE SPACES                    TO WH-OUT-RECORD
008180         MOVE WHE-ID (WS-WH-NDX)        TO WH-ID
008190         MOVE WHE-NAME (WS-WH-NDX)      TO WH-NAME
008200         WRITE WH-OUT-RECORD
008210     END-IF.
008220
008230 300-PRINT-RUN-TOTALS.
008240     MOVE "RUN-TOTALS"           TO WS-RSLT-TYPE-TEXT.
008250     MOVE SPACES                 TO WS-RSLT-TARGET-ID.
008260     MOVE WS-READ-CNT            TO WS-READ-CNT-ED.
008270     MOVE WS-ACCEPT-CNT          TO WS-ACCEPT-CNT-ED.
008280     MOVE WS-REJECT-CNT          TO WS-REJECT-CNT-ED.
008290     STRING "Requests read: "    DELIMITED BY SIZE
008300            WS-READ-CNT-ED       DELIMITED BY SIZE
008310            "  Accepted: "       DELIMITED BY SIZE
008320            WS-ACCEPT-CNT-ED     DELIMITED BY SIZE
008330            "  Rejected: "       DELIMITED BY SIZE
008340            WS-REJECT-CNT-ED     DELIMITED BY SIZE
008350            INTO WS-RSLT-REASON
008360     END-STRING.
008370     PERFORM 400-WRITE-RESULT-LINE.
